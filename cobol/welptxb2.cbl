000100****************************************************************
000200* PROGRAM:  WELPTXB2                                           *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                         *
000500*                                                               *
000600* TAKES THE STAGED PETRINEX TRANSACTION FILE (PETRNXCP, WRITTEN *
000700* BY WELPTXB1) AND PREPARES ONE PRODUCTION RECORD PER WELL      *
000800* (PETPRPCP) FOR THE MERGE IN WELNRMB2.  THE STAGED FILE IS     *
000900* READ TWICE - ONCE TO PICK UP THE LATEST REPORTING MONTH OVER  *
001000* THE WHOLE (UNFILTERED) FILE AND CHECK THE SIX REQUIRED        *
001100* COLUMNS ARE ON THE EXTRACT AT ALL, AND AGAIN TO FILTER TO     *
001200* WELL/OIL-GAS/PROD ROWS AND ACCUMULATE THE PER-WELL TOTALS.    *
001300* THE PER-WELL ACCUMULATORS ARE KEPT IN A TABLE SEARCHED AND    *
001400* MAINTAINED BY WELBSRCH, THE SAME SUBPROGRAM THE MERGE STEPS   *
001500* USE FOR THEIR LICENCE AND UWI LOOKUPS.                        *
001600****************************************************************
001700*                                                               *
001800*    CHANGE LOG                                                *
001900*    ----------                                                *
002000*    1995-04-17  DAH  REQ 0032  INITIAL AGGREGATION ROUTINE,    *
002100*                               BUILT AROUND WELBSRCH RATHER    *
002200*                               THAN A SORT/SUMMARIZE STEP SO   *
002300*                               THE SAME LOOKUP CODE SERVES     *
002400*                               BOTH THE PREP AND MERGE STAGES. *
002500*    1997-11-05  RTR  REQ 0633  ADDED THE MISSING-VS-ZERO        *
002600*                               PRESENT INDICATOR PER PRODUCT    *
002700*                               INSTEAD OF DEFAULTING A WELL     *
002800*                               WITH ONE PRODUCT TO ZERO ON THE  *
002900*                               OTHER.                           *
003000*    1999-01-19  KLM  REQ 0911  Y2K REVIEW - LATEST-MONTH COMPARE *
003100*                               IS A PLAIN X(07) TEXT COMPARE,    *
003200*                               NO TWO-DIGIT YEAR ARITHMETIC.     *
003300*    2003-06-30  JPB  REQ 1091  RAISED THE UWI TABLE SIZE TO      *
003400*                               20000 AFTER A FULL-TABLE ABEND    *
003500*                               ON THE 2003-05 EXTRACT.           *
003600*    2018-05-22  DAH  REQ 0031  RETROFIT TO READ PETRNXCP AND     *
003700*                               WRITE PETPRPCP (SUPERSEDED THE    *
003800*                               OLD PRIVATE STAGING LAYOUTS).     *
003900*    2026-03-11  RTR  REQ 1198  RAISED THE UWI TABLE AND ITS      *
004000*                               AGGREGATE TABLE TO 60000 TO      *
004100*                               MATCH WELBSRCH'S OWN CEILING     *
004200*                               INSTEAD OF TRAILING IT.           *
004300*    2026-08-10  RTR  REQ 1204  MOVED SEVERAL WORK FIELDS TO       *
004400*                               77-LEVEL ITEMS; BOTH PASSES OVER   *
004500*                               THE STAGE FILE NOW PERFORM THRU A  *
004600*                               GO TO EOF-EXIT ON THEIR READ; AND  *
004700*                               WS-AGG-OIL-SUM/WS-AGG-GAS-SUM WERE  *
004800*                               PUT ON COMP-3 LIKE THE REST OF THE *
004900*                               SHOP'S ACCUMULATOR FIELDS.         *
005000****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    WELPTXB2.
005300 AUTHOR.        D. HANCOCK.
005400 INSTALLATION.  AER DATA SERVICES.
005500 DATE-WRITTEN.  1995-04-17.
005600 DATE-COMPILED.
005700 SECURITY.      NONE.
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PTX-STAGE-FILE   ASSIGN TO PTXSTAGE
006700            FILE STATUS  IS WS-PTXSTG-STATUS.
006800*
006900     SELECT PRP-OUTPUT-FILE  ASSIGN TO PRPOUT
007000            FILE STATUS  IS WS-PRPOUT-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  PTX-STAGE-FILE
007500     RECORDING MODE IS F.
007600 COPY PETRNXCP.
007700*
007800 FD  PRP-OUTPUT-FILE
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100 COPY PETPRPCP.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  WS-FILE-STATUSES.
008600     05  WS-PTXSTG-STATUS        PIC X(02) VALUE SPACES.
008700     05  WS-PRPOUT-STATUS        PIC X(02) VALUE SPACES.
008800     05  FILLER                  PIC X(04) VALUE SPACES.
008900*
009000 01  WS-SWITCHES.
009100     05  WS-INPUT-EOF-SW         PIC X(01) VALUE 'N'.
009200         88  WS-INPUT-EOF              VALUE 'Y'.
009300     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.
009400         88  WS-ABORT-PIPELINE          VALUE 'Y'.
009500     05  FILLER                  PIC X(03) VALUE SPACES.
009600*
009700* LATEST REPORTING MONTH SEEN ACROSS THE WHOLE UNFILTERED FILE -
009800* ATTACHED TO EVERY PREPARED RECORD WRITTEN IN 800-WRITE-PREPARED.
009900 01  WS-LATEST-MONTH-AREA.
010000     05  WS-LATEST-MONTH         PIC X(07) VALUE SPACES.
010100*
010200* YEAR/MONTH VIEW OF THE LATEST MONTH, KEPT FOR THE SAME REASON
010300* AS THE SPLIT IN WELPTXB1 - A PLAIN TEXT COMPARE ON THE WHOLE
010400* FIELD IS STILL WHAT DRIVES 120-PROCESS-PASS-1-RECORD BELOW.
010500 01  WS-LATEST-MONTH-R REDEFINES WS-LATEST-MONTH-AREA.
010600     05  WS-LATEST-MONTH-YEAR    PIC X(04).
010700     05  WS-LATEST-MONTH-DASH    PIC X(01).
010800     05  WS-LATEST-MONTH-MM      PIC X(02).
010900*
011000 01  WS-WORK-FIELDS.
011100     05  WS-RECS-READ            PIC S9(08) COMP VALUE ZERO.
011200     05  WS-RECS-READ-DISPLAY REDEFINES WS-RECS-READ
011300                                 PIC X(04).
011400     05  WS-RECS-FILTERED        PIC S9(08) COMP VALUE ZERO.
011500     05  WS-RECS-WRITTEN         PIC S9(08) COMP VALUE ZERO.
011600     05  WS-AGG-IDX              PIC S9(08) COMP.
011700     05  FILLER                  PIC X(04) VALUE SPACES.
011800*
011900* REQUIRED-COLUMN STRUCTURAL CHECK - SAME STYLE AS THE ESSENTIAL-
012000* FIELD CHECK IN WELAERB1 (U1), APPLIED HERE TO PETRINEX'S SIX
012100* RETAINED COLUMNS PER U4 STEP 2.
012200 01  WS-MISSING-COUNT-TABLE.
012300     05  WS-MISSING-COUNT OCCURS 6 TIMES PIC S9(08) COMP.
012400     05  FILLER                  PIC X(04) VALUE SPACES.
012500 77  WS-FIELD-IDX                PIC S9(08) COMP.
012600 01  WS-FIELD-NAME-TABLE.
012700     05  WS-FIELD-NAME OCCURS 6 TIMES PIC X(20).
012800     05  FILLER                  PIC X(04) VALUE SPACES.
012900*
013000* UWI ACCUMULATOR TABLE - ENTRY COUNT AND KEY TABLE ARE PASSED
013100* TO WELBSRCH ON EVERY CALL; THE ROW NUMBER WELBSRCH HANDS BACK
013200* ON INSERT IS THE SUBSCRIPT INTO WS-AGG-TABLE BELOW, AND STAYS
013300* GOOD EVEN AFTER LATER INSERTS SHIFT THE KEY TABLE ITSELF.
013400 01  WS-UWI-ENTRY-COUNT          PIC S9(08) COMP VALUE ZERO.
013500 01  WS-UWI-ENTRY-COUNT-DSPLY REDEFINES WS-UWI-ENTRY-COUNT
013600                                 PIC X(04).
013700 77  WS-CALL-FUNCTION            PIC X(01).
013800 77  WS-UWI-FOUND-SW             PIC X(01).
013900     88  WS-UWI-FOUND                   VALUE 'Y'.
014000     88  WS-UWI-NOT-FOUND                VALUE 'N'.
014100 77  WS-UWI-FOUND-INDEX          PIC S9(08) COMP.
014200 01  WS-UWI-KEY-TABLE.
014300* REQ 1198 - RAISED FROM 20000 TO WELBSRCH'S OWN WELBS-MAX-
014400* ENTRIES CEILING (60000) SO A DISTINCT-UWI COUNT WELBSRCH WOULD
014500* ACCEPT CAN NEVER OVERRUN THIS PROGRAM'S SMALLER TABLE.
014600     05  WS-UWI-ENTRY OCCURS 1 TO 60000 TIMES
014700             DEPENDING ON WS-UWI-ENTRY-COUNT
014800             ASCENDING KEY IS WS-UWI-TABLE-KEY
014900             INDEXED BY WS-UWI-IDX.
015000         10  WS-UWI-TABLE-KEY    PIC X(16).
015100         10  WS-UWI-TABLE-ROW    PIC S9(08) COMP.
015200         10  FILLER              PIC X(02) VALUE SPACES.
015300*
015400* AGGREGATE TABLE, SUBSCRIPTED BY THE ROW NUMBER WELBSRCH HANDS
015500* BACK ON INSERT - KEPT THE SAME SIZE AS WS-UWI-KEY-TABLE ABOVE
015600* SO A ROW NUMBER CAN NEVER INDEX PAST THE END OF THIS ONE.
015700 01  WS-AGG-TABLE.
015800     05  WS-AGG-ENTRY OCCURS 60000 TIMES
015900             INDEXED BY WS-AGG-IX.
016000         10  WS-AGG-UWI          PIC X(16).
016100         10  WS-AGG-OIL-SUM      PIC S9(09)V9(01) COMP-3.
016200         10  WS-AGG-OIL-IND      PIC X(01).
016300         10  WS-AGG-GAS-SUM      PIC S9(09)V9(01) COMP-3.
016400         10  WS-AGG-GAS-IND      PIC X(01).
016500         10  FILLER              PIC X(02) VALUE SPACES.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 000-MAIN.
017000     PERFORM 010-INIT-FIELD-NAMES.
017100     PERFORM 700-OPEN-FILES.
017200     PERFORM 100-SCAN-FOR-LATEST-MONTH.
017300     PERFORM 600-CHECK-REQUIRED-FIELDS.
017400     IF NOT WS-ABORT-PIPELINE
017500         PERFORM 150-REOPEN-STAGE-FOR-PASS-2
017600         PERFORM 200-AGGREGATE-RECORDS
017700         PERFORM 650-CHECK-ANY-SURVIVED
017800     END-IF.
017900     IF NOT WS-ABORT-PIPELINE
018000         PERFORM 800-WRITE-PREPARED-RECORDS
018100     END-IF.
018200     PERFORM 790-CLOSE-FILES.
018300     DISPLAY 'WELPTXB2 - TRANSACTIONS READ      : ' WS-RECS-READ.
018400     DISPLAY 'WELPTXB2 - TRANSACTIONS FILTERED  : ' WS-RECS-FILTERED.
018500     DISPLAY 'WELPTXB2 - DISTINCT UWIS           : ' WS-UWI-ENTRY-COUNT.
018600     DISPLAY 'WELPTXB2 - PREPARED RECORDS WRITTEN: ' WS-RECS-WRITTEN.
018700     IF WS-UWI-ENTRY-COUNT NOT = WS-RECS-WRITTEN
018800         DISPLAY 'WELPTXB2 - WARNING - DISTINCT UWI COUNT '
018900                 'DOES NOT MATCH RECORDS WRITTEN'
019000     END-IF.
019100     IF WS-ABORT-PIPELINE
019200         MOVE 16 TO RETURN-CODE
019300     END-IF.
019400     GOBACK.
019500*
019600 010-INIT-FIELD-NAMES.
019700     MOVE 'PRODUCTION-MONTH    ' TO WS-FIELD-NAME(1).
019800     MOVE 'ACTIVITY-ID         ' TO WS-FIELD-NAME(2).
019900     MOVE 'PRODUCT-ID          ' TO WS-FIELD-NAME(3).
020000     MOVE 'FROM-TO-ID-TYPE     ' TO WS-FIELD-NAME(4).
020100     MOVE 'FROM-TO-IDENTIFIER  ' TO WS-FIELD-NAME(5).
020200     MOVE 'VOLUME              ' TO WS-FIELD-NAME(6).
020300     MOVE ZERO TO WS-MISSING-COUNT(1) WS-MISSING-COUNT(2)
020400                  WS-MISSING-COUNT(3) WS-MISSING-COUNT(4)
020500                  WS-MISSING-COUNT(5) WS-MISSING-COUNT(6).
020600*
020700 100-SCAN-FOR-LATEST-MONTH.
020800     PERFORM 110-READ-STAGE-PASS-1 THRU 110-READ-STAGE-PASS-1-EXIT.
020900     PERFORM 120-PROCESS-PASS-1-RECORD
021000         UNTIL WS-INPUT-EOF.
021100*
021200 110-READ-STAGE-PASS-1.
021300     READ PTX-STAGE-FILE
021400         AT END
021500             MOVE 'Y' TO WS-INPUT-EOF-SW
021600             GO TO 110-READ-STAGE-PASS-1-EXIT
021700     END-READ.
021800 110-READ-STAGE-PASS-1-EXIT.
021900     EXIT.
022000*
022100 120-PROCESS-PASS-1-RECORD.
022200     ADD 1 TO WS-RECS-READ.
022300     IF PETRNX-PRODUCTION-MONTH > WS-LATEST-MONTH
022400         MOVE PETRNX-PRODUCTION-MONTH TO WS-LATEST-MONTH
022500     END-IF.
022600     IF PETRNX-PRODUCTION-MONTH = SPACES
022700         ADD 1 TO WS-MISSING-COUNT(1)
022800     END-IF.
022900     IF PETRNX-ACTIVITY-ID = SPACES
023000         ADD 1 TO WS-MISSING-COUNT(2)
023100     END-IF.
023200     IF PETRNX-PRODUCT-ID = SPACES
023300         ADD 1 TO WS-MISSING-COUNT(3)
023400     END-IF.
023500     IF PETRNX-FROM-TO-ID-TYPE = SPACES
023600         ADD 1 TO WS-MISSING-COUNT(4)
023700     END-IF.
023800     IF PETRNX-FROM-TO-IDENTIFIER = SPACES
023900         ADD 1 TO WS-MISSING-COUNT(5)
024000     END-IF.
024100     IF PETRNX-VOLUME-MISSING
024200         ADD 1 TO WS-MISSING-COUNT(6)
024300     END-IF.
024400     PERFORM 110-READ-STAGE-PASS-1 THRU 110-READ-STAGE-PASS-1-EXIT.
024500*
024600 600-CHECK-REQUIRED-FIELDS.
024700     IF WS-RECS-READ = ZERO
024800         DISPLAY 'WELPTXB2 - NO TRANSACTIONS ON STAGED FILE'
024900         MOVE 'Y' TO WS-ABORT-SW
025000     ELSE
025100         PERFORM 610-CHECK-ONE-FIELD
025200             VARYING WS-FIELD-IDX FROM 1 BY 1
025300             UNTIL WS-FIELD-IDX > 6
025400     END-IF.
025500*
025600 610-CHECK-ONE-FIELD.
025700     IF WS-MISSING-COUNT(WS-FIELD-IDX) = WS-RECS-READ
025800         DISPLAY 'WELPTXB2 - REQUIRED COLUMN ABSENT FROM '
025900                 'EXTRACT: ' WS-FIELD-NAME(WS-FIELD-IDX)
026000         MOVE 'Y' TO WS-ABORT-SW
026100     END-IF.
026200*
026300 150-REOPEN-STAGE-FOR-PASS-2.
026400     CLOSE PTX-STAGE-FILE.
026500     MOVE 'N' TO WS-INPUT-EOF-SW.
026600     OPEN INPUT PTX-STAGE-FILE.
026700     IF WS-PTXSTG-STATUS NOT = '00'
026800         DISPLAY 'WELPTXB2 - ERROR REOPENING PTXSTAGE, STATUS: '
026900                 WS-PTXSTG-STATUS
027000         MOVE 'Y' TO WS-ABORT-SW
027100         MOVE 'Y' TO WS-INPUT-EOF-SW
027200     END-IF.
027300*
027400 200-AGGREGATE-RECORDS.
027500     PERFORM 210-READ-STAGE-PASS-2 THRU 210-READ-STAGE-PASS-2-EXIT.
027600     PERFORM 220-PROCESS-PASS-2-RECORD
027700         UNTIL WS-INPUT-EOF.
027800*
027900 210-READ-STAGE-PASS-2.
028000     READ PTX-STAGE-FILE
028100         AT END
028200             MOVE 'Y' TO WS-INPUT-EOF-SW
028300             GO TO 210-READ-STAGE-PASS-2-EXIT
028400     END-READ.
028500 210-READ-STAGE-PASS-2-EXIT.
028600     EXIT.
028700*
028800 220-PROCESS-PASS-2-RECORD.
028900     IF PETRNX-FROM-TO-IS-WELL
029000        AND PETRNX-ACTIVITY-IS-PROD
029100        AND (PETRNX-PRODUCT-IS-OIL OR PETRNX-PRODUCT-IS-GAS)
029200         ADD 1 TO WS-RECS-FILTERED
029300         PERFORM 300-FIND-OR-INSERT-UWI
029400         PERFORM 400-ACCUMULATE-VOLUME
029500     END-IF.
029600     PERFORM 210-READ-STAGE-PASS-2 THRU 210-READ-STAGE-PASS-2-EXIT.
029700*
029800 300-FIND-OR-INSERT-UWI.
029900     MOVE 'S' TO WS-CALL-FUNCTION.
030000     CALL 'WELBSRCH' USING WS-CALL-FUNCTION,
030100          PETRNX-FROM-TO-IDENTIFIER,
030200          WS-UWI-ENTRY-COUNT, WS-UWI-FOUND-SW, WS-UWI-FOUND-INDEX,
030300          WS-UWI-KEY-TABLE.
030400     IF WS-UWI-NOT-FOUND
030500         MOVE 'I' TO WS-CALL-FUNCTION
030600         CALL 'WELBSRCH' USING WS-CALL-FUNCTION,
030700              PETRNX-FROM-TO-IDENTIFIER,
030800              WS-UWI-ENTRY-COUNT, WS-UWI-FOUND-SW,
030900              WS-UWI-FOUND-INDEX, WS-UWI-KEY-TABLE
031000         MOVE 'S' TO WS-CALL-FUNCTION
031100         CALL 'WELBSRCH' USING WS-CALL-FUNCTION,
031200              PETRNX-FROM-TO-IDENTIFIER,
031300              WS-UWI-ENTRY-COUNT, WS-UWI-FOUND-SW,
031400              WS-UWI-FOUND-INDEX, WS-UWI-KEY-TABLE
031500         MOVE WS-UWI-ENTRY-COUNT TO WS-AGG-IDX
031600         MOVE PETRNX-FROM-TO-IDENTIFIER
031700                                 TO WS-AGG-UWI(WS-AGG-IDX)
031800         MOVE ZERO               TO WS-AGG-OIL-SUM(WS-AGG-IDX)
031900                                    WS-AGG-GAS-SUM(WS-AGG-IDX)
032000         MOVE 'M'                TO WS-AGG-OIL-IND(WS-AGG-IDX)
032100                                    WS-AGG-GAS-IND(WS-AGG-IDX)
032200     END-IF.
032300     MOVE WS-UWI-TABLE-ROW(WS-UWI-FOUND-INDEX) TO WS-AGG-IDX.
032400*
032500 400-ACCUMULATE-VOLUME.
032600     IF PETRNX-VOLUME-PRESENT
032700         IF PETRNX-PRODUCT-IS-OIL
032800             ADD PETRNX-VOLUME TO WS-AGG-OIL-SUM(WS-AGG-IDX)
032900             MOVE 'P' TO WS-AGG-OIL-IND(WS-AGG-IDX)
033000         ELSE
033100             ADD PETRNX-VOLUME TO WS-AGG-GAS-SUM(WS-AGG-IDX)
033200             MOVE 'P' TO WS-AGG-GAS-IND(WS-AGG-IDX)
033300         END-IF
033400     END-IF.
033500*
033600 650-CHECK-ANY-SURVIVED.
033700     IF WS-RECS-FILTERED = ZERO
033800         DISPLAY 'WELPTXB2 - NO WELL/OIL-GAS/PROD ROWS SURVIVED '
033900                 'THE FILTER - PREPARATION FAILS'
034000         MOVE 'Y' TO WS-ABORT-SW
034100     END-IF.
034200*
034300 800-WRITE-PREPARED-RECORDS.
034400     PERFORM 810-WRITE-ONE-PREPARED-RECORD
034500         VARYING WS-AGG-IDX FROM 1 BY 1
034600         UNTIL WS-AGG-IDX > WS-UWI-ENTRY-COUNT.
034700*
034800 810-WRITE-ONE-PREPARED-RECORD.
034900     MOVE SPACES                     TO PETPRP-REC.
035000     MOVE WS-AGG-UWI(WS-AGG-IDX)     TO PETPRP-UWI.
035100     MOVE WS-AGG-OIL-SUM(WS-AGG-IDX)  TO PETPRP-OIL-VOLUME.
035200     MOVE WS-AGG-OIL-IND(WS-AGG-IDX)  TO PETPRP-OIL-IND.
035300     MOVE WS-AGG-GAS-SUM(WS-AGG-IDX)  TO PETPRP-GAS-VOLUME.
035400     MOVE WS-AGG-GAS-IND(WS-AGG-IDX)  TO PETPRP-GAS-IND.
035500     MOVE WS-LATEST-MONTH             TO PETPRP-PRODUCTION-MONTH.
035600     WRITE PETPRP-REC.
035700     ADD 1 TO WS-RECS-WRITTEN.
035800*
035900 700-OPEN-FILES.
036000     OPEN INPUT  PTX-STAGE-FILE.
036100     OPEN OUTPUT PRP-OUTPUT-FILE.
036200     IF WS-PTXSTG-STATUS NOT = '00'
036300         DISPLAY 'WELPTXB2 - ERROR OPENING PTXSTAGE, STATUS: '
036400                 WS-PTXSTG-STATUS
036500         MOVE 16 TO RETURN-CODE
036600         MOVE 'Y' TO WS-INPUT-EOF-SW
036700         MOVE 'Y' TO WS-ABORT-SW
036800     END-IF.
036900     IF WS-PRPOUT-STATUS NOT = '00'
037000         DISPLAY 'WELPTXB2 - ERROR OPENING PRPOUT, STATUS: '
037100                 WS-PRPOUT-STATUS
037200         MOVE 16 TO RETURN-CODE
037300         MOVE 'Y' TO WS-INPUT-EOF-SW
037400         MOVE 'Y' TO WS-ABORT-SW
037500     END-IF.
037600*
037700 790-CLOSE-FILES.
037800     CLOSE PTX-STAGE-FILE.
037900     CLOSE PRP-OUTPUT-FILE.
