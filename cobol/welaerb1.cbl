000100****************************************************************
000200* PROGRAM:  WELAERB1                                          *
000300*                                                               *
000400* AUTHOR :  R. TREMBLAY                                        *
000500*                                                               *
000600* READS THE AER ST1 LICENCE REGISTER EXTRACT (COMMA-DELIMITED,  *
000700* HEADER LINE FIRST) AND STAGES IT TO A FIXED-LAYOUT SEQUENTIAL *
000800* FILE (AERST1CP) FOR THE NORMALIZE STEP (WELNRMB1).            *
000900*                                                               *
001000* THE REGISTER EXTRACT CARRIES TEN POSITIONAL COLUMNS, OF WHICH *
001100* EIGHT ARE ESSENTIAL TO THE DOWNSTREAM MERGE - THE OTHER TWO   *
001200* (SPARE-02, SPARE-09) ARE READ AND DISCARDED.  IF AN ESSENTIAL *
001300* COLUMN IS BLANK ON EVERY RECORD IN THE FILE IT IS TREATED AS  *
001400* ABSENT FROM THE EXTRACT AND THE RUN ABENDS; OTHERWISE A FIELD *
001500* BLANK ON MORE THAN HALF THE RECORDS ONLY DRAWS A WARNING -    *
001600* REQ 0001 SPELLS OUT BOTH CHECKS.                              *
001700*                                                               *
001800* CAN BE MADE TO ABEND WITH A BAD EXTRACT FOR FAULT ANALYSIS.   *
001900****************************************************************
002000*                                                               *
002100*    CHANGE LOG                                                *
002200*    ----------                                                *
002300*    1989-11-06  RTR  REQ 0001  INITIAL LOAD ROUTINE.           *
002400*    1991-04-22  DAH  REQ 0014  ADDED PER-FIELD MISSING COUNTS  *
002500*                               AND THE 50% WARNING THRESHOLD. *
002600*    1994-02-18  RTR  REQ 0079  STRUCTURAL-ABSENCE CHECK ADDED -*
002700*                               A COLUMN BLANK ON EVERY RECORD  *
002800*                               NOW ABENDS THE RUN INSTEAD OF   *
002900*                               JUST WARNING.                  *
003000*    1999-01-08  KLM  REQ 0911  Y2K REVIEW - LICENCE-STATUS-    *
003100*                               DATE IS CARRIED AS X(10) TEXT,  *
003200*                               NO WINDOWING NEEDED HERE.       *
003300*    2002-09-30  DAH  REQ 1066  RAISED INPUT-LINE LENGTH FOR    *
003400*                               LONGER COMPANY NAMES.           *
003500*    2015-02-11  RTR  REQ 0001  RETROFIT TO WRITE AERST1CP      *
003600*                               INSTEAD OF THE OLD PRIVATE      *
003700*                               STAGING LAYOUT (SUPERSEDED).    *
003800*    2026-08-10  RTR  REQ 1204  ADDED A 77-LEVEL ITEM FOR        *
003900*                               WS-FIELD-IDX, AND A PERFORM...   *
004000*                               THRU/GO TO EOF EXIT ON THE ST1   *
004100*                               READ, PER THE SHOP'S STANDARD   *
004200*                               LAYOUT AND CONTROL-FLOW HABITS.  *
004300****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    WELAERB1.
004600 AUTHOR.        R. TREMBLAY.
004700 INSTALLATION.  AER DATA SERVICES.
004800 DATE-WRITTEN.  1989-11-06.
004900 DATE-COMPILED.
005000 SECURITY.      NONE.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ST1-INPUT-FILE  ASSIGN TO ST1IN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-ST1IN-STATUS.
006200*
006300     SELECT ST1-STAGE-FILE  ASSIGN TO ST1STAGE
006400            FILE STATUS  IS WS-ST1STG-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ST1-INPUT-FILE
006900     RECORDING MODE IS F.
007000 01  ST1-INPUT-LINE              PIC X(240).
007100*
007200 FD  ST1-STAGE-FILE
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS.
007500 COPY AERST1CP.
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  WS-FILE-STATUSES.
008000     05  WS-ST1IN-STATUS         PIC X(02) VALUE SPACES.
008100     05  WS-ST1STG-STATUS        PIC X(02) VALUE SPACES.
008200*
008300 01  WS-SWITCHES.
008400     05  WS-INPUT-EOF-SW         PIC X(01) VALUE 'N'.
008500         88  WS-INPUT-EOF              VALUE 'Y'.
008600     05  WS-HEADER-DONE-SW       PIC X(01) VALUE 'N'.
008700         88  WS-HEADER-DONE             VALUE 'Y'.
008800     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.
008900         88  WS-ABORT-PIPELINE          VALUE 'Y'.
009000*
009100* RAW COLUMNS OFF THE EXTRACT, IN THE ORDER OF ITS TEN POSITIONAL
009200* HEADERS.  REDEFINED BELOW BY WS-RAW-COLUMN-REDEF SO THE SAME
009300* STORAGE ALSO SERVES THE SERIES-MARKER SPLIT AND THE ABEND-TEST
009400* SCRATCH HOOK USED IN FAULT-INJECTION TESTING.
009500 01  WS-RAW-COLUMN-AREA.
009600     05  WS-RAW-LICENCE-NUMBER   PIC X(09).
009700     05  WS-RAW-SPARE-02         PIC X(20).
009800     05  WS-RAW-COMPANY-NAME     PIC X(40).
009900     05  WS-RAW-LATITUDE-TEXT    PIC X(12).
010000     05  WS-RAW-LONGITUDE-TEXT   PIC X(12).
010100     05  WS-RAW-SURFACE-LOCATION PIC X(16).
010200     05  WS-RAW-LICENCE-STATUS   PIC X(12).
010300     05  WS-RAW-LICENCE-STAT-DT  PIC X(10).
010400     05  WS-RAW-SPARE-09         PIC X(20).
010500     05  WS-RAW-NON-ROUTINE-FLG  PIC X(01).
010600*
010700 01  WS-RAW-COLUMN-REDEF REDEFINES WS-RAW-COLUMN-AREA.
010800     05  WS-RAW-SERIES-MARKER    PIC X(02).
010900     05  WS-RAW-LICENCE-SEQ      PIC X(07).
011000     05  FILLER                  PIC X(20).
011100     05  FILLER                  PIC X(40).
011200     05  FILLER                  PIC X(12).
011300     05  FILLER                  PIC X(12).
011400     05  FILLER                  PIC X(16).
011500     05  FILLER                  PIC X(12).
011600     05  FILLER                  PIC X(10).
011700     05  WS-ABEND-TEST-AREA      PIC X(20).
011800     05  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST-AREA
011900                                 PIC S9(03) COMP-3.
012000     05  FILLER                  PIC X(01).
012100*
012200 01  WS-WORK-FIELDS.
012300     05  WS-UNSTRING-PTR         PIC S9(04) COMP.
012400     05  WS-TALLY                PIC S9(04) COMP.
012500*
012600* MANUAL SIGNED-DECIMAL PARSE AREA FOR THE LATITUDE/LONGITUDE
012700* TEXT COLUMNS - NO INTRINSIC FUNCTIONS IN THIS SHOP'S CODE, SO
012800* THE SIGN AND THE WHOLE/FRACTIONAL PARTS ARE PICKED APART BY
012900* HAND AND RECOMBINED WITH COMPUTE.
013000 01  WS-NP-WORK-AREA.
013100     05  WS-NP-INPUT-TEXT        PIC X(12).
013200     05  WS-NP-SIGN              PIC X(01).
013300     05  WS-NP-WHOLE-TEXT        PIC X(05) JUSTIFIED RIGHT.
013400     05  WS-NP-FRAC-TEXT         PIC X(06) JUSTIFIED RIGHT.
013500     05  WS-NP-WHOLE-NUM         PIC 9(05).
013600     05  WS-NP-FRAC-NUM          PIC 9(06).
013700     05  WS-NP-RESULT            PIC S9(04)V9(06).
013800*
013900 01  WS-RECORD-COUNTS.
014000     05  WS-RECS-READ            PIC S9(08) COMP VALUE ZERO.
014100     05  WS-RECS-READ-DISPLAY REDEFINES WS-RECS-READ
014200                                 PIC X(04).
014300     05  WS-RECS-WRITTEN         PIC S9(08) COMP VALUE ZERO.
014400*
014500* ONE MISSING-COUNT PER ESSENTIAL FIELD, TAKEN IN THE ORDER THEY
014600* APPEAR IN AERST1-REC - SUBSCRIPTED BY WS-FIELD-IDX BELOW SO THE
014700* PRESENCE CHECK AND THE END-OF-FILE REPORT SHARE ONE TABLE.
014800 01  WS-MISSING-COUNT-TABLE.
014900     05  WS-MISSING-COUNT OCCURS 8 TIMES PIC S9(08) COMP.
015000 77  WS-FIELD-IDX                PIC S9(04) COMP.
015100*
015200 01  WS-FIELD-NAME-TABLE.
015300     05  WS-FIELD-NAME OCCURS 8 TIMES PIC X(20) VALUE SPACES.
015400*
015500 77  WS-MISSING-PCT              PIC 9(03)V9(02).
015600*
015700 PROCEDURE DIVISION.
015800*
015900 000-MAIN.
016000     PERFORM 010-INIT-FIELD-NAMES.
016100     PERFORM 700-OPEN-FILES.
016200     IF NOT WS-ABORT-PIPELINE
016300         PERFORM 100-READ-ST1-INPUT THRU 100-READ-ST1-INPUT-EXIT
016400         PERFORM 200-PROCESS-ONE-RECORD
016500             UNTIL WS-INPUT-EOF
016600                OR WS-ABORT-PIPELINE
016700         PERFORM 600-CHECK-STRUCTURAL-ABSENCE
016800         PERFORM 650-WARN-HIGH-MISSING
016900     END-IF.
017000     PERFORM 790-CLOSE-FILES.
017100     IF WS-ABORT-PIPELINE
017200         DISPLAY 'WELAERB1 - ST1 LOAD ABORTED, REQ 0079'
017300         MOVE 16 TO RETURN-CODE
017400     ELSE
017500         DISPLAY 'WELAERB1 - ST1 RECORDS READ   : ' WS-RECS-READ
017600         DISPLAY 'WELAERB1 - ST1 RECORDS STAGED : ' WS-RECS-WRITTEN
017700     END-IF.
017800     GOBACK.
017900*
018000 010-INIT-FIELD-NAMES.
018100     MOVE 'LICENCE-NUMBER'       TO WS-FIELD-NAME(1).
018200     MOVE 'COMPANY-NAME'         TO WS-FIELD-NAME(2).
018300     MOVE 'LATITUDE'             TO WS-FIELD-NAME(3).
018400     MOVE 'LONGITUDE'            TO WS-FIELD-NAME(4).
018500     MOVE 'SURFACE-LOCATION'     TO WS-FIELD-NAME(5).
018600     MOVE 'LICENCE-STATUS'       TO WS-FIELD-NAME(6).
018700     MOVE 'LICENCE-STATUS-DATE'  TO WS-FIELD-NAME(7).
018800     MOVE 'IS-NON-ROUTINE'       TO WS-FIELD-NAME(8).
018900     PERFORM 015-CLEAR-ONE-MISSING-COUNT
019000         VARYING WS-FIELD-IDX FROM 1 BY 1
019100         UNTIL WS-FIELD-IDX > 8.
019200*
019300 015-CLEAR-ONE-MISSING-COUNT.
019400     MOVE ZERO TO WS-MISSING-COUNT(WS-FIELD-IDX).
019500*
019600 100-READ-ST1-INPUT.
019700     READ ST1-INPUT-FILE
019800         AT END
019900             MOVE 'Y' TO WS-INPUT-EOF-SW
020000             GO TO 100-READ-ST1-INPUT-EXIT
020100     END-READ.
020200 100-READ-ST1-INPUT-EXIT.
020300     EXIT.
020400*
020500 200-PROCESS-ONE-RECORD.
020600     IF NOT WS-HEADER-DONE
020700         MOVE 'Y' TO WS-HEADER-DONE-SW
020800     ELSE
020900         PERFORM 300-SPLIT-INPUT-LINE
021000         PERFORM 400-CHECK-ESSENTIAL-FIELDS
021100         PERFORM 500-WRITE-STAGED-RECORD
021200         ADD 1 TO WS-RECS-READ
021300     END-IF.
021400     PERFORM 100-READ-ST1-INPUT THRU 100-READ-ST1-INPUT-EXIT.
021500*
021600 300-SPLIT-INPUT-LINE.
021700     UNSTRING ST1-INPUT-LINE DELIMITED BY ','
021800         INTO WS-RAW-LICENCE-NUMBER, WS-RAW-SPARE-02,
021900              WS-RAW-COMPANY-NAME, WS-RAW-LATITUDE-TEXT,
022000              WS-RAW-LONGITUDE-TEXT, WS-RAW-SURFACE-LOCATION,
022100              WS-RAW-LICENCE-STATUS, WS-RAW-LICENCE-STAT-DT,
022200              WS-RAW-SPARE-09, WS-RAW-NON-ROUTINE-FLG
022300     END-UNSTRING.
022400*
022500 400-CHECK-ESSENTIAL-FIELDS.
022600     IF WS-RAW-LICENCE-NUMBER = SPACES
022700         ADD 1 TO WS-MISSING-COUNT(1)
022800     END-IF.
022900     IF WS-RAW-COMPANY-NAME = SPACES
023000         ADD 1 TO WS-MISSING-COUNT(2)
023100     END-IF.
023200     IF WS-RAW-LATITUDE-TEXT = SPACES
023300         ADD 1 TO WS-MISSING-COUNT(3)
023400     END-IF.
023500     IF WS-RAW-LONGITUDE-TEXT = SPACES
023600         ADD 1 TO WS-MISSING-COUNT(4)
023700     END-IF.
023800     IF WS-RAW-SURFACE-LOCATION = SPACES
023900         ADD 1 TO WS-MISSING-COUNT(5)
024000     END-IF.
024100     IF WS-RAW-LICENCE-STATUS = SPACES
024200         ADD 1 TO WS-MISSING-COUNT(6)
024300     END-IF.
024400     IF WS-RAW-LICENCE-STAT-DT = SPACES
024500         ADD 1 TO WS-MISSING-COUNT(7)
024600     END-IF.
024700     IF WS-RAW-NON-ROUTINE-FLG = SPACES
024800         ADD 1 TO WS-MISSING-COUNT(8)
024900     END-IF.
025000*
025100 500-WRITE-STAGED-RECORD.
025200     MOVE SPACES                    TO AERST1-REC.
025300     MOVE WS-RAW-LICENCE-NUMBER     TO AERST1-LICENCE-NUMBER.
025400     MOVE WS-RAW-COMPANY-NAME       TO AERST1-COMPANY-NAME.
025500     MOVE WS-RAW-LATITUDE-TEXT       TO WS-NP-INPUT-TEXT.
025600     PERFORM 560-PARSE-SIGNED-DECIMAL.
025700     MOVE WS-NP-RESULT               TO AERST1-LATITUDE.
025800     MOVE WS-RAW-LONGITUDE-TEXT      TO WS-NP-INPUT-TEXT.
025900     PERFORM 560-PARSE-SIGNED-DECIMAL.
026000     MOVE WS-NP-RESULT               TO AERST1-LONGITUDE.
026100     MOVE WS-RAW-SURFACE-LOCATION   TO AERST1-SURFACE-LOCATION.
026200     MOVE WS-RAW-LICENCE-STATUS     TO AERST1-LICENCE-STATUS.
026300     MOVE WS-RAW-LICENCE-STAT-DT    TO AERST1-LICENCE-STAT-DATE.
026400     MOVE WS-RAW-NON-ROUTINE-FLG    TO AERST1-NON-ROUTINE-FLAG.
026500     WRITE AERST1-REC.
026600     ADD 1 TO WS-RECS-WRITTEN.
026700*
026800 560-PARSE-SIGNED-DECIMAL.
026900     MOVE ZERO  TO WS-NP-RESULT.
027000     MOVE SPACE TO WS-NP-SIGN.
027100     IF WS-NP-INPUT-TEXT(1:1) = '-'
027200         MOVE '-'                       TO WS-NP-SIGN
027300         MOVE WS-NP-INPUT-TEXT(2:11)     TO WS-NP-INPUT-TEXT
027400     END-IF.
027500     UNSTRING WS-NP-INPUT-TEXT DELIMITED BY '.'
027600         INTO WS-NP-WHOLE-TEXT, WS-NP-FRAC-TEXT
027700     END-UNSTRING.
027800     MOVE WS-NP-WHOLE-TEXT TO WS-NP-WHOLE-NUM.
027900     MOVE WS-NP-FRAC-TEXT  TO WS-NP-FRAC-NUM.
028000     COMPUTE WS-NP-RESULT =
028100         WS-NP-WHOLE-NUM + (WS-NP-FRAC-NUM / 1000000).
028200     IF WS-NP-SIGN = '-'
028300         COMPUTE WS-NP-RESULT = WS-NP-RESULT * -1
028400     END-IF.
028500*
028600 600-CHECK-STRUCTURAL-ABSENCE.
028700     PERFORM 610-CHECK-ONE-FIELD-ABSENCE
028800         VARYING WS-FIELD-IDX FROM 1 BY 1
028900         UNTIL WS-FIELD-IDX > 8.
029000*
029100 610-CHECK-ONE-FIELD-ABSENCE.
029200     IF WS-MISSING-COUNT(WS-FIELD-IDX) = WS-RECS-READ
029300        AND WS-RECS-READ > ZERO
029400         DISPLAY 'WELAERB1 - ESSENTIAL FIELD ABSENT: '
029500                 WS-FIELD-NAME(WS-FIELD-IDX)
029600         MOVE 'Y' TO WS-ABORT-SW
029700     END-IF.
029800*
029900 650-WARN-HIGH-MISSING.
030000     PERFORM 660-WARN-ONE-FIELD
030100         VARYING WS-FIELD-IDX FROM 1 BY 1
030200         UNTIL WS-FIELD-IDX > 8.
030300*
030400 660-WARN-ONE-FIELD.
030500     IF WS-RECS-READ > ZERO
030600         COMPUTE WS-MISSING-PCT ROUNDED =
030700             (WS-MISSING-COUNT(WS-FIELD-IDX) / WS-RECS-READ)
030800                 * 100
030900         IF WS-MISSING-PCT > 50.00
031000             DISPLAY 'WELAERB1 - WARNING, FIELD '
031100                     WS-FIELD-NAME(WS-FIELD-IDX)
031200                     ' MISSING ON ' WS-MISSING-PCT '% OF RECORDS'
031300         END-IF
031400     END-IF.
031500*
031600 700-OPEN-FILES.
031700     OPEN INPUT  ST1-INPUT-FILE.
031800     IF WS-ST1IN-STATUS NOT = '00'
031900         DISPLAY 'WELAERB1 - ERROR OPENING ST1IN, STATUS: '
032000                 WS-ST1IN-STATUS
032100         MOVE 'Y' TO WS-ABORT-SW
032200     END-IF.
032300     OPEN OUTPUT ST1-STAGE-FILE.
032400     IF WS-ST1STG-STATUS NOT = '00'
032500         DISPLAY 'WELAERB1 - ERROR OPENING ST1STAGE, STATUS: '
032600                 WS-ST1STG-STATUS
032700         MOVE 'Y' TO WS-ABORT-SW
032800     END-IF.
032900*
033000 790-CLOSE-FILES.
033100     CLOSE ST1-INPUT-FILE.
033200     CLOSE ST1-STAGE-FILE.
