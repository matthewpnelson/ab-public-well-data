000100*****************************************************************
000200* AERST1CP   -  AER ST1 LICENCE REGISTER - STAGED RECORD (R1)
000300*
000400*   ONE RECORD PER WELL LICENCE.  WRITTEN BY WELAERB1 AFTER THE
000500*   EIGHT ESSENTIAL FIELDS HAVE BEEN VALIDATED PRESENT; READ BY
000600*   WELNRMB1 FOR THE ST1-INTO-ST37 MERGE.
000700*
000800*   HISTORY
000900*   2015-02-11  RTR  0001  INITIAL LAYOUT FOR ST1 STAGING FILE.
001000*   2019-07-30  KLM  0047  ADDED IS-NON-ROUTINE FLAG, REDEFINED
001100*                          LICENCE-NUMBER FOR THE SERIES-MARKER
001200*                          SPLIT USED BY THE STANDARDIZE ROUTINE.
001300*****************************************************************
001400 01  AERST1-REC.
001500     05  AERST1-LICENCE-NUMBER       PIC X(09).
001600     05  AERST1-LICENCE-NUM-SPLIT REDEFINES
001700             AERST1-LICENCE-NUMBER.
001800         10  AERST1-SERIES-MARKER    PIC X(02).
001900         10  AERST1-LICENCE-SEQ      PIC X(07).
002000     05  AERST1-COMPANY-NAME         PIC X(40).
002100     05  AERST1-LATITUDE             PIC S9(03)V9(06).
002200     05  AERST1-LONGITUDE            PIC S9(04)V9(06).
002300     05  AERST1-SURFACE-LOCATION     PIC X(16).
002400     05  AERST1-LICENCE-STATUS       PIC X(12).
002500     05  AERST1-LICENCE-STAT-DATE    PIC X(10).
002600     05  AERST1-NON-ROUTINE-FLAG     PIC X(01).
002700         88  AERST1-NON-ROUTINE            VALUE 'Y'.
002800         88  AERST1-ROUTINE                VALUE 'N'.
002900     05  FILLER                      PIC X(13).
