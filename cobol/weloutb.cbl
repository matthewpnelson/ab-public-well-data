000100****************************************************************
000200* PROGRAM:  WELOUTB                                            *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                         *
000500*                                                               *
000600* LAST STEP OF THE BATCH - READS THE FINAL NORMALIZED WELL FILE *
000700* (WELNRMCP, WRITTEN BY WELNRMB2 AND ALREADY REPORTED ON BY     *
000800* WELQUALB) ONE MORE TIME AND WRITES THE NULL-PERCENTAGE LOG -  *
000900* ONE LINE PER OUTPUT COLUMN SHOWING WHAT PERCENT OF RECORDS    *
001000* ARE MISSING THAT COLUMN, TO TWO DECIMAL PLACES.               *
001100*                                                               *
001200* THE ST1-LICENCE GROUP'S SEVEN COLUMNS AND THE PRODUCTION      *
001300* GROUP'S THREE COLUMNS ARE NOT TESTED FIELD BY FIELD - EACH    *
001400* GROUP CARRIES ITS OWN MATCHED INDICATOR (SET BY WELNRMB1 AND  *
001500* WELNRMB2) AND THAT INDICATOR IS WHAT DRIVES WHETHER EVERY     *
001600* COLUMN IN THE GROUP IS COUNTED MISSING ON A GIVEN RECORD.     *
001700****************************************************************
001800*                                                               *
001900*    CHANGE LOG                                                *
002000*    ----------                                                *
002100*    1997-02-19  DAH  REQ 0041  INITIAL NULL-PERCENTAGE LOG,    *
002200*                               THE BASE 21 ST37 COLUMNS ONLY.  *
002300*    1999-01-08  KLM  REQ 0911  Y2K REVIEW - NO DATE FIELDS ARE *
002400*                               PARSED HERE, NO CHANGE NEEDED.  *
002500*    2022-04-05  RTR  REQ 0071  ADDED THE STANDARDIZED-LICENCE, *
002600*                               ST1 GROUP AND PRODUCTION GROUP  *
002700*                               COLUMNS TO THE LOG.             *
002800*    2023-11-27  JPB  REQ 1143  RETROFIT TO READ WELNRMCP OFF   *
002900*                               NRMOUT INSTEAD OF THE OLD       *
003000*                               PRIVATE EXTRACT LAYOUT.         *
003100*    2026-08-10  RTR  REQ 1204  MOVED THE THREE GROUP-MISSING     *
003200*                               SWITCHES TO 77-LEVEL ITEMS, AND    *
003300*                               GAVE THE NRM-RECORD READ A GO TO   *
003400*                               EOF-EXIT SO IT IS PERFORMED THRU.  *
003500****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    WELOUTB.
003800 AUTHOR.        D. HANCOCK.
003900 INSTALLATION.  AER DATA SERVICES.
004000 DATE-WRITTEN.  1997-02-19.
004100 DATE-COMPILED.
004200 SECURITY.      NONE.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100    SELECT NRM-INPUT-FILE   ASSIGN TO NRMOUT
005200        FILE STATUS IS WS-NRMIN-STATUS.
005300*
005400    SELECT NULLLOG-FILE     ASSIGN TO NULLLOG
005500        ORGANIZATION IS SEQUENTIAL
005600        FILE STATUS IS WS-NULLOG-STATUS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  NRM-INPUT-FILE.
006100    COPY WELNRMCP.
006200*
006300 FD  NULLLOG-FILE
006400    LABEL RECORDS ARE STANDARD.
006500 01  NULLLOG-LINE-OUT            PIC X(60).
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 01  WS-FILE-STATUSES.
007000    05  WS-NRMIN-STATUS         PIC X(02) VALUE SPACES.
007100    05  WS-NULLOG-STATUS        PIC X(02) VALUE SPACES.
007200*
007300 01  WS-SWITCHES.
007400    05  WS-NRMIN-EOF-SW         PIC X(01) VALUE 'N'.
007500        88  WS-NRMIN-EOF               VALUE 'Y'.
007600    05  WS-ABORT-SW             PIC X(01) VALUE 'N'.
007700        88  WS-ABORT-PIPELINE          VALUE 'Y'.
007800*
007900 01  WS-WORK-FIELDS.
008000    05  WS-RECS-READ            PIC S9(08) COMP VALUE ZERO.
008100    05  WS-RECS-READ-D REDEFINES WS-RECS-READ
008200                                PIC X(04).
008300    05  WS-FIELD-COUNT          PIC S9(08) COMP VALUE +32.
008400    05  WS-FIELD-COUNT-D REDEFINES WS-FIELD-COUNT
008500                                PIC X(04).
008600    05  WS-FIELD-IDX            PIC S9(08) COMP.
008700    05  WS-LINES-WRITTEN        PIC S9(08) COMP VALUE ZERO.
008800    05  WS-LINES-WRITTEN-D REDEFINES WS-LINES-WRITTEN
008900                                PIC X(04).
009000*
009100* THE TWO NULLABLE GROUPS ARE TALLIED ONCE EACH, THEN SPREAD TO
009200* EVERY COLUMN THAT BELONGS TO THE GROUP IN 500-SPREAD-GROUP-
009300* COUNTS BELOW, RATHER THAN TALLIED SEPARATELY PER COLUMN.
009400 77  WS-ST1-GROUP-MISSING        PIC S9(08) COMP VALUE ZERO.
009500 77  WS-PROD-GROUP-MISSING       PIC S9(08) COMP VALUE ZERO.
009600*
009700* ONE ENTRY PER OUTPUT COLUMN, IN WELNRM-REC FIELD ORDER.
009800 01  WS-COLUMN-NAME-TABLE.
009900    05  WS-COLUMN-NAME OCCURS 32 TIMES PIC X(30).
010000 01  WS-COLUMN-MISSING-TABLE.
010100    05  WS-COLUMN-MISSING OCCURS 32 TIMES PIC S9(08) COMP.
010200 77  WS-COLUMN-PCT-MISSING       PIC 9(03)V9(02).
010300*
010400 01  WS-LOG-DETAIL-LINE.
010500    05  WS-LDL-COLUMN-NAME      PIC X(30).
010600    05  FILLER                  PIC X(04) VALUE SPACES.
010700    05  WS-LDL-PCT              PIC ZZ9.99.
010800    05  FILLER                  PIC X(01) VALUE '%'.
010900    05  FILLER                  PIC X(21) VALUE SPACES.
011000*
011100 PROCEDURE DIVISION.
011200*
011300 000-MAIN.
011400    PERFORM 010-INIT-COLUMN-NAMES.
011500    PERFORM 700-OPEN-FILES.
011600    IF NOT WS-ABORT-PIPELINE
011700        PERFORM 100-READ-NRM-RECORD THRU 100-READ-NRM-RECORD-EXIT
011800        PERFORM 200-TEST-ONE-RECORD
011900            UNTIL WS-NRMIN-EOF
012000    END-IF.
012100    IF NOT WS-ABORT-PIPELINE
012200        IF WS-RECS-READ = ZERO
012300            DISPLAY 'WELOUTB - NO RECORDS ON THE FINAL FILE'
012400            MOVE 'Y' TO WS-ABORT-SW
012500        ELSE
012600            PERFORM 500-SPREAD-GROUP-COUNTS
012700            PERFORM 600-WRITE-LOG
012800        END-IF
012900    END-IF.
013000    PERFORM 790-CLOSE-FILES.
013100    DISPLAY 'WELOUTB - RECORDS READ          : ' WS-RECS-READ.
013200    DISPLAY 'WELOUTB - NULL LOG LINES WRITTEN: '
013300            WS-LINES-WRITTEN.
013400    IF WS-ABORT-PIPELINE
013500        MOVE 16 TO RETURN-CODE
013600    END-IF.
013700    GOBACK.
013800*
013900 010-INIT-COLUMN-NAMES.
014000    MOVE 'UWI-DISPLAY'            TO WS-COLUMN-NAME(1).
014100    MOVE 'UWI-RAW'                TO WS-COLUMN-NAME(2).
014200    MOVE 'WELL-NAME'              TO WS-COLUMN-NAME(3).
014300    MOVE 'FIELD-CODE'             TO WS-COLUMN-NAME(4).
014400    MOVE 'POOL-CODE'              TO WS-COLUMN-NAME(5).
014500    MOVE 'OS-AREA-CODE'           TO WS-COLUMN-NAME(6).
014600    MOVE 'LICENCE-NO'             TO WS-COLUMN-NAME(7).
014700    MOVE 'LICENCE-STATUS'         TO WS-COLUMN-NAME(8).
014800    MOVE 'LICENCE-ISSUE-DATE'     TO WS-COLUMN-NAME(9).
014900    MOVE 'LICENSEE-CODE'          TO WS-COLUMN-NAME(10).
015000    MOVE 'OPERATOR-CODE'          TO WS-COLUMN-NAME(11).
015100    MOVE 'FIN-DRL-DATE'           TO WS-COLUMN-NAME(12).
015200    MOVE 'WELL-TOTAL-DEPTH'       TO WS-COLUMN-NAME(13).
015300    MOVE 'WELL-STAT-CODE'         TO WS-COLUMN-NAME(14).
015400    MOVE 'WELL-STAT-DATE'         TO WS-COLUMN-NAME(15).
015500    MOVE 'FLUID-DESC'             TO WS-COLUMN-NAME(16).
015600    MOVE 'MODE-DESC'              TO WS-COLUMN-NAME(17).
015700    MOVE 'TYPE-DESC'              TO WS-COLUMN-NAME(18).
015800    MOVE 'STRUCTURE-DESC'         TO WS-COLUMN-NAME(19).
015900    MOVE 'SCHEME-TYPE'            TO WS-COLUMN-NAME(20).
016000    MOVE 'SCHEME-SUB-TYPE'        TO WS-COLUMN-NAME(21).
016100    MOVE 'STANDARDIZED-LICENCE'   TO WS-COLUMN-NAME(22).
016200    MOVE 'COMPANY-NAME'           TO WS-COLUMN-NAME(23).
016300    MOVE 'LATITUDE'               TO WS-COLUMN-NAME(24).
016400    MOVE 'LONGITUDE'              TO WS-COLUMN-NAME(25).
016500    MOVE 'SURFACE-LOCATION'       TO WS-COLUMN-NAME(26).
016600    MOVE 'ST1-LICENCE-STATUS'     TO WS-COLUMN-NAME(27).
016700    MOVE 'LICENCE-STAT-DATE'      TO WS-COLUMN-NAME(28).
016800    MOVE 'NON-ROUTINE-FLAG'       TO WS-COLUMN-NAME(29).
016900    MOVE 'OIL-VOLUME'             TO WS-COLUMN-NAME(30).
017000    MOVE 'GAS-VOLUME'             TO WS-COLUMN-NAME(31).
017100    MOVE 'PRODUCTION-MONTH'       TO WS-COLUMN-NAME(32).
017200    PERFORM 015-CLEAR-ONE-COUNT
017300        VARYING WS-FIELD-IDX FROM 1 BY 1
017400        UNTIL WS-FIELD-IDX > WS-FIELD-COUNT.
017500*
017600 015-CLEAR-ONE-COUNT.
017700    MOVE ZERO TO WS-COLUMN-MISSING(WS-FIELD-IDX).
017800*
017900 100-READ-NRM-RECORD.
018000    READ NRM-INPUT-FILE
018100        AT END
018200            MOVE 'Y' TO WS-NRMIN-EOF-SW
018300            GO TO 100-READ-NRM-RECORD-EXIT
018400    END-READ.
018500 100-READ-NRM-RECORD-EXIT.
018600    EXIT.
018700*
018800 200-TEST-ONE-RECORD.
018900    ADD 1 TO WS-RECS-READ.
019000    IF WELNRM-UWI-DISPLAY = SPACES
019100        ADD 1 TO WS-COLUMN-MISSING(1)
019200    END-IF.
019300    IF WELNRM-UWI-RAW = SPACES
019400        ADD 1 TO WS-COLUMN-MISSING(2)
019500    END-IF.
019600    IF WELNRM-WELL-NAME = SPACES
019700        ADD 1 TO WS-COLUMN-MISSING(3)
019800    END-IF.
019900    IF WELNRM-FIELD-CODE = SPACES
020000        ADD 1 TO WS-COLUMN-MISSING(4)
020100    END-IF.
020200    IF WELNRM-POOL-CODE = SPACES
020300        ADD 1 TO WS-COLUMN-MISSING(5)
020400    END-IF.
020500    IF WELNRM-OS-AREA-CODE = SPACES
020600        ADD 1 TO WS-COLUMN-MISSING(6)
020700    END-IF.
020800    IF WELNRM-LICENCE-NO = SPACES
020900        ADD 1 TO WS-COLUMN-MISSING(7)
021000    END-IF.
021100    IF WELNRM-LICENCE-STATUS = SPACES
021200        ADD 1 TO WS-COLUMN-MISSING(8)
021300    END-IF.
021400    IF WELNRM-LICENCE-ISSUE-DATE = SPACES
021500        ADD 1 TO WS-COLUMN-MISSING(9)
021600    END-IF.
021700    IF WELNRM-LICENSEE-CODE = SPACES
021800        ADD 1 TO WS-COLUMN-MISSING(10)
021900    END-IF.
022000    IF WELNRM-OPERATOR-CODE = SPACES
022100        ADD 1 TO WS-COLUMN-MISSING(11)
022200    END-IF.
022300    IF WELNRM-FIN-DRL-DATE = SPACES
022400        ADD 1 TO WS-COLUMN-MISSING(12)
022500    END-IF.
022600    IF WELNRM-WELL-TOTAL-DEPTH = ZERO
022700        ADD 1 TO WS-COLUMN-MISSING(13)
022800    END-IF.
022900    IF WELNRM-WELL-STAT-CODE = SPACES
023000        ADD 1 TO WS-COLUMN-MISSING(14)
023100    END-IF.
023200    IF WELNRM-WELL-STAT-DATE = SPACES
023300        ADD 1 TO WS-COLUMN-MISSING(15)
023400    END-IF.
023500    IF WELNRM-FLUID-DESC = SPACES
023600        ADD 1 TO WS-COLUMN-MISSING(16)
023700    END-IF.
023800    IF WELNRM-MODE-DESC = SPACES
023900        ADD 1 TO WS-COLUMN-MISSING(17)
024000    END-IF.
024100    IF WELNRM-TYPE-DESC = SPACES
024200        ADD 1 TO WS-COLUMN-MISSING(18)
024300    END-IF.
024400    IF WELNRM-STRUCTURE-DESC = SPACES
024500        ADD 1 TO WS-COLUMN-MISSING(19)
024600    END-IF.
024700    IF WELNRM-SCHEME-TYPE = SPACES
024800        ADD 1 TO WS-COLUMN-MISSING(20)
024900    END-IF.
025000    IF WELNRM-SCHEME-SUB-TYPE = SPACES
025100        ADD 1 TO WS-COLUMN-MISSING(21)
025200    END-IF.
025300    IF WELNRM-STD-LICENCE = SPACES
025400        ADD 1 TO WS-COLUMN-MISSING(22)
025500    END-IF.
025600    IF WELNRM-ST1-NOT-MATCHED
025700        ADD 1 TO WS-ST1-GROUP-MISSING
025800    END-IF.
025900    IF WELNRM-PROD-NOT-MATCHED
026000        ADD 1 TO WS-PROD-GROUP-MISSING
026100    END-IF.
026200    PERFORM 100-READ-NRM-RECORD THRU 100-READ-NRM-RECORD-EXIT.
026300*
026400 500-SPREAD-GROUP-COUNTS.
026500    MOVE WS-ST1-GROUP-MISSING  TO WS-COLUMN-MISSING(23)
026600                                  WS-COLUMN-MISSING(24)
026700                                  WS-COLUMN-MISSING(25)
026800                                  WS-COLUMN-MISSING(26)
026900                                  WS-COLUMN-MISSING(27)
027000                                  WS-COLUMN-MISSING(28)
027100                                  WS-COLUMN-MISSING(29).
027200    MOVE WS-PROD-GROUP-MISSING TO WS-COLUMN-MISSING(30)
027300                                  WS-COLUMN-MISSING(31)
027400                                  WS-COLUMN-MISSING(32).
027500*
027600 600-WRITE-LOG.
027700    PERFORM 610-WRITE-ONE-LOG-LINE
027800        VARYING WS-FIELD-IDX FROM 1 BY 1
027900        UNTIL WS-FIELD-IDX > WS-FIELD-COUNT.
028000*
028100 610-WRITE-ONE-LOG-LINE.
028200    COMPUTE WS-COLUMN-PCT-MISSING ROUNDED =
028300        (WS-COLUMN-MISSING(WS-FIELD-IDX) / WS-RECS-READ) * 100.
028400    MOVE WS-COLUMN-NAME(WS-FIELD-IDX) TO WS-LDL-COLUMN-NAME.
028500    MOVE WS-COLUMN-PCT-MISSING        TO WS-LDL-PCT.
028600    WRITE NULLLOG-LINE-OUT FROM WS-LOG-DETAIL-LINE
028700        AFTER ADVANCING 1.
028800    ADD 1 TO WS-LINES-WRITTEN.
028900*
029000 700-OPEN-FILES.
029100    OPEN INPUT  NRM-INPUT-FILE.
029200    OPEN OUTPUT NULLLOG-FILE.
029300    IF WS-NRMIN-STATUS NOT = '00'
029400        DISPLAY 'WELOUTB - ERROR OPENING NRMOUT, STATUS: '
029500                WS-NRMIN-STATUS
029600        MOVE 16 TO RETURN-CODE
029700        MOVE 'Y' TO WS-NRMIN-EOF-SW
029800        MOVE 'Y' TO WS-ABORT-SW
029900    END-IF.
030000    IF WS-NULLOG-STATUS NOT = '00'
030100        DISPLAY 'WELOUTB - ERROR OPENING NULLLOG, STATUS: '
030200                WS-NULLOG-STATUS
030300        MOVE 16 TO RETURN-CODE
030400        MOVE 'Y' TO WS-NRMIN-EOF-SW
030500        MOVE 'Y' TO WS-ABORT-SW
030600    END-IF.
030700*
030800 790-CLOSE-FILES.
030900    CLOSE NRM-INPUT-FILE.
031000    CLOSE NULLLOG-FILE.
