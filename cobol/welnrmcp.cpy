000100*****************************************************************
000200* WELNRMCP   -  NORMALIZED WELL MASTER RECORD, ONE PER ST37 (R5)
000300*
000400*   ST37 IS THE DRIVER OF THE MERGE - EVERY AERS37-REC PRODUCES
000500*   EXACTLY ONE WELNRM-REC.  THE ST1-LICENCE AND PRODUCTION
000600*   GROUPS ARE NULLABLE AND CARRY THEIR OWN MATCHED INDICATOR;
000700*   WELNRMB1 SETS WELNRM-ST1-MATCHED, WELNRMB2 SETS
000800*   WELNRM-PROD-MATCHED (AFTER THE U8 GAP FILL RUNS).
000900*
001000*   HISTORY
001100*   2019-07-30  KLM  0047  INITIAL LAYOUT, ST1 GROUP ONLY.
001200*   2022-01-19  RTR  0071  ADDED THE PRODUCTION GROUP AND ITS
001300*                          MATCHED INDICATOR.
001400*****************************************************************
001500 01  WELNRM-REC.
001600*--------------------------------------------------------------*
001700*    ST37 BASE FIELDS (SAME 21 AS AERS37-REC)                   *
001800*--------------------------------------------------------------*
001900     05  WELNRM-UWI-DISPLAY          PIC X(19).
002000     05  WELNRM-UWI-RAW              PIC X(16).
002100     05  WELNRM-WELL-NAME            PIC X(40).
002200     05  WELNRM-FIELD-CODE           PIC X(04).
002300     05  WELNRM-POOL-CODE            PIC X(04).
002400     05  WELNRM-OS-AREA-CODE         PIC X(04).
002500     05  WELNRM-LICENCE-NO           PIC X(07).
002600     05  WELNRM-LICENCE-STATUS       PIC X(12).
002700     05  WELNRM-LICENCE-ISSUE-DATE   PIC X(10).
002800     05  WELNRM-LICENSEE-CODE        PIC X(08).
002900     05  WELNRM-OPERATOR-CODE        PIC X(08).
003000     05  WELNRM-FIN-DRL-DATE         PIC X(10).
003100     05  WELNRM-WELL-TOTAL-DEPTH     PIC 9(05)V9(01).
003200     05  WELNRM-WELL-STAT-CODE       PIC X(12).
003300     05  WELNRM-WELL-STAT-DATE       PIC X(10).
003400     05  WELNRM-FLUID-DESC           PIC X(12).
003500     05  WELNRM-MODE-DESC            PIC X(12).
003600     05  WELNRM-TYPE-DESC            PIC X(12).
003700     05  WELNRM-STRUCTURE-DESC       PIC X(12).
003800     05  WELNRM-SCHEME-TYPE          PIC X(12).
003900     05  WELNRM-SCHEME-SUB-TYPE      PIC X(12).
004000*--------------------------------------------------------------*
004100*    JOIN KEY                                                  *
004200*--------------------------------------------------------------*
004300     05  WELNRM-STD-LICENCE          PIC X(07).
004400*--------------------------------------------------------------*
004500*    ST1 LICENCE GROUP - NULLABLE                               *
004600*--------------------------------------------------------------*
004700     05  WELNRM-ST1-GROUP.
004800         10  WELNRM-COMPANY-NAME         PIC X(40).
004900         10  WELNRM-LATITUDE             PIC S9(03)V9(06).
005000         10  WELNRM-LONGITUDE            PIC S9(04)V9(06).
005100         10  WELNRM-SURFACE-LOCATION     PIC X(16).
005200         10  WELNRM-ST1-LICENCE-STATUS   PIC X(12).
005300         10  WELNRM-LICENCE-STAT-DATE    PIC X(10).
005400         10  WELNRM-NON-ROUTINE-FLAG     PIC X(01).
005500     05  WELNRM-ST1-MATCHED          PIC X(01).
005600         88  WELNRM-ST1-WAS-MATCHED        VALUE 'Y'.
005700         88  WELNRM-ST1-NOT-MATCHED        VALUE 'N'.
005800*--------------------------------------------------------------*
005900*    LATEST-MONTH PRODUCTION GROUP - NULLABLE                  *
006000*--------------------------------------------------------------*
006100     05  WELNRM-PROD-GROUP.
006200         10  WELNRM-OIL-VOLUME           PIC S9(09)V9(01).
006300         10  WELNRM-OIL-IND              PIC X(01).
006400         10  WELNRM-GAS-VOLUME           PIC S9(09)V9(01).
006500         10  WELNRM-GAS-IND              PIC X(01).
006600         10  WELNRM-PRODUCTION-MONTH     PIC X(07).
006700     05  WELNRM-PROD-MATCHED         PIC X(01).
006800         88  WELNRM-PROD-WAS-MATCHED       VALUE 'Y'.
006900         88  WELNRM-PROD-NOT-MATCHED       VALUE 'N'.
007000     05  FILLER                      PIC X(20).
