000100****************************************************************
000200* PROGRAM:  WELPTXB1                                          *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                        *
000500*                                                               *
000600* READS THE PETRINEX VOLUMETRIC TRANSACTION EXTRACT (COMMA-     *
000700* DELIMITED, HEADER LINE FIRST) AND STAGES THE SIX RETAINED     *
000800* FIELDS TO A FIXED-LAYOUT SEQUENTIAL FILE (PETRNXCP) FOR THE   *
000900* AGGREGATION STEP (WELPTXB2).  A VOLUME FIELD CARRYING ANY OF  *
001000* THE KNOWN SENTINEL MARKERS ('***','---','NA','N/A','NULL',    *
001100* 'NONE', OR BLANK) IS MAPPED TO MISSING ON PETRNX-VOLUME-IND   *
001200* RATHER THAN BEING LEFT TO A BAD NUMERIC MOVE.                 *
001300****************************************************************
001400*                                                               *
001500*    CHANGE LOG                                                *
001600*    ----------                                                *
001700*    1995-04-03  DAH  REQ 0031  INITIAL LOAD ROUTINE.           *
001800*    1998-08-11  RTR  REQ 0412  ADDED THE '---' AND 'N/A'       *
001900*                               SENTINEL FORMS SEEN IN THE      *
002000*                               1998-07 PETRINEX RESUBMISSION.  *
002100*    1999-01-19  KLM  REQ 0911  Y2K REVIEW - PRODUCTION-MONTH IS *
002200*                               CARRIED AS X(07) 'YYYY-MM' TEXT, *
002300*                               NO TWO-DIGIT YEAR IN USE HERE.   *
002400*    2009-05-26  JPB  REQ 1180  ADDED 'NONE' (MIXED CASE) AS A   *
002500*                               SENTINEL AFTER A BAD RUN ON THE  *
002600*                               MAY EXTRACT.                    *
002700*    2018-05-22  DAH  REQ 0031  RETROFIT TO WRITE PETRNXCP       *
002800*                               INSTEAD OF THE OLD PRIVATE       *
002900*                               STAGING LAYOUT (SUPERSEDED).     *
003000*    2026-08-10  RTR  REQ 1204  PULLED WS-RECS-WRITTEN OUT TO     *
003100*                               ITS OWN 77-LEVEL ITEM, AND GAVE    *
003200*                               THE PTX-INPUT READ A GO TO         *
003300*                               EOF-EXIT SO IT IS PERFORMED THRU.  *
003400****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    WELPTXB1.
003700 AUTHOR.        D. HANCOCK.
003800 INSTALLATION.  AER DATA SERVICES.
003900 DATE-WRITTEN.  1995-04-03.
004000 DATE-COMPILED.
004100 SECURITY.      NONE.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PTX-INPUT-FILE  ASSIGN TO PTXIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-PTXIN-STATUS.
005300*
005400     SELECT PTX-STAGE-FILE  ASSIGN TO PTXSTAGE
005500            FILE STATUS  IS WS-PTXSTG-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PTX-INPUT-FILE
006000     RECORDING MODE IS F.
006100 01  PTX-INPUT-LINE              PIC X(120).
006200*
006300 FD  PTX-STAGE-FILE
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS.
006600 COPY PETRNXCP.
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000 01  WS-FILE-STATUSES.
007100     05  WS-PTXIN-STATUS         PIC X(02) VALUE SPACES.
007200     05  WS-PTXSTG-STATUS        PIC X(02) VALUE SPACES.
007300     05  FILLER                  PIC X(04) VALUE SPACES.
007400*
007500 01  WS-SWITCHES.
007600     05  WS-INPUT-EOF-SW         PIC X(01) VALUE 'N'.
007700         88  WS-INPUT-EOF              VALUE 'Y'.
007800     05  WS-HEADER-DONE-SW       PIC X(01) VALUE 'N'.
007900         88  WS-HEADER-DONE             VALUE 'Y'.
008000     05  FILLER                  PIC X(03) VALUE SPACES.
008100*
008200 01  WS-RAW-COLUMN-AREA.
008300     05  WS-RAW-PRODUCTION-MONTH PIC X(07).
008400     05  WS-RAW-ACTIVITY-ID      PIC X(08).
008500     05  WS-RAW-PRODUCT-ID       PIC X(08).
008600     05  WS-RAW-FROM-TO-ID-TYPE  PIC X(04).
008700     05  WS-RAW-FROM-TO-IDENT    PIC X(16).
008800     05  WS-RAW-VOLUME-TEXT      PIC X(16).
008900     05  FILLER                  PIC X(04) VALUE SPACES.
009000*
009100* 'YYYY-MM' VIEW OF THE PRODUCTION MONTH, SPLIT SO 650-CHECK-
009200* REQUIRED-FIELDS CAN TEST THE YEAR AND MONTH PARTS SEPARATELY -
009300* THE 1999 Y2K REVIEW CONFIRMED YEAR IS CARRIED AS FOUR DIGITS.
009400 01  WS-RAW-PRODUCTION-MONTH-R REDEFINES WS-RAW-PRODUCTION-MONTH.
009500     05  WS-RAW-PROD-MONTH-YEAR  PIC X(04).
009600     05  WS-RAW-PROD-MONTH-DASH  PIC X(01).
009700     05  WS-RAW-PROD-MONTH-MM    PIC X(02).
009800*
009900* UPPERCASED COPY OF THE VOLUME TEXT, USED ONLY FOR THE SENTINEL
010000* COMPARE SO A LOWER-CASE EXTRACT ('none') STILL MATCHES.
010100 01  WS-VOLUME-UPPER-AREA.
010200     05  WS-VOLUME-UPPER         PIC X(16).
010300     05  WS-VOLUME-UPPER-R REDEFINES WS-VOLUME-UPPER
010400                                 PIC X(16).
010500     05  FILLER                  PIC X(02) VALUE SPACES.
010600*
010700* MANUAL SIGNED-DECIMAL PARSE AREA, SAME SHAPE AS THE ONE IN
010800* WELAERB1 - NO INTRINSIC FUNCTIONS IN THIS SHOP.
010900 01  WS-NP-WORK-AREA.
011000     05  WS-NP-INPUT-TEXT        PIC X(16).
011100     05  WS-NP-SIGN              PIC X(01).
011200     05  WS-NP-WHOLE-TEXT        PIC X(09) JUSTIFIED RIGHT.
011300     05  WS-NP-FRAC-TEXT         PIC X(01) JUSTIFIED RIGHT.
011400     05  WS-NP-WHOLE-NUM         PIC 9(09).
011500     05  WS-NP-FRAC-NUM          PIC 9(01).
011600     05  WS-NP-RESULT            PIC S9(09)V9(01).
011700     05  FILLER                  PIC X(02) VALUE SPACES.
011800*
011900 01  WS-WORK-FIELDS.
012000     05  WS-RECS-READ            PIC S9(08) COMP VALUE ZERO.
012100     05  WS-RECS-READ-DISPLAY REDEFINES WS-RECS-READ
012200                                 PIC X(04).
012300     05  FILLER                  PIC X(03) VALUE SPACES.
012400*
012500 77  WS-RECS-WRITTEN             PIC S9(08) COMP VALUE ZERO.
012600*
012700 PROCEDURE DIVISION.
012800*
012900 000-MAIN.
013000     PERFORM 700-OPEN-FILES.
013100     PERFORM 100-READ-PTX-INPUT THRU 100-READ-PTX-INPUT-EXIT.
013200     PERFORM 200-PROCESS-ONE-RECORD
013300         UNTIL WS-INPUT-EOF.
013400     PERFORM 790-CLOSE-FILES.
013500     DISPLAY 'WELPTXB1 - PETRINEX RECORDS READ   : ' WS-RECS-READ.
013600     DISPLAY 'WELPTXB1 - PETRINEX RECORDS STAGED : '
013700             WS-RECS-WRITTEN.
013800     GOBACK.
013900*
014000 100-READ-PTX-INPUT.
014100     READ PTX-INPUT-FILE
014200         AT END
014300             MOVE 'Y' TO WS-INPUT-EOF-SW
014400             GO TO 100-READ-PTX-INPUT-EXIT
014500     END-READ.
014600 100-READ-PTX-INPUT-EXIT.
014700     EXIT.
014800*
014900 200-PROCESS-ONE-RECORD.
015000     IF NOT WS-HEADER-DONE
015100         MOVE 'Y' TO WS-HEADER-DONE-SW
015200     ELSE
015300         PERFORM 300-SPLIT-INPUT-LINE
015400         PERFORM 500-WRITE-STAGED-RECORD
015500         ADD 1 TO WS-RECS-READ
015600     END-IF.
015700     PERFORM 100-READ-PTX-INPUT THRU 100-READ-PTX-INPUT-EXIT.
015800*
015900 300-SPLIT-INPUT-LINE.
016000     UNSTRING PTX-INPUT-LINE DELIMITED BY ','
016100         INTO WS-RAW-PRODUCTION-MONTH, WS-RAW-ACTIVITY-ID,
016200              WS-RAW-PRODUCT-ID,       WS-RAW-FROM-TO-ID-TYPE,
016300              WS-RAW-FROM-TO-IDENT,    WS-RAW-VOLUME-TEXT
016400     END-UNSTRING.
016500*
016600 500-WRITE-STAGED-RECORD.
016700     MOVE SPACES                     TO PETRNX-REC.
016800     MOVE WS-RAW-PRODUCTION-MONTH    TO PETRNX-PRODUCTION-MONTH.
016900     MOVE WS-RAW-ACTIVITY-ID         TO PETRNX-ACTIVITY-ID.
017000     MOVE WS-RAW-PRODUCT-ID          TO PETRNX-PRODUCT-ID.
017100     MOVE WS-RAW-FROM-TO-ID-TYPE     TO PETRNX-FROM-TO-ID-TYPE.
017200     MOVE WS-RAW-FROM-TO-IDENT       TO PETRNX-FROM-TO-IDENTIFIER.
017300     PERFORM 550-RESOLVE-VOLUME.
017400     WRITE PETRNX-REC.
017500     ADD 1 TO WS-RECS-WRITTEN.
017600*
017700 550-RESOLVE-VOLUME.
017800     MOVE WS-RAW-VOLUME-TEXT TO WS-VOLUME-UPPER.
017900     INSPECT WS-VOLUME-UPPER
018000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018200     EVALUATE WS-VOLUME-UPPER
018300         WHEN SPACES
018400         WHEN '***'
018500         WHEN '---'
018600         WHEN 'NA'
018700         WHEN 'N/A'
018800         WHEN 'NULL'
018900         WHEN 'NONE'
019000             MOVE ZERO TO PETRNX-VOLUME
019100             MOVE 'M'  TO PETRNX-VOLUME-IND
019200         WHEN OTHER
019300             MOVE WS-RAW-VOLUME-TEXT TO WS-NP-INPUT-TEXT
019400             PERFORM 560-PARSE-SIGNED-DECIMAL
019500             MOVE WS-NP-RESULT        TO PETRNX-VOLUME
019600             MOVE 'P'                 TO PETRNX-VOLUME-IND
019700     END-EVALUATE.
019800*
019900 560-PARSE-SIGNED-DECIMAL.
020000     MOVE ZERO  TO WS-NP-RESULT.
020100     MOVE SPACE TO WS-NP-SIGN.
020200     IF WS-NP-INPUT-TEXT(1:1) = '-'
020300         MOVE '-'                       TO WS-NP-SIGN
020400         MOVE WS-NP-INPUT-TEXT(2:15)     TO WS-NP-INPUT-TEXT
020500     END-IF.
020600     UNSTRING WS-NP-INPUT-TEXT DELIMITED BY '.'
020700         INTO WS-NP-WHOLE-TEXT, WS-NP-FRAC-TEXT
020800     END-UNSTRING.
020900     MOVE WS-NP-WHOLE-TEXT TO WS-NP-WHOLE-NUM.
021000     MOVE WS-NP-FRAC-TEXT  TO WS-NP-FRAC-NUM.
021100     COMPUTE WS-NP-RESULT =
021200         WS-NP-WHOLE-NUM + (WS-NP-FRAC-NUM / 10).
021300     IF WS-NP-SIGN = '-'
021400         COMPUTE WS-NP-RESULT = WS-NP-RESULT * -1
021500     END-IF.
021600*
021700 700-OPEN-FILES.
021800     OPEN INPUT  PTX-INPUT-FILE.
021900     OPEN OUTPUT PTX-STAGE-FILE.
022000     IF WS-PTXIN-STATUS NOT = '00'
022100         DISPLAY 'WELPTXB1 - ERROR OPENING PTXIN, STATUS: '
022200                 WS-PTXIN-STATUS
022300         MOVE 16 TO RETURN-CODE
022400         MOVE 'Y' TO WS-INPUT-EOF-SW
022500     END-IF.
022600     IF WS-PTXSTG-STATUS NOT = '00'
022700         DISPLAY 'WELPTXB1 - ERROR OPENING PTXSTAGE, STATUS: '
022800                 WS-PTXSTG-STATUS
022900         MOVE 16 TO RETURN-CODE
023000         MOVE 'Y' TO WS-INPUT-EOF-SW
023100     END-IF.
023200*
023300 790-CLOSE-FILES.
023400     CLOSE PTX-INPUT-FILE.
023500     CLOSE PTX-STAGE-FILE.
