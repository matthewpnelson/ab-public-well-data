000100****************************************************************
000200* PROGRAM:  WELNRMB1                                          *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                         *
000500*                                                               *
000600* FIRST HALF OF THE NORMALIZE STEP.  ST37 DRIVES - EVERY STAGED *
000700* AERS37-REC PRODUCES EXACTLY ONE WELNRM-REC, WITH THE ST1      *
000800* LICENCE GROUP ATTACHED WHEN A MATCHING LICENCE IS FOUND AND   *
000900* MARKED MISSING OTHERWISE (LEFT JOIN, REQ 0047).  THE PRODUCT- *
001000* ION GROUP IS ATTACHED LATER BY WELNRMB2 - THIS PROGRAM LEAVES *
001100* IT AT ITS INITIAL MISSING STATE.                              *
001200*                                                               *
001300* THE JOIN KEY ON EACH SIDE IS STANDARDIZED THROUGH WELSTD1 SO  *
001400* THAT A LICENCE LIKE 'W 1000000' ON THE ST1 SIDE COMPARES      *
001500* EQUAL TO '1000000' ON THE ST37 SIDE (REQ 0001 SERIES-MARKER   *
001600* RULE) - SEE WELSTD1 FOR THE STANDARDIZATION ITSELF.  THE      *
001700* WHOLE ST1 FILE IS LOADED INTO THE WELBSRCH TABLE ONCE, KEYED  *
001800* ON ITS STANDARDIZED LICENCE, SO THE ST37 PASS CAN LOOK EACH   *
001900* ONE UP WITHOUT A SECOND SORT.                                 *
002000*                                                               *
002100* A FIRST PASS OVER THE ST37 STAGE FILE CONFIRMS LICENCE-NO AND *
002200* UWI-DISPLAY ARE NOT STRUCTURALLY ABSENT (BLANK ON EVERY       *
002300* RECORD) BEFORE THE SECOND PASS MERGES AND WRITES - SAME       *
002400* TWO-PASS SHAPE WELPTXB2 USES FOR ITS OWN STRUCTURAL CHECK.    *
002500****************************************************************
002600*                                                               *
002700*    CHANGE LOG                                                *
002800*    ----------                                                *
002900*    2019-07-30  KLM  REQ 0047  INITIAL MERGE ROUTINE.          *
003000*    2020-05-14  RTR  REQ 0058  STANDARDIZED LICENCE NOW COMES  *
003100*                               FROM WELSTD1 ON BOTH SIDES      *
003200*                               INSTEAD OF TWO PRIVATE COPIES   *
003300*                               OF THE TRIM LOGIC.              *
003400*    1999-01-08  KLM  REQ 0911  Y2K REVIEW - NO DATE WINDOWING  *
003500*                               DONE IN THIS PROGRAM.            *
003600*    2022-01-19  RTR  REQ 0071  WELNRM-REC GREW THE PRODUCTION  *
003700*                               GROUP - THIS PROGRAM NOW MOVES   *
003800*                               SPACES INTO IT SO WELNRMB2 SEES  *
003900*                               A CLEAN SLATE TO FILL.           *
004000*    2023-06-02  JPB  REQ 1143  ADDED THE STRUCTURAL-ABSENCE     *
004100*                               PRE-PASS OVER LICENCE-NO AND     *
004200*                               UWI-DISPLAY BEFORE THE MERGE.    *
004300*    2026-03-11  RTR  REQ 1198  RAISED WS-ST1-KEY-TABLE AND THE  *
004400*                               ATTRIBUTE TABLE BEHIND IT FROM   *
004500*                               10000 TO 60000 TO MATCH WELBSRCH'*
004600*                               S OWN CEILING - A LICENCE COUNT   *
004700*                               WELBSRCH WOULD ACCEPT COULD      *
004800*                               OVERRUN THE OLD, SMALLER TABLE.  *
004900*    2026-08-10  RTR  REQ 1204  WS-S37-LICENCE-PASS MOVED TO A     *
005000*                               77-LEVEL ITEM; ALL THREE READ      *
005100*                               PARAGRAPHS NOW PERFORM THRU A      *
005200*                               GO TO EOF-EXIT INSTEAD OF A PLAIN   *
005300*                               AT END MOVE.                       *
005400****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    WELNRMB1.
005700 AUTHOR.        D. HANCOCK.
005800 INSTALLATION.  AER DATA SERVICES.
005900 DATE-WRITTEN.  2019-07-30.
006000 DATE-COMPILED.
006100 SECURITY.      NONE.
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT ST1-STAGE-FILE  ASSIGN TO ST1STAGE
007100         FILE STATUS IS WS-ST1STG-STATUS.
007200     SELECT S37-STAGE-FILE  ASSIGN TO S37STAGE
007300         FILE STATUS IS WS-S37STG-STATUS.
007400     SELECT NRM-OUTPUT-FILE ASSIGN TO NRMBASE
007500         FILE STATUS IS WS-NRMOUT-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  ST1-STAGE-FILE.
008000     COPY AERST1CP.
008100*
008200 FD  S37-STAGE-FILE.
008300     COPY AERS37CP.
008400*
008500 FD  NRM-OUTPUT-FILE.
008600     COPY WELNRMCP.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-ST1STG-STATUS         PIC X(02).
009200     05  WS-S37STG-STATUS         PIC X(02).
009300     05  WS-NRMOUT-STATUS         PIC X(02).
009400     05  FILLER                   PIC X(02) VALUE SPACES.
009500*
009600 01  WS-SWITCHES.
009700     05  WS-ST1-EOF-SW            PIC X(01) VALUE 'N'.
009800         88  WS-ST1-EOF                 VALUE 'Y'.
009900     05  WS-S37-EOF-SW            PIC X(01) VALUE 'N'.
010000         88  WS-S37-EOF                 VALUE 'Y'.
010100     05  WS-ABORT-SW              PIC X(01) VALUE 'N'.
010200         88  WS-ABORT-PIPELINE          VALUE 'Y'.
010300     05  FILLER                   PIC X(03) VALUE SPACES.
010400*
010500* ONE STANDARDIZED-LICENCE WORK AREA, SHARED BY BOTH CALLS TO
010600* WELSTD1 - THE NUMERIC REDEFINE LETS A DUPLICATE-LICENCE TRACE
010700* COMPARE IT AS A NUMBER INSTEAD OF CHARACTER BY CHARACTER.
010800 01  WS-STD-KEY-AREA.
010900     05  WS-STD-KEY-TEXT          PIC X(07).
011000 01  WS-STD-KEY-NUMERIC REDEFINES WS-STD-KEY-AREA
011100                                  PIC 9(07).
011200*
011300* MODE-FLAG WORK AREA FOR THE WELSTD1 CALL - THE SHOP PASSES A
011400* DATA-NAME, NEVER A LITERAL, IN A CALL USING LIST.
011500 01  WS-STD-MODE-AREA.
011600     05  WS-STD-MODE-FLAG         PIC X(01).
011700     05  FILLER                   PIC X(01) VALUE SPACE.
011800*
011900* WELSTD-INPUT ON THE LINKAGE SIDE IS 9 BYTES (THE ST1 LICENCE
012000* WIDTH) - THE ST37 LICENCE-NO IS ONLY 7, SO IT IS MOVED HERE
012100* FIRST TO PAD IT OUT RATHER THAN PASSED DIRECTLY AND RISK
012200* WELSTD1 READING PAST THE END OF THE 7-BYTE FIELD.
012300 77  WS-S37-LICENCE-PASS          PIC X(09).
012400*
012500 01  WS-BSRCH-LINKAGE-AREA.
012600     05  WS-CALL-FUNCTION         PIC X(01).
012700     05  WS-BSRCH-KEY             PIC X(16).
012800     05  WS-BSRCH-ENTRY-COUNT     PIC S9(08) COMP VALUE ZERO.
012900     05  WS-BSRCH-ENTRY-COUNT-D REDEFINES
013000             WS-BSRCH-ENTRY-COUNT PIC X(04).
013100     05  WS-BSRCH-FOUND-SW        PIC X(01).
013200         88  WS-BSRCH-KEY-FOUND         VALUE 'Y'.
013300     05  WS-BSRCH-FOUND-INDEX     PIC S9(08) COMP.
013400*
013500 01  WS-ST1-KEY-TABLE.
013600* REQ 1198 - TABLE RAISED TO WELBSRCH'S OWN WELBS-MAX-ENTRIES
013700* CEILING (60000) SO A LICENCE COUNT WELBSRCH WILL ACCEPT CAN
013800* NEVER OVERRUN THIS PROGRAM'S SMALLER PHYSICAL TABLE.
013900     05  WS-ST1-ENTRY OCCURS 1 TO 60000 TIMES
014000             DEPENDING ON WS-BSRCH-ENTRY-COUNT
014100             ASCENDING KEY IS WS-ST1-TABLE-KEY
014200             INDEXED BY WS-ST1-IDX.
014300         10  WS-ST1-TABLE-KEY     PIC X(16).
014400         10  WS-ST1-TABLE-ROW     PIC S9(08) COMP.
014500         10  FILLER               PIC X(02) VALUE SPACES.
014600*
014700* PARALLEL TABLE OF THE ST1 ATTRIBUTES THEMSELVES, SUBSCRIPTED
014800* BY THE ROW NUMBER WELBSRCH HANDS BACK ON INSERT - THE SAME
014900* TECHNIQUE WELPTXB2 USES FOR ITS PRODUCTION ACCUMULATORS.  KEPT
015000* THE SAME SIZE AS WS-ST1-KEY-TABLE ABOVE SO A ROW NUMBER
015100* WELBSRCH HANDS BACK CAN NEVER INDEX PAST THE END OF THIS ONE.
015200 01  WS-ST1-ATTR-TABLE.
015300     05  WS-ST1-ATTR-ENTRY OCCURS 60000 TIMES
015400             INDEXED BY WS-ATTR-IX.
015500         10  WS-ATTR-COMPANY-NAME     PIC X(40).
015600         10  WS-ATTR-LATITUDE         PIC S9(03)V9(06).
015700         10  WS-ATTR-LONGITUDE        PIC S9(04)V9(06).
015800         10  WS-ATTR-SURFACE-LOC      PIC X(16).
015900         10  WS-ATTR-LICENCE-STATUS   PIC X(12).
016000         10  WS-ATTR-LIC-STAT-DATE    PIC X(10).
016100         10  WS-ATTR-NON-ROUTINE-FLAG PIC X(01).
016200         10  FILLER                   PIC X(02) VALUE SPACES.
016300*
016400 01  WS-WORK-FIELDS.
016500     05  WS-ST1-RECS-READ         PIC S9(08) COMP VALUE ZERO.
016600     05  WS-ST1-RECS-READ-D REDEFINES
016700             WS-ST1-RECS-READ     PIC X(04).
016800     05  WS-ST1-LICNUM-BLANKS     PIC S9(08) COMP VALUE ZERO.
016900     05  WS-S37-RECS-SCANNED      PIC S9(08) COMP VALUE ZERO.
017000     05  WS-S37-LICNO-BLANKS      PIC S9(08) COMP VALUE ZERO.
017100     05  WS-S37-UWI-BLANKS        PIC S9(08) COMP VALUE ZERO.
017200     05  WS-S37-RECS-READ         PIC S9(08) COMP VALUE ZERO.
017300     05  WS-RECS-MATCHED          PIC S9(08) COMP VALUE ZERO.
017400     05  WS-UWI-PRESENT-COUNT     PIC S9(08) COMP VALUE ZERO.
017500     05  WS-UWI-PRESENT-PCT       PIC S9(03)V9(02).
017600     05  FILLER                   PIC X(03) VALUE SPACES.
017700*
017800 PROCEDURE DIVISION.
017900*
018000 000-MAIN.
018100     PERFORM 700-OPEN-FILES.
018200     IF NOT WS-ABORT-PIPELINE
018300         PERFORM 100-LOAD-ST1-TABLE
018400     END-IF.
018500     IF NOT WS-ABORT-PIPELINE
018600         PERFORM 150-SCAN-S37-FOR-KEY-FIELDS
018700     END-IF.
018800     IF NOT WS-ABORT-PIPELINE
018900         PERFORM 160-REOPEN-S37-FOR-MERGE
019000         PERFORM 200-MERGE-S37-RECORDS
019100     END-IF.
019200     PERFORM 790-CLOSE-FILES.
019300     IF WS-ABORT-PIPELINE
019400         DISPLAY 'WELNRMB1 - ABORTED, ST1/ST37 KEY FIELDS MISSING'
019500         MOVE 16 TO RETURN-CODE
019600     ELSE
019700         COMPUTE WS-UWI-PRESENT-PCT ROUNDED =
019800             (WS-UWI-PRESENT-COUNT / WS-S37-RECS-READ) * 100
019900         DISPLAY 'WELNRMB1 - ST1 RECORDS LOADED    : '
020000                 WS-ST1-RECS-READ
020100         DISPLAY 'WELNRMB1 - ST37 RECORDS EMITTED  : '
020200                 WS-S37-RECS-READ
020300         DISPLAY 'WELNRMB1 - RECORDS MATCHED TO ST1: '
020400                 WS-RECS-MATCHED
020500         DISPLAY 'WELNRMB1 - UWI-DISPLAY PRESENT   : '
020600                 WS-UWI-PRESENT-COUNT ' (' WS-UWI-PRESENT-PCT '%)'
020700     END-IF.
020800     GOBACK.
020900*
021000 100-LOAD-ST1-TABLE.
021100     PERFORM 110-READ-ST1-RECORD THRU 110-READ-ST1-RECORD-EXIT.
021200     PERFORM 120-LOAD-ONE-ST1-RECORD
021300         UNTIL WS-ST1-EOF.
021400     IF WS-ST1-RECS-READ > ZERO
021500         AND WS-ST1-LICNUM-BLANKS = WS-ST1-RECS-READ
021600         DISPLAY 'WELNRMB1 - AERST1-LICENCE-NUMBER ABSENT '
021700                 'FROM EVERY ST1 RECORD'
021800         MOVE 'Y' TO WS-ABORT-SW
021900     END-IF.
022000*
022100 110-READ-ST1-RECORD.
022200     READ ST1-STAGE-FILE
022300         AT END
022400             MOVE 'Y' TO WS-ST1-EOF-SW
022500             GO TO 110-READ-ST1-RECORD-EXIT
022600     END-READ.
022700 110-READ-ST1-RECORD-EXIT.
022800     EXIT.
022900*
023000 120-LOAD-ONE-ST1-RECORD.
023100     ADD 1 TO WS-ST1-RECS-READ.
023200     IF AERST1-LICENCE-NUMBER = SPACES
023300         ADD 1 TO WS-ST1-LICNUM-BLANKS
023400     ELSE
023500         MOVE '1' TO WS-STD-MODE-FLAG
023600         CALL 'WELSTD1' USING WS-STD-MODE-FLAG,
023700                 AERST1-LICENCE-NUMBER, WS-STD-KEY-AREA
023800         MOVE SPACES           TO WS-BSRCH-KEY
023900         MOVE WS-STD-KEY-TEXT   TO WS-BSRCH-KEY(1:7)
024000         MOVE 'I'               TO WS-CALL-FUNCTION
024100         CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
024200                 WS-BSRCH-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
024300                 WS-BSRCH-FOUND-INDEX, WS-ST1-KEY-TABLE
024400         SET WS-ATTR-IX TO WS-ST1-TABLE-ROW(WS-BSRCH-FOUND-INDEX)
024500         MOVE AERST1-COMPANY-NAME
024600                 TO WS-ATTR-COMPANY-NAME(WS-ATTR-IX)
024700         MOVE AERST1-LATITUDE
024800                 TO WS-ATTR-LATITUDE(WS-ATTR-IX)
024900         MOVE AERST1-LONGITUDE
025000                 TO WS-ATTR-LONGITUDE(WS-ATTR-IX)
025100         MOVE AERST1-SURFACE-LOCATION
025200                 TO WS-ATTR-SURFACE-LOC(WS-ATTR-IX)
025300         MOVE AERST1-LICENCE-STATUS
025400                 TO WS-ATTR-LICENCE-STATUS(WS-ATTR-IX)
025500         MOVE AERST1-LICENCE-STAT-DATE
025600                 TO WS-ATTR-LIC-STAT-DATE(WS-ATTR-IX)
025700         MOVE AERST1-NON-ROUTINE-FLAG
025800                 TO WS-ATTR-NON-ROUTINE-FLAG(WS-ATTR-IX)
025900     END-IF.
026000     PERFORM 110-READ-ST1-RECORD THRU 110-READ-ST1-RECORD-EXIT.
026100*
026200 150-SCAN-S37-FOR-KEY-FIELDS.
026300     PERFORM 155-READ-S37-RECORD THRU 155-READ-S37-RECORD-EXIT.
026400     PERFORM 157-SCAN-ONE-S37-RECORD
026500         UNTIL WS-S37-EOF.
026600     IF WS-S37-RECS-SCANNED = ZERO
026700         DISPLAY 'WELNRMB1 - ST37 STAGE FILE IS EMPTY'
026800         MOVE 'Y' TO WS-ABORT-SW
026900     END-IF.
027000     IF WS-S37-RECS-SCANNED > ZERO
027100         AND WS-S37-LICNO-BLANKS = WS-S37-RECS-SCANNED
027200         DISPLAY 'WELNRMB1 - AERS37-LICENCE-NO ABSENT '
027300                 'FROM EVERY ST37 RECORD'
027400         MOVE 'Y' TO WS-ABORT-SW
027500     END-IF.
027600     IF WS-S37-RECS-SCANNED > ZERO
027700         AND WS-S37-UWI-BLANKS = WS-S37-RECS-SCANNED
027800         DISPLAY 'WELNRMB1 - AERS37-UWI-DISPLAY ABSENT '
027900                 'FROM EVERY ST37 RECORD'
028000         MOVE 'Y' TO WS-ABORT-SW
028100     END-IF.
028200*
028300 155-READ-S37-RECORD.
028400     READ S37-STAGE-FILE
028500         AT END
028600             MOVE 'Y' TO WS-S37-EOF-SW
028700             GO TO 155-READ-S37-RECORD-EXIT
028800     END-READ.
028900 155-READ-S37-RECORD-EXIT.
029000     EXIT.
029100*
029200 157-SCAN-ONE-S37-RECORD.
029300     ADD 1 TO WS-S37-RECS-SCANNED.
029400     IF AERS37-LICENCE-NO = SPACES
029500         ADD 1 TO WS-S37-LICNO-BLANKS
029600     END-IF.
029700     IF AERS37-UWI-DISPLAY = SPACES
029800         ADD 1 TO WS-S37-UWI-BLANKS
029900     END-IF.
030000     PERFORM 155-READ-S37-RECORD THRU 155-READ-S37-RECORD-EXIT.
030100*
030200 160-REOPEN-S37-FOR-MERGE.
030300     CLOSE S37-STAGE-FILE.
030400     MOVE 'N' TO WS-S37-EOF-SW.
030500     OPEN INPUT S37-STAGE-FILE.
030600     IF WS-S37STG-STATUS NOT = '00'
030700         DISPLAY 'WELNRMB1 - ST37 STAGE FILE REOPEN FAILED, STATUS '
030800                 WS-S37STG-STATUS
030900         MOVE 'Y' TO WS-ABORT-SW
031000     END-IF.
031100*
031200 200-MERGE-S37-RECORDS.
031300     PERFORM 210-READ-S37-RECORD THRU 210-READ-S37-RECORD-EXIT.
031400     PERFORM 220-PROCESS-ONE-S37-RECORD
031500         UNTIL WS-S37-EOF.
031600*
031700 210-READ-S37-RECORD.
031800     READ S37-STAGE-FILE
031900         AT END
032000             MOVE 'Y' TO WS-S37-EOF-SW
032100             GO TO 210-READ-S37-RECORD-EXIT
032200     END-READ.
032300 210-READ-S37-RECORD-EXIT.
032400     EXIT.
032500*
032600 220-PROCESS-ONE-S37-RECORD.
032700     ADD 1 TO WS-S37-RECS-READ.
032800     IF AERS37-UWI-DISPLAY NOT = SPACES
032900         ADD 1 TO WS-UWI-PRESENT-COUNT
033000     END-IF.
033100     MOVE SPACES TO WELNRM-REC.
033200     MOVE AERS37-UWI-DISPLAY        TO WELNRM-UWI-DISPLAY.
033300     MOVE AERS37-UWI-RAW            TO WELNRM-UWI-RAW.
033400     MOVE AERS37-WELL-NAME          TO WELNRM-WELL-NAME.
033500     MOVE AERS37-FIELD-CODE         TO WELNRM-FIELD-CODE.
033600     MOVE AERS37-POOL-CODE          TO WELNRM-POOL-CODE.
033700     MOVE AERS37-OS-AREA-CODE       TO WELNRM-OS-AREA-CODE.
033800     MOVE AERS37-LICENCE-NO         TO WELNRM-LICENCE-NO.
033900     MOVE AERS37-LICENCE-STATUS     TO WELNRM-LICENCE-STATUS.
034000     MOVE AERS37-LICENCE-ISSUE-DATE TO WELNRM-LICENCE-ISSUE-DATE.
034100     MOVE AERS37-LICENSEE-CODE      TO WELNRM-LICENSEE-CODE.
034200     MOVE AERS37-OPERATOR-CODE      TO WELNRM-OPERATOR-CODE.
034300     MOVE AERS37-FIN-DRL-DATE       TO WELNRM-FIN-DRL-DATE.
034400     MOVE AERS37-WELL-TOTAL-DEPTH   TO WELNRM-WELL-TOTAL-DEPTH.
034500     MOVE AERS37-WELL-STAT-CODE     TO WELNRM-WELL-STAT-CODE.
034600     MOVE AERS37-WELL-STAT-DATE     TO WELNRM-WELL-STAT-DATE.
034700     MOVE AERS37-FLUID-DESC         TO WELNRM-FLUID-DESC.
034800     MOVE AERS37-MODE-DESC          TO WELNRM-MODE-DESC.
034900     MOVE AERS37-TYPE-DESC          TO WELNRM-TYPE-DESC.
035000     MOVE AERS37-STRUCTURE-DESC     TO WELNRM-STRUCTURE-DESC.
035100     MOVE AERS37-SCHEME-TYPE        TO WELNRM-SCHEME-TYPE.
035200     MOVE AERS37-SCHEME-SUB-TYPE    TO WELNRM-SCHEME-SUB-TYPE.
035300     MOVE 'N'                       TO WELNRM-PROD-MATCHED.
035400     MOVE '7' TO WS-STD-MODE-FLAG.
035500     MOVE AERS37-LICENCE-NO TO WS-S37-LICENCE-PASS.
035600     CALL 'WELSTD1' USING WS-STD-MODE-FLAG, WS-S37-LICENCE-PASS,
035700             WS-STD-KEY-AREA.
035800     MOVE WS-STD-KEY-TEXT TO WELNRM-STD-LICENCE.
035900     PERFORM 300-LOOKUP-ST1-MATCH.
036000     WRITE WELNRM-REC.
036100     PERFORM 210-READ-S37-RECORD THRU 210-READ-S37-RECORD-EXIT.
036200*
036300 300-LOOKUP-ST1-MATCH.
036400     MOVE SPACES              TO WS-BSRCH-KEY.
036500     MOVE WS-STD-KEY-TEXT      TO WS-BSRCH-KEY(1:7).
036600     MOVE 'S'                  TO WS-CALL-FUNCTION.
036700     CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
036800             WS-BSRCH-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
036900             WS-BSRCH-FOUND-INDEX, WS-ST1-KEY-TABLE.
037000     IF WS-BSRCH-KEY-FOUND
037100         ADD 1 TO WS-RECS-MATCHED
037200         SET WS-ATTR-IX TO WS-ST1-TABLE-ROW(WS-BSRCH-FOUND-INDEX)
037300         MOVE WS-ATTR-COMPANY-NAME(WS-ATTR-IX)
037400                 TO WELNRM-COMPANY-NAME
037500         MOVE WS-ATTR-LATITUDE(WS-ATTR-IX)
037600                 TO WELNRM-LATITUDE
037700         MOVE WS-ATTR-LONGITUDE(WS-ATTR-IX)
037800                 TO WELNRM-LONGITUDE
037900         MOVE WS-ATTR-SURFACE-LOC(WS-ATTR-IX)
038000                 TO WELNRM-SURFACE-LOCATION
038100         MOVE WS-ATTR-LICENCE-STATUS(WS-ATTR-IX)
038200                 TO WELNRM-ST1-LICENCE-STATUS
038300         MOVE WS-ATTR-LIC-STAT-DATE(WS-ATTR-IX)
038400                 TO WELNRM-LICENCE-STAT-DATE
038500         MOVE WS-ATTR-NON-ROUTINE-FLAG(WS-ATTR-IX)
038600                 TO WELNRM-NON-ROUTINE-FLAG
038700         MOVE 'Y' TO WELNRM-ST1-MATCHED
038800     ELSE
038900         MOVE 'N' TO WELNRM-ST1-MATCHED
039000     END-IF.
039100*
039200 700-OPEN-FILES.
039300     OPEN INPUT ST1-STAGE-FILE.
039400     IF WS-ST1STG-STATUS NOT = '00'
039500         DISPLAY 'WELNRMB1 - ST1 STAGE FILE OPEN FAILED, STATUS '
039600                 WS-ST1STG-STATUS
039700         MOVE 'Y' TO WS-ABORT-SW
039800     END-IF.
039900     OPEN INPUT S37-STAGE-FILE.
040000     IF WS-S37STG-STATUS NOT = '00'
040100         DISPLAY 'WELNRMB1 - ST37 STAGE FILE OPEN FAILED, STATUS '
040200                 WS-S37STG-STATUS
040300         MOVE 'Y' TO WS-ABORT-SW
040400     END-IF.
040500     OPEN OUTPUT NRM-OUTPUT-FILE.
040600     IF WS-NRMOUT-STATUS NOT = '00'
040700         DISPLAY 'WELNRMB1 - NORMALIZED FILE OPEN FAILED, STATUS '
040800                 WS-NRMOUT-STATUS
040900         MOVE 'Y' TO WS-ABORT-SW
041000     END-IF.
041100*
041200 790-CLOSE-FILES.
041300     CLOSE ST1-STAGE-FILE.
041400     CLOSE S37-STAGE-FILE.
041500     CLOSE NRM-OUTPUT-FILE.
