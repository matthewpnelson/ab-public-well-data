000100****************************************************************
000200* PROGRAM:  WELMAIN                                            *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                         *
000500*                                                               *
000600* DRIVES THE WELL DATA NORMALIZATION BATCH END TO END.  CALLS   *
000700* EACH STAGE PROGRAM IN TURN - THE TWO SOURCE LOADERS, THE      *
000800* PETRINEX LOADER AND PREPARATION STEP, THE LICENCE/PRODUCTION  *
000900* MERGE, THE QUALITY REPORT AND THE NULL-PERCENTAGE LOG - AND   *
001000* CHECKS RETURN-CODE AFTER EACH CALL.  THE FIRST STAGE TO COME  *
001100* BACK WITH A BAD RETURN-CODE STOPS THE RUN; NOTHING DOWNSTREAM *
001200* OF A FAILED STAGE IS CALLED.                                  *
001300****************************************************************
001400*                                                               *
001500*    CHANGE LOG                                                *
001600*    ----------                                                *
001700*    1996-09-23  DAH  REQ 0041  INITIAL DRIVER - ST1/ST37       *
001800*                               LOADERS ONLY, REST WAS RUN BY   *
001900*                               JCL STEP.                       *
002000*    1997-02-19  DAH  REQ 0041  ADDED THE PETRINEX AND MERGE    *
002100*                               STAGES, PULLED THE WHOLE RUN    *
002200*                               IN UNDER ONE DRIVER.            *
002300*    1999-01-08  KLM  REQ 0911  Y2K REVIEW - NO DATE FIELDS ARE  *
002400*                               HELD HERE, NO CHANGE NEEDED.    *
002500*    2022-04-05  RTR  REQ 0071  ADDED THE QUALITY REPORT AND     *
002600*                               NULL-PERCENTAGE LOG STAGES.     *
002700*    2023-11-27  JPB  REQ 1143  STOP-THE-RUN LOGIC REWORKED TO   *
002800*                               CHECK RETURN-CODE AFTER EVERY    *
002900*                               CALL RATHER THAN JUST THE       *
003000*                               LOADERS.                        *
003100*    2026-08-10  RTR  REQ 1204  DROPPED THE WS-STAGE-RC WRAPPER   *
003200*                               GROUP AND MADE WS-STAGE-RC-VALUE  *
003300*                               A 77-LEVEL ITEM; ADDED A WHEN     *
003400*                               OTHER WITH A GO TO EXIT SO 100-   *
003500*                               RUN-ONE-STAGE IS PERFORMED THRU   *
003600*                               ITS OWN -EXIT PARAGRAPH.          *
003700****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    WELMAIN.
004000 AUTHOR.        D. HANCOCK.
004100 INSTALLATION.  AER DATA SERVICES.
004200 DATE-WRITTEN.  1996-09-23.
004300 DATE-COMPILED.
004400 SECURITY.      NONE.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900    C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-SWITCHES.
005500    05  WS-ABORT-SW             PIC X(01) VALUE 'N'.
005600        88  WS-ABORT-RUN                VALUE 'Y'.
005700    05  FILLER                  PIC X(03) VALUE SPACES.
005800*
005900 01  WS-STAGE-COUNTERS.
006000    05  WS-STAGE-NUMBER         PIC S9(08) COMP VALUE ZERO.
006100    05  WS-STAGE-NUMBER-D REDEFINES WS-STAGE-NUMBER
006200                                PIC X(04).
006300    05  WS-STAGES-RUN           PIC S9(08) COMP VALUE ZERO.
006400    05  WS-STAGES-RUN-D REDEFINES WS-STAGES-RUN
006500                                PIC X(04).
006600    05  FILLER                  PIC X(04) VALUE SPACES.
006700*
006800 01  WS-STAGE-NAME-TABLE.
006900    05  WS-STAGE-NAME OCCURS 8 TIMES PIC X(08).
007000 01  WS-STAGE-NAME-D REDEFINES WS-STAGE-NAME-TABLE
007100                                PIC X(64).
007200*
007300 77  WS-STAGE-RC-VALUE          PIC S9(04) COMP.
007400*
007500 PROCEDURE DIVISION.
007600*
007700 000-MAIN.
007800    PERFORM 010-INIT-STAGE-NAMES.
007900    PERFORM 100-RUN-ONE-STAGE THRU 100-RUN-ONE-STAGE-EXIT
008000        VARYING WS-STAGE-NUMBER FROM 1 BY 1
008100        UNTIL WS-STAGE-NUMBER > 8
008200           OR WS-ABORT-RUN.
008300    DISPLAY 'WELMAIN - STAGES COMPLETED: ' WS-STAGES-RUN.
008400    IF WS-ABORT-RUN
008500        DISPLAY 'WELMAIN - RUN ABORTED AT STAGE ' WS-STAGE-NUMBER
008600                ' (' WS-STAGE-NAME(WS-STAGE-NUMBER) ')'
008700        MOVE 16 TO RETURN-CODE
008800    ELSE
008900        DISPLAY 'WELMAIN - RUN COMPLETED NORMALLY'
009000    END-IF.
009100    GOBACK.
009200*
009300 010-INIT-STAGE-NAMES.
009400    MOVE 'WELAERB1' TO WS-STAGE-NAME(1).
009500    MOVE 'WELAERB2' TO WS-STAGE-NAME(2).
009600    MOVE 'WELPTXB1' TO WS-STAGE-NAME(3).
009700    MOVE 'WELPTXB2' TO WS-STAGE-NAME(4).
009800    MOVE 'WELNRMB1' TO WS-STAGE-NAME(5).
009900    MOVE 'WELNRMB2' TO WS-STAGE-NAME(6).
010000    MOVE 'WELQUALB' TO WS-STAGE-NAME(7).
010100    MOVE 'WELOUTB ' TO WS-STAGE-NAME(8).
010200*
010300 100-RUN-ONE-STAGE.
010400    MOVE ZERO TO RETURN-CODE.
010500    DISPLAY 'WELMAIN - STARTING STAGE ' WS-STAGE-NUMBER
010600            ' (' WS-STAGE-NAME(WS-STAGE-NUMBER) ')'.
010700    EVALUATE WS-STAGE-NUMBER
010800        WHEN 1
010900            CALL 'WELAERB1'
011000        WHEN 2
011100            CALL 'WELAERB2'
011200        WHEN 3
011300            CALL 'WELPTXB1'
011400        WHEN 4
011500            CALL 'WELPTXB2'
011600        WHEN 5
011700            CALL 'WELNRMB1'
011800        WHEN 6
011900            CALL 'WELNRMB2'
012000        WHEN 7
012100            CALL 'WELQUALB'
012200        WHEN 8
012300            CALL 'WELOUTB'
012400        WHEN OTHER
012500            DISPLAY 'WELMAIN - INVALID STAGE NUMBER, REQ 0652'
012600            MOVE 16 TO RETURN-CODE
012700            GO TO 100-RUN-ONE-STAGE-EXIT
012800    END-EVALUATE.
012900    MOVE RETURN-CODE TO WS-STAGE-RC-VALUE.
013000    ADD 1 TO WS-STAGES-RUN.
013100    IF WS-STAGE-RC-VALUE NOT = ZERO
013200        MOVE 'Y' TO WS-ABORT-SW
013300    END-IF.
013400 100-RUN-ONE-STAGE-EXIT.
013500    EXIT.
