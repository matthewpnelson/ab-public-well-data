000100*****************************************************************
000200* AERS37CP   -  AER ST37 WELL STATUS - STAGED RECORD (R2)
000300*
000400*   ONE RECORD PER WELL / STATUS EVENT.  WELAERB2 PROJECTS THE
000500*   24-FIELD RAW ST37 LAYOUT DOWN TO THE 21 FIELDS BELOW (THE
000600*   UPDATE FLAG, OS-DEP-CODE AND AGENT-CODE POSITIONS ARE READ
000700*   AND DROPPED - THEY CARRY NO BUSINESS VALUE DOWNSTREAM).
000800*
000900*   HISTORY
001000*   2015-02-11  RTR  0001  INITIAL 21-FIELD LAYOUT.
001100*   2016-11-03  DAH  0022  ADDED WELL-TOTAL-DEPTH REDEFINE FOR
001200*                          THE ALTERNATE WHOLE-METRE VIEW USED
001300*                          BY THE QUALITY REPORT ROUNDING CHECK.
001400*****************************************************************
001500 01  AERS37-REC.
001600     05  AERS37-UWI-DISPLAY          PIC X(19).
001700     05  AERS37-UWI-RAW              PIC X(16).
001800     05  AERS37-WELL-NAME            PIC X(40).
001900     05  AERS37-FIELD-CODE           PIC X(04).
002000     05  AERS37-POOL-CODE            PIC X(04).
002100     05  AERS37-OS-AREA-CODE         PIC X(04).
002200     05  AERS37-LICENCE-NO           PIC X(07).
002300     05  AERS37-LICENCE-STATUS       PIC X(12).
002400     05  AERS37-LICENCE-ISSUE-DATE   PIC X(10).
002500     05  AERS37-LICENSEE-CODE        PIC X(08).
002600     05  AERS37-OPERATOR-CODE        PIC X(08).
002700     05  AERS37-FIN-DRL-DATE         PIC X(10).
002800     05  AERS37-WELL-TOTAL-DEPTH     PIC 9(05)V9(01).
002900     05  AERS37-WTD-WHOLE-M REDEFINES
003000             AERS37-WELL-TOTAL-DEPTH.
003100         10  AERS37-WTD-METRES       PIC 9(05).
003200         10  AERS37-WTD-TENTHS       PIC 9(01).
003300     05  AERS37-WELL-STAT-CODE       PIC X(12).
003400     05  AERS37-WELL-STAT-DATE       PIC X(10).
003500     05  AERS37-FLUID-DESC           PIC X(12).
003600     05  AERS37-MODE-DESC            PIC X(12).
003700     05  AERS37-TYPE-DESC            PIC X(12).
003800     05  AERS37-STRUCTURE-DESC       PIC X(12).
003900     05  AERS37-SCHEME-TYPE          PIC X(12).
004000     05  AERS37-SCHEME-SUB-TYPE      PIC X(12).
004100     05  FILLER                      PIC X(08).
