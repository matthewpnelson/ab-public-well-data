000100****************************************************************
000200* PROGRAM:  WELAERB2                                          *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                        *
000500*                                                               *
000600* READS THE AER ST37 WELL-STATUS EXTRACT (TAB-DELIMITED, NO     *
000700* HEADER, TWENTY-FOUR POSITIONAL FIELDS) AND STAGES THE TWENTY- *
000800* ONE RETAINED FIELDS TO A FIXED-LAYOUT SEQUENTIAL FILE         *
000900* (AERS37CP) FOR THE NORMALIZE STEP (WELNRMB1).  RECORD ORDER   *
001000* OFF THE EXTRACT IS PRESERVED ON THE STAGE FILE - THE MERGE    *
001100* STEPS DEPEND ON THAT ORDER FOR THE GAP-FILL GROUPING.         *
001200*                                                               *
001300* UPDATE-FLAG (COLUMN 3) AND OS-DEP-CODE (COLUMN 8) AND         *
001400* AGENT-CODE (COLUMN 13) ARE READ AND DROPPED - THEY ARE NOT    *
001500* CARRIED ON AERS37CP.                                          *
001600****************************************************************
001700*                                                               *
001800*    CHANGE LOG                                                *
001900*    ----------                                                *
002000*    1990-06-14  DAH  REQ 0002  INITIAL LOAD ROUTINE.           *
002100*    1993-03-09  RTR  REQ 0028  WARNING ADDED WHEN UWI-DISPLAY   *
002200*                               COMES BACK BLANK.               *
002300*    1996-10-01  DAH  REQ 0205  WELL-TOTAL-DEPTH NOW PARSED      *
002400*                               THROUGH THE SHARED DECIMAL      *
002500*                               PARSE ROUTINE (SEE WELBS-STYLE   *
002600*                               HANDLING IN WELAERB1).          *
002700*    1999-02-02  KLM  REQ 0911  Y2K REVIEW - LICENCE-ISSUE-DATE, *
002800*                               FIN-DRL-DATE AND WELL-STAT-DATE  *
002900*                               ARE CARRIED AS X(10) TEXT, NO    *
003000*                               CHANGE REQUIRED.                *
003100*    2015-02-11  RTR  REQ 0001  RETROFIT TO WRITE AERS37CP       *
003200*                               INSTEAD OF THE OLD PRIVATE       *
003300*                               STAGING LAYOUT (SUPERSEDED).     *
003400*    2016-11-03  DAH  REQ 0022  RECORD-ORDER PRESERVATION NOTED  *
003500*                               EXPLICITLY - THE GAP-FILL RELIES *
003600*                               ON IT.                           *
003700*    2026-08-10  RTR  REQ 1204  PULLED WS-RECS-WRITTEN AND        *
003800*                               WS-BLANK-UWI-COUNT OUT TO THEIR    *
003900*                               OWN 77-LEVEL ITEMS, AND ADDED A    *
004000*                               PERFORM...THRU/GO TO EOF EXIT ON   *
004100*                               THE ST37 READ.                     *
004200****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    WELAERB2.
004500 AUTHOR.        D. HANCOCK.
004600 INSTALLATION.  AER DATA SERVICES.
004700 DATE-WRITTEN.  1990-06-14.
004800 DATE-COMPILED.
004900 SECURITY.      NONE.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ST37-INPUT-FILE ASSIGN TO ST37IN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-ST37IN-STATUS.
006100*
006200     SELECT ST37-STAGE-FILE ASSIGN TO ST37STG
006300            FILE STATUS  IS WS-ST37STG-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ST37-INPUT-FILE
006800     RECORDING MODE IS F.
006900 01  ST37-INPUT-LINE             PIC X(400).
007000*
007100 FD  ST37-STAGE-FILE
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS.
007400 COPY AERS37CP.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01  WS-FILE-STATUSES.
007900     05  WS-ST37IN-STATUS        PIC X(02) VALUE SPACES.
008000     05  WS-ST37STG-STATUS       PIC X(02) VALUE SPACES.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-INPUT-EOF-SW         PIC X(01) VALUE 'N'.
008400         88  WS-INPUT-EOF              VALUE 'Y'.
008500*
008600* ALL TWENTY-FOUR RAW COLUMNS IN EXTRACT ORDER.  REDEFINED BY
008700* WS-RAW-DEPTH-REDEF BELOW SO THE TEXT FORM OF WELL-TOTAL-DEPTH
008800* CAN ALSO BE ADDRESSED AS A WHOLE/TENTHS SPLIT WHEN THE PARSE
008900* ROUTINE RUNS.
009000 01  WS-RAW-COLUMN-AREA.
009100     05  WS-RAW-UWI-DISPLAY      PIC X(19).
009200     05  WS-RAW-UWI-RAW          PIC X(16).
009300     05  WS-RAW-UPDATE-FLAG      PIC X(01).
009400     05  WS-RAW-WELL-NAME        PIC X(40).
009500     05  WS-RAW-FIELD-CODE       PIC X(04).
009600     05  WS-RAW-POOL-CODE        PIC X(04).
009700     05  WS-RAW-OS-AREA-CODE     PIC X(04).
009800     05  WS-RAW-OS-DEP-CODE      PIC X(04).
009900     05  WS-RAW-LICENCE-NO       PIC X(07).
010000     05  WS-RAW-LICENCE-STATUS   PIC X(12).
010100     05  WS-RAW-LICENCE-ISS-DT   PIC X(10).
010200     05  WS-RAW-LICENSEE-CODE    PIC X(08).
010300     05  WS-RAW-AGENT-CODE       PIC X(08).
010400     05  WS-RAW-OPERATOR-CODE    PIC X(08).
010500     05  WS-RAW-FIN-DRL-DATE     PIC X(10).
010600     05  WS-RAW-WELL-TOT-DEPTH   PIC X(09).
010700     05  WS-RAW-WELL-STAT-CODE   PIC X(12).
010800     05  WS-RAW-WELL-STAT-DATE   PIC X(10).
010900     05  WS-RAW-FLUID-DESC       PIC X(12).
011000     05  WS-RAW-MODE-DESC        PIC X(12).
011100     05  WS-RAW-TYPE-DESC        PIC X(12).
011200     05  WS-RAW-STRUCTURE-DESC   PIC X(12).
011300     05  WS-RAW-SCHEME-TYPE      PIC X(12).
011400     05  WS-RAW-SCHEME-SUB-TYPE  PIC X(12).
011500*
011600 01  WS-RAW-DEPTH-REDEF REDEFINES WS-RAW-COLUMN-AREA.
011700     05  FILLER                  PIC X(19).
011800     05  FILLER                  PIC X(16).
011900     05  FILLER                  PIC X(01).
012000     05  FILLER                  PIC X(40).
012100     05  FILLER                  PIC X(04).
012200     05  FILLER                  PIC X(04).
012300     05  FILLER                  PIC X(04).
012400     05  FILLER                  PIC X(04).
012500     05  FILLER                  PIC X(07).
012600     05  FILLER                  PIC X(12).
012700     05  FILLER                  PIC X(10).
012800     05  FILLER                  PIC X(08).
012900     05  FILLER                  PIC X(08).
013000     05  FILLER                  PIC X(08).
013100     05  FILLER                  PIC X(10).
013200     05  WS-RAW-DEPTH-AS-TEXT    PIC X(09).
013300     05  WS-RAW-DEPTH-AS-TEXT-R REDEFINES WS-RAW-DEPTH-AS-TEXT.
013400         10  WS-RAW-DEPTH-WHOLE-TXT  PIC X(07).
013500         10  WS-RAW-DEPTH-TENTH-TXT  PIC X(02).
013600     05  FILLER                  PIC X(264).
013700*
013800 01  WS-WORK-FIELDS.
013900     05  WS-RECS-READ            PIC S9(08) COMP VALUE ZERO.
014000     05  WS-RECS-READ-DISPLAY REDEFINES WS-RECS-READ
014100                                 PIC X(04).
014200     05  WS-DEPTH-WHOLE-NUM      PIC 9(05).
014300     05  WS-DEPTH-TENTH-NUM      PIC 9(01).
014400 77  WS-RECS-WRITTEN             PIC S9(08) COMP VALUE ZERO.
014500 77  WS-BLANK-UWI-COUNT          PIC S9(08) COMP VALUE ZERO.
014600*
014700 PROCEDURE DIVISION.
014800*
014900 000-MAIN.
015000     PERFORM 700-OPEN-FILES.
015100     PERFORM 100-READ-ST37-INPUT THRU 100-READ-ST37-INPUT-EXIT.
015200     PERFORM 200-PROCESS-ONE-RECORD
015300         UNTIL WS-INPUT-EOF.
015400     PERFORM 790-CLOSE-FILES.
015500     DISPLAY 'WELAERB2 - ST37 RECORDS READ   : ' WS-RECS-READ.
015600     DISPLAY 'WELAERB2 - ST37 RECORDS STAGED : ' WS-RECS-WRITTEN.
015700     IF WS-BLANK-UWI-COUNT > ZERO
015800         DISPLAY 'WELAERB2 - WARNING, UWI-DISPLAY BLANK ON '
015900                 WS-BLANK-UWI-COUNT ' RECORDS'
016000     END-IF.
016100     GOBACK.
016200*
016300 100-READ-ST37-INPUT.
016400     READ ST37-INPUT-FILE
016500         AT END
016600             MOVE 'Y' TO WS-INPUT-EOF-SW
016700             GO TO 100-READ-ST37-INPUT-EXIT
016800     END-READ.
016900 100-READ-ST37-INPUT-EXIT.
017000     EXIT.
017100*
017200 200-PROCESS-ONE-RECORD.
017300     PERFORM 300-SPLIT-INPUT-LINE.
017400     IF WS-RAW-UWI-DISPLAY = SPACES
017500         ADD 1 TO WS-BLANK-UWI-COUNT
017600     END-IF.
017700     PERFORM 400-CONVERT-DEPTH.
017800     PERFORM 500-WRITE-STAGED-RECORD.
017900     ADD 1 TO WS-RECS-READ.
018000     PERFORM 100-READ-ST37-INPUT THRU 100-READ-ST37-INPUT-EXIT.
018100*
018200 300-SPLIT-INPUT-LINE.
018300     UNSTRING ST37-INPUT-LINE DELIMITED BY X'09'
018400         INTO WS-RAW-UWI-DISPLAY,    WS-RAW-UWI-RAW,
018500              WS-RAW-UPDATE-FLAG,    WS-RAW-WELL-NAME,
018600              WS-RAW-FIELD-CODE,     WS-RAW-POOL-CODE,
018700              WS-RAW-OS-AREA-CODE,   WS-RAW-OS-DEP-CODE,
018800              WS-RAW-LICENCE-NO,     WS-RAW-LICENCE-STATUS,
018900              WS-RAW-LICENCE-ISS-DT, WS-RAW-LICENSEE-CODE,
019000              WS-RAW-AGENT-CODE,     WS-RAW-OPERATOR-CODE,
019100              WS-RAW-FIN-DRL-DATE,   WS-RAW-WELL-TOT-DEPTH,
019200              WS-RAW-WELL-STAT-CODE, WS-RAW-WELL-STAT-DATE,
019300              WS-RAW-FLUID-DESC,     WS-RAW-MODE-DESC,
019400              WS-RAW-TYPE-DESC,      WS-RAW-STRUCTURE-DESC,
019500              WS-RAW-SCHEME-TYPE,    WS-RAW-SCHEME-SUB-TYPE
019600     END-UNSTRING.
019700*
019800 400-CONVERT-DEPTH.
019900     MOVE WS-RAW-WELL-TOT-DEPTH TO WS-RAW-DEPTH-AS-TEXT.
020000     MOVE WS-RAW-DEPTH-WHOLE-TXT TO WS-DEPTH-WHOLE-NUM.
020100     MOVE WS-RAW-DEPTH-TENTH-TXT TO WS-DEPTH-TENTH-NUM.
020200*
020300 500-WRITE-STAGED-RECORD.
020400     MOVE SPACES                    TO AERS37-REC.
020500     MOVE WS-RAW-UWI-DISPLAY        TO AERS37-UWI-DISPLAY.
020600     MOVE WS-RAW-UWI-RAW            TO AERS37-UWI-RAW.
020700     MOVE WS-RAW-WELL-NAME          TO AERS37-WELL-NAME.
020800     MOVE WS-RAW-FIELD-CODE         TO AERS37-FIELD-CODE.
020900     MOVE WS-RAW-POOL-CODE          TO AERS37-POOL-CODE.
021000     MOVE WS-RAW-OS-AREA-CODE       TO AERS37-OS-AREA-CODE.
021100     MOVE WS-RAW-LICENCE-NO         TO AERS37-LICENCE-NO.
021200     MOVE WS-RAW-LICENCE-STATUS     TO AERS37-LICENCE-STATUS.
021300     MOVE WS-RAW-LICENCE-ISS-DT     TO AERS37-LICENCE-ISSUE-DATE.
021400     MOVE WS-RAW-LICENSEE-CODE      TO AERS37-LICENSEE-CODE.
021500     MOVE WS-RAW-OPERATOR-CODE      TO AERS37-OPERATOR-CODE.
021600     MOVE WS-RAW-FIN-DRL-DATE       TO AERS37-FIN-DRL-DATE.
021700     COMPUTE AERS37-WELL-TOTAL-DEPTH =
021800         WS-DEPTH-WHOLE-NUM + (WS-DEPTH-TENTH-NUM / 10).
021900     MOVE WS-RAW-WELL-STAT-CODE     TO AERS37-WELL-STAT-CODE.
022000     MOVE WS-RAW-WELL-STAT-DATE     TO AERS37-WELL-STAT-DATE.
022100     MOVE WS-RAW-FLUID-DESC         TO AERS37-FLUID-DESC.
022200     MOVE WS-RAW-MODE-DESC          TO AERS37-MODE-DESC.
022300     MOVE WS-RAW-TYPE-DESC          TO AERS37-TYPE-DESC.
022400     MOVE WS-RAW-STRUCTURE-DESC     TO AERS37-STRUCTURE-DESC.
022500     MOVE WS-RAW-SCHEME-TYPE        TO AERS37-SCHEME-TYPE.
022600     MOVE WS-RAW-SCHEME-SUB-TYPE    TO AERS37-SCHEME-SUB-TYPE.
022700     WRITE AERS37-REC.
022800     ADD 1 TO WS-RECS-WRITTEN.
022900*
023000 700-OPEN-FILES.
023100     OPEN INPUT  ST37-INPUT-FILE.
023200     OPEN OUTPUT ST37-STAGE-FILE.
023300     IF WS-ST37IN-STATUS NOT = '00'
023400         DISPLAY 'WELAERB2 - ERROR OPENING ST37IN, STATUS: '
023500                 WS-ST37IN-STATUS
023600         MOVE 16 TO RETURN-CODE
023700         MOVE 'Y' TO WS-INPUT-EOF-SW
023800     END-IF.
023900     IF WS-ST37STG-STATUS NOT = '00'
024000         DISPLAY 'WELAERB2 - ERROR OPENING ST37STG, STATUS: '
024100                 WS-ST37STG-STATUS
024200         MOVE 16 TO RETURN-CODE
024300         MOVE 'Y' TO WS-INPUT-EOF-SW
024400     END-IF.
024500*
024600 790-CLOSE-FILES.
024700     CLOSE ST37-INPUT-FILE.
024800     CLOSE ST37-STAGE-FILE.
