000100****************************************************************
000200* WELBSRCH                                                     *
000300*                                                               *
000400* AUTHOR :  R. TREMBLAY                                        *
000500*                                                               *
000600* KEYED-TABLE LOOKUP SUBPROGRAM USED IN PLACE OF AN INDEXED     *
000700* FILE FOR THE ST1-BY-STANDARDIZED-LICENCE AND THE PREPARED-    *
000800* PRODUCTION-BY-UWI JOINS (SPEC ALLOWS A SORTED TABLE WITH      *
000900* BINARY SEARCH IN PLACE OF AN INDEXED FILE - SEE THE "FILES"   *
001000* SECTION OF THE DATA-QUALITY REQUEST).  CALLER BUILDS THE      *
001100* TABLE BY REPEATED INSERT CALLS (KEYS STAY IN ASCENDING        *
001200* ORDER, INSERTION-SORT STYLE - SEE THE OLD ADSORT ROUTINE      *
001300* THIS WAS GROWN OUT OF) THEN SEARCHES IT WITH LOOK-FUNCTION.   *
001400*                                                               *
001500* CAN BE MADE TO ABEND IF THE CALLER PASSES A TABLE SIZE        *
001600* LARGER THAN WELBS-MAX-ENTRIES - NO BOUNDS FIX-UP IS DONE      *
001700* HERE, BY DESIGN - SEE THE 1994-06 CHANGE BELOW.               *
001800****************************************************************
001900*                                                               *
002000*    CHANGE LOG                                                 *
002100*    ----------                                                *
002200*    1991-03-04  RTR  REQ 0410  INITIAL INSERT/SEARCH ROUTINE,   *
002300*                               GROWN OUT OF THE ADSORT INSERT  *
002400*                               LOOP FOR THE ST1 LICENCE TABLE. *
002500*    1993-08-19  DAH  REQ 0588  ADDED FUNCTION='S' SEARCH-ONLY  *
002600*                               ENTRY FOR THE PRODUCTION-BY-UWI *
002700*                               LOOKUP (WELNRMB2).               *
002800*    1994-06-02  RTR  REQ 0652  DROPPED THE AUTOMATIC TABLE      *
002900*                               GROW-AND-RETRY - A FULL TABLE   *
003000*                               NOW ABENDS SO A BAD RUN IS       *
003100*                               CAUGHT INSTEAD OF SILENTLY       *
003200*                               TRUNCATED.                       *
003300*    1999-01-11  KLM  REQ 0911  Y2K REVIEW - NO DATE FIELDS IN   *
003400*                               THIS MODULE, NO CHANGE REQUIRED. *
003500*    2005-10-27  JPB  REQ 1240  RAISED WELBS-MAX-ENTRIES FROM    *
003600*                               20000 TO 60000 FOR THE GROWING  *
003700*                               ST37 VOLUME.                     *
003800*    2026-08-10  RTR  REQ 1204  PULLED WELBS-MOVE-FROM AND        *
003900*                               WELBS-INSERT-TO OUT TO THEIR OWN   *
004000*                               77-LEVEL ITEMS, AND GAVE THE       *
004100*                               TABLE-FULL ABEND A GO TO EXIT SO   *
004200*                               300-INSERT-IN-ORDER IS PERFORMED   *
004300*                               THRU ITS OWN -EXIT PARAGRAPH.      *
004400****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    WELBSRCH.
004700 AUTHOR.        R. TREMBLAY.
004800 INSTALLATION.  AER DATA SERVICES.
004900 DATE-WRITTEN.  1991-03-04.
005000 DATE-COMPILED.
005100 SECURITY.      NONE.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  WS-WORK-FIELDS.
006100     05  WELBS-LOW                PIC S9(8) COMP.
006200     05  WELBS-HIGH               PIC S9(8) COMP.
006300     05  WELBS-MID                PIC S9(8) COMP.
006400 77  WELBS-MOVE-FROM              PIC S9(8) COMP.
006500 77  WELBS-INSERT-TO              PIC S9(8) COMP.
006600*
006700* ALTERNATE VIEWS OF THE INCOMING KEY - A LICENCE KEY IS 7 BYTES
006800* LEFT-JUSTIFIED IN THE 16-BYTE LINKAGE KEY, A UWI KEY USES ALL
006900* 16 - THE NUMERIC VIEW LETS A FUTURE CALLER COMPARE A UWI KEY
007000* AS ONE DIGIT STRING INSTEAD OF CHARACTER BY CHARACTER.
007100 01  WS-KEY-WORK-AREA.
007200     05  WS-KEY-WORK-TEXT         PIC X(16).
007300     05  WS-KEY-AS-LICENCE REDEFINES WS-KEY-WORK-TEXT.
007400         10  WS-KEY-LIC-PART      PIC X(07).
007500         10  FILLER                PIC X(09).
007600     05  WS-KEY-AS-NUMERIC REDEFINES WS-KEY-WORK-TEXT
007700                                   PIC 9(16).
007800*
007900 01  WS-ENTRY-COUNT-AREA.
008000     05  WS-ENTRY-COUNT-S9        PIC S9(8) COMP VALUE ZERO.
008100     05  WS-ENTRY-COUNT-DSPLY REDEFINES
008200             WS-ENTRY-COUNT-S9    PIC X(04).
008300*
008400 LINKAGE SECTION.
008500 01  WELBS-FUNCTION               PIC X(01).
008600     88  WELBS-FN-INSERT               VALUE 'I'.
008700     88  WELBS-FN-SEARCH                VALUE 'S'.
008800 01  WELBS-KEY-IN                 PIC X(16).
008900 01  WELBS-ENTRY-COUNT            PIC S9(8) COMP.
009000 01  WELBS-FOUND-SW               PIC X(01).
009100     88  WELBS-KEY-FOUND                VALUE 'Y'.
009200     88  WELBS-KEY-NOT-FOUND            VALUE 'N'.
009300 01  WELBS-FOUND-INDEX            PIC S9(8) COMP.
009400 01  WELBS-MAX-ENTRIES            PIC S9(8) COMP VALUE +60000.
009500 01  WELBS-KEY-TABLE.
009600     05  WELBS-ENTRY OCCURS 1 TO 60000 TIMES
009700             DEPENDING ON WELBS-ENTRY-COUNT
009800             ASCENDING KEY IS WELBS-TABLE-KEY
009900             INDEXED BY WELBS-IDX.
010000         10  WELBS-TABLE-KEY      PIC X(16).
010100         10  WELBS-TABLE-ROW      PIC S9(8) COMP.
010200*
010300 PROCEDURE DIVISION USING WELBS-FUNCTION, WELBS-KEY-IN,
010400         WELBS-ENTRY-COUNT, WELBS-FOUND-SW, WELBS-FOUND-INDEX,
010500         WELBS-KEY-TABLE.
010600*
010700 000-WELBSRCH-MAIN.
010800     EVALUATE TRUE
010900         WHEN WELBS-FN-SEARCH
011000             PERFORM 200-BINARY-SEARCH
011100         WHEN WELBS-FN-INSERT
011200             PERFORM 200-BINARY-SEARCH
011300             IF WELBS-KEY-FOUND
011400                 CONTINUE
011500             ELSE
011600                 PERFORM 300-INSERT-IN-ORDER
011700                     THRU 300-INSERT-IN-ORDER-EXIT
011800             END-IF
011900         WHEN OTHER
012000             DISPLAY 'WELBSRCH - INVALID FUNCTION CODE: '
012100                     WELBS-FUNCTION
012200         END-EVALUATE
012300     GOBACK.
012400*
012500 200-BINARY-SEARCH.
012600     MOVE 'N'            TO WELBS-FOUND-SW.
012700     MOVE ZERO           TO WELBS-FOUND-INDEX.
012800     MOVE 1               TO WELBS-LOW.
012900     MOVE WELBS-ENTRY-COUNT TO WELBS-HIGH.
013000     PERFORM 210-SEARCH-LOOP
013100         UNTIL WELBS-LOW > WELBS-HIGH
013200            OR WELBS-KEY-FOUND.
013300*
013400 210-SEARCH-LOOP.
013500     COMPUTE WELBS-MID = (WELBS-LOW + WELBS-HIGH) / 2.
013600     IF WELBS-TABLE-KEY(WELBS-MID) = WELBS-KEY-IN
013700         MOVE 'Y'          TO WELBS-FOUND-SW
013800         MOVE WELBS-MID    TO WELBS-FOUND-INDEX
013900     ELSE
014000         IF WELBS-TABLE-KEY(WELBS-MID) < WELBS-KEY-IN
014100             COMPUTE WELBS-LOW = WELBS-MID + 1
014200         ELSE
014300             COMPUTE WELBS-HIGH = WELBS-MID - 1
014400         END-IF
014500     END-IF.
014600*
014700 300-INSERT-IN-ORDER.
014800     IF WELBS-ENTRY-COUNT >= WELBS-MAX-ENTRIES
014900         DISPLAY 'WELBSRCH - KEY TABLE FULL, REQ 0652 ABEND'
015000         MOVE 16 TO RETURN-CODE
015100         GO TO 300-INSERT-IN-ORDER-EXIT
015200     END-IF.
015300     ADD 1 TO WELBS-ENTRY-COUNT.
015400     MOVE WELBS-ENTRY-COUNT TO WELBS-INSERT-TO.
015500     PERFORM 310-SHIFT-UP
015600         UNTIL WELBS-INSERT-TO <= 1
015700            OR WELBS-TABLE-KEY(WELBS-INSERT-TO - 1) <= WELBS-KEY-IN.
015800     MOVE WELBS-KEY-IN        TO WELBS-TABLE-KEY(WELBS-INSERT-TO).
015900     MOVE WELBS-ENTRY-COUNT   TO WELBS-TABLE-ROW(WELBS-INSERT-TO).
016000 300-INSERT-IN-ORDER-EXIT.
016100     EXIT.
016200*
016300 310-SHIFT-UP.
016400     COMPUTE WELBS-MOVE-FROM = WELBS-INSERT-TO - 1.
016500     MOVE WELBS-TABLE-KEY(WELBS-MOVE-FROM)
016600                         TO WELBS-TABLE-KEY(WELBS-INSERT-TO).
016700     MOVE WELBS-TABLE-ROW(WELBS-MOVE-FROM)
016800                         TO WELBS-TABLE-ROW(WELBS-INSERT-TO).
016900     COMPUTE WELBS-INSERT-TO = WELBS-INSERT-TO - 1.
017000*
017100 END PROGRAM WELBSRCH.
