000100****************************************************************
000200* PROGRAM:  WELNRMB2                                          *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                         *
000500*                                                               *
000600* SECOND HALF OF THE NORMALIZE STEP.  READS THE BASE FILE       *
000700* WELNRMB1 BUILT (ST37 LEFT-JOINED TO ST1) AND THE PREPARED     *
000800* PETRINEX PRODUCTION FILE, ATTACHES OIL-VOLUME, GAS-VOLUME     *
000900* AND PRODUCTION-MONTH WHERE A MATCHING UWI IS FOUND (REQ 0071),*
001000* THEN RUNS THE LICENCE-GROUP GAP FILL (REQ 0082) AND WRITES    *
001100* THE FINAL NORMALIZED FILE FOR THE QUALITY STEP.               *
001200*                                                               *
001300* THE PRODUCTION LOOKUP KEY IS THE DISPLAY UWI RUN THROUGH      *
001400* WELUWID TO GET IT INTO PETRINEX FORM - THE CONVERTED KEY IS   *
001500* NEVER CARRIED TO THE OUTPUT, ONLY USED FOR THE LOOKUP.        *
001600*                                                               *
001700* REQ 0082 GAP FILL: WITHIN EACH RUN OF RECORDS SHARING THE     *
001800* SAME STANDARDIZED LICENCE, A MISSING UWI-DISPLAY IS FILLED    *
001900* FORWARD FROM THE NEAREST PRIOR RECORD IN THE GROUP, THEN      *
002000* BACKWARD FROM THE NEAREST FOLLOWING ONE.  PER THE ORIGINAL    *
002100* ANALYST'S SPEC THE SAME FILL IS SUPPOSED TO APPLY TO THE OIL  *
002200* AND GAS VOLUME COLUMNS TOO, BUT THOSE COLUMNS CAME OUT OF     *
002300* WELPTXB2 NAMED 'LATEST MONTH OIL/GAS PRODUCTION VOLUME' - NOT *
002400* 'OIL VOLUME'/'GAS VOLUME' - SO THE FILL NEVER ACTUALLY MATCHES*
002500* THEM.  DO NOT "FIX" THIS - REQ 0082 WAS RAISED AGAINST THE    *
002600* OBSERVED BEHAVIOUR OF THE UPSTREAM SYSTEM AND DOWNSTREAM      *
002700* REPORTS ARE BUILT ON IT.  UWI-DISPLAY IS THE ONLY COLUMN THIS *
002800* PROGRAM EVER FILLS.                                           *
002900*                                                               *
003000* GROUPS ARE NOT NECESSARILY CONTIGUOUS IN ST37 ORDER, SO THE   *
003100* WHOLE BASE FILE IS HELD IN A WORKING-STORAGE TABLE FOR THE    *
003200* FORWARD AND BACKWARD FILL PASSES BEFORE IT IS WRITTEN BACK    *
003300* OUT IN ITS ORIGINAL ORDER.                                    *
003400****************************************************************
003500*                                                               *
003600*    CHANGE LOG                                                *
003700*    ----------                                                *
003800*    2022-01-19  RTR  REQ 0071  INITIAL PRODUCTION MERGE.       *
003900*    2022-03-04  RTR  REQ 0082  ADDED THE LICENCE-GROUP GAP     *
004000*                               FILL FOR UWI-DISPLAY.           *
004100*    2022-03-11  RTR  REQ 0082  CONFIRMED WITH THE BUSINESS     *
004200*                               OWNER THAT THE VOLUME COLUMNS   *
004300*                               ARE NOT TO BE FILLED - LEAVING  *
004400*                               AS-IS, SEE BANNER ABOVE.        *
004500*    1999-01-08  KLM  REQ 0911  Y2K REVIEW - NO DATE WINDOWING  *
004600*                               DONE IN THIS PROGRAM.            *
004700*    2023-09-19  JPB  REQ 1143  RAISED TABLE SIZE TO 20000 AFTER *
004800*                               A FULL-TABLE ABEND ON THE       *
004900*                               PROVINCE-WIDE RUN.              *
005000*    2026-03-11  RTR  REQ 1198  RAISED WS-UWI-KEY-TABLE AND THE *
005100*                               PRODUCTION ATTRIBUTE TABLE      *
005200*                               BEHIND IT TO 60000 TO MATCH     *
005300*                               WELBSRCH'S OWN CEILING INSTEAD  *
005400*                               OF TRAILING IT.                 *
005500*    2026-08-10  RTR  REQ 1204  MOVED WS-RECS-PROD-MATCHED AND    *
005600*                               THE UWI-FILLED COUNTERS TO THEIR  *
005700*                               OWN 77-LEVEL ITEMS; THE PRP-STAGE  *
005800*                               AND NRM-BASE READS NOW PERFORM    *
005900*                               THRU A GO TO EOF-EXIT; AND THE    *
006000*                               PER-WELL OIL/GAS VOLUME AND MATCH  *
006100*                               COUNTER FIELDS WERE PUT BACK ON    *
006200*                               COMP-3 TO MATCH THE SHOP'S OTHER   *
006300*                               ACCUMULATOR FIELDS.               *
006400****************************************************************
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID.    WELNRMB2.
006700 AUTHOR.        D. HANCOCK.
006800 INSTALLATION.  AER DATA SERVICES.
006900 DATE-WRITTEN.  2022-01-19.
007000 DATE-COMPILED.
007100 SECURITY.      NONE.
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT NRM-BASE-FILE   ASSIGN TO NRMBASE
008100         FILE STATUS IS WS-NRMBASE-STATUS.
008200     SELECT PRP-STAGE-FILE  ASSIGN TO PRPOUT
008300         FILE STATUS IS WS-PRPSTG-STATUS.
008400     SELECT NRM-FINAL-FILE  ASSIGN TO NRMOUT
008500         FILE STATUS IS WS-NRMOUT-STATUS.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  NRM-BASE-FILE.
009000     COPY WELNRMCP.
009100*
009200 FD  PRP-STAGE-FILE.
009300     COPY PETPRPCP.
009400*
009500 FD  NRM-FINAL-FILE.
009600     COPY WELNRMCP REPLACING ==WELNRM== BY ==WELNRMF==.
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  WS-FILE-STATUSES.
010100     05  WS-NRMBASE-STATUS        PIC X(02).
010200     05  WS-PRPSTG-STATUS         PIC X(02).
010300     05  WS-NRMOUT-STATUS         PIC X(02).
010400     05  FILLER                   PIC X(02) VALUE SPACES.
010500*
010600 01  WS-SWITCHES.
010700     05  WS-NRMBASE-EOF-SW        PIC X(01) VALUE 'N'.
010800         88  WS-NRMBASE-EOF             VALUE 'Y'.
010900     05  WS-PRPSTG-EOF-SW         PIC X(01) VALUE 'N'.
011000         88  WS-PRPSTG-EOF              VALUE 'Y'.
011100     05  WS-ABORT-SW              PIC X(01) VALUE 'N'.
011200         88  WS-ABORT-PIPELINE          VALUE 'Y'.
011300     05  FILLER                   PIC X(03) VALUE SPACES.
011400*
011500 01  WS-BSRCH-LINKAGE-AREA.
011600     05  WS-CALL-FUNCTION         PIC X(01).
011700     05  WS-BSRCH-KEY             PIC X(16).
011800     05  WS-BSRCH-ENTRY-COUNT     PIC S9(08) COMP VALUE ZERO.
011900     05  WS-BSRCH-ENTRY-COUNT-D REDEFINES
012000             WS-BSRCH-ENTRY-COUNT PIC X(04).
012100     05  WS-BSRCH-FOUND-SW        PIC X(01).
012200         88  WS-BSRCH-KEY-FOUND         VALUE 'Y'.
012300     05  WS-BSRCH-FOUND-INDEX     PIC S9(08) COMP.
012400*
012500 01  WS-UWI-KEY-TABLE.
012600* REQ 1198 - RAISED FROM 20000 TO WELBSRCH'S OWN WELBS-MAX-
012700* ENTRIES CEILING (60000) SO A UWI COUNT WELBSRCH WOULD ACCEPT
012800* CAN NEVER OVERRUN THIS PROGRAM'S SMALLER PHYSICAL TABLE.
012900     05  WS-UWI-ENTRY OCCURS 1 TO 60000 TIMES
013000             DEPENDING ON WS-BSRCH-ENTRY-COUNT
013100             ASCENDING KEY IS WS-UWI-TABLE-KEY
013200             INDEXED BY WS-UWI-IDX.
013300         10  WS-UWI-TABLE-KEY     PIC X(16).
013400         10  WS-UWI-TABLE-ROW     PIC S9(08) COMP.
013500         10  FILLER               PIC X(02) VALUE SPACES.
013600*
013700* PRODUCTION ATTRIBUTES PARALLEL TABLE, SUBSCRIPTED BY THE ROW
013800* NUMBER WELBSRCH HANDS BACK ON INSERT - SAME TECHNIQUE AS THE
013900* ST1 TABLE IN WELNRMB1.  KEPT THE SAME SIZE AS WS-UWI-KEY-TABLE
014000* ABOVE SO A ROW NUMBER WELBSRCH HANDS BACK CAN NEVER INDEX PAST
014100* THE END OF THIS ONE.
014200 01  WS-PRP-ATTR-TABLE.
014300     05  WS-PRP-ATTR-ENTRY OCCURS 60000 TIMES
014400             INDEXED BY WS-PRP-IX.
014500         10  WS-PRP-OIL-VOLUME        PIC S9(09)V9(01) COMP-3.
014600         10  WS-PRP-OIL-IND           PIC X(01).
014700         10  WS-PRP-GAS-VOLUME        PIC S9(09)V9(01) COMP-3.
014800         10  WS-PRP-GAS-IND           PIC X(01).
014900         10  WS-PRP-PRODUCTION-MONTH  PIC X(07).
015000         10  FILLER                   PIC X(02) VALUE SPACES.
015100*
015200* WHOLE BASE FILE, HELD FOR THE GAP-FILL PASSES.  THE COPYBOOK
015300* IS REUSED WITH ITS PREFIX REPLACED SO EACH TABLE ROW HAS ITS
015400* OWN SET OF WELNRM-STYLE FIELD NAMES.
015500 01  WS-NRM-TABLE.
015600     05  WS-NRM-ENTRY OCCURS 1 TO 20000 TIMES
015700             DEPENDING ON WS-NRM-COUNT
015800             INDEXED BY WS-NRM-IX.
015900         COPY WELNRMCP REPLACING ==WELNRM== BY ==WS-NRMT==.
016000*
016100* LAST-SEEN-UWI WORK TABLE FOR THE FORWARD/BACKWARD FILL,
016200* SUBSCRIPTED THE SAME AS THE GROUP'S ST1 TABLE ROW NUMBER SO
016300* EVERY RECORD SHARING A LICENCE SHARES ONE SLOT.
016400 01  WS-GROUP-FILL-TABLE.
016500     05  WS-GROUP-FILL-ENTRY OCCURS 20000 TIMES
016600             INDEXED BY WS-GRP-IX.
016700         10  WS-GROUP-LAST-UWI    PIC X(19).
016800         10  WS-GROUP-HAS-UWI-SW  PIC X(01).
016900             88  WS-GROUP-HAS-UWI       VALUE 'Y'.
017000         10  FILLER               PIC X(02) VALUE SPACES.
017100*
017200 01  WS-WORK-FIELDS.
017300     05  WS-NRM-COUNT             PIC S9(08) COMP VALUE ZERO.
017400     05  WS-NRM-COUNT-D REDEFINES
017500             WS-NRM-COUNT         PIC X(04).
017600     05  WS-PRP-RECS-READ         PIC S9(08) COMP VALUE ZERO.
017700     05  WS-PRP-RECS-READ-D REDEFINES
017800             WS-PRP-RECS-READ     PIC X(04).
017900     05  FILLER                   PIC X(03) VALUE SPACES.
018000*
018100 77  WS-RECS-PROD-MATCHED         PIC S9(08) COMP-3 VALUE ZERO.
018200 77  WS-UWI-FILLED-COUNT          PIC S9(08) COMP VALUE ZERO.
018300 77  WS-UWI-PRESENT-PCT           PIC S9(03)V9(02).
018400*
018500* UWI CONVERSION WORK AREAS FOR THE WELUWID CALL - A 19-BYTE
018600* PASS-THROUGH FOR THE DISPLAY UWI AND A 16-BYTE RESULT.
018700 01  WS-UWID-CONVERT-AREA.
018800     05  WS-UWID-INPUT            PIC X(19).
018900     05  WS-UWID-OUTPUT           PIC X(16).
019000     05  FILLER                   PIC X(01) VALUE SPACE.
019100*
019200 PROCEDURE DIVISION.
019300*
019400 000-MAIN.
019500     PERFORM 700-OPEN-FILES.
019600     IF NOT WS-ABORT-PIPELINE
019700         PERFORM 100-LOAD-PRODUCTION-TABLE
019800     END-IF.
019900     IF NOT WS-ABORT-PIPELINE
020000         PERFORM 200-LOAD-BASE-AND-MATCH-PRODUCTION
020100     END-IF.
020200     IF NOT WS-ABORT-PIPELINE
020300         PERFORM 300-FORWARD-FILL-UWI
020400         PERFORM 400-BACKWARD-FILL-UWI
020500         PERFORM 500-WRITE-FINAL-RECORDS
020600     END-IF.
020700     PERFORM 790-CLOSE-FILES.
020800     IF WS-ABORT-PIPELINE
020900         DISPLAY 'WELNRMB2 - ABORTED, SEE PRIOR MESSAGES'
021000         MOVE 16 TO RETURN-CODE
021100     ELSE
021200         COMPUTE WS-UWI-PRESENT-PCT ROUNDED =
021300             (WS-UWI-FILLED-COUNT / WS-NRM-COUNT) * 100
021400         DISPLAY 'WELNRMB2 - BASE RECORDS             : '
021500                 WS-NRM-COUNT
021600         DISPLAY 'WELNRMB2 - RECORDS MATCHED TO PETRPX: '
021700                 WS-RECS-PROD-MATCHED
021800         DISPLAY 'WELNRMB2 - UWI-DISPLAY PRESENT AFTER '
021900                 'FILL: ' WS-UWI-FILLED-COUNT
022000                 ' (' WS-UWI-PRESENT-PCT '%)'
022100     END-IF.
022200     GOBACK.
022300*
022400 100-LOAD-PRODUCTION-TABLE.
022500     PERFORM 110-READ-PRP-RECORD THRU 110-READ-PRP-RECORD-EXIT.
022600     PERFORM 120-LOAD-ONE-PRP-RECORD
022700         UNTIL WS-PRPSTG-EOF.
022800*
022900 110-READ-PRP-RECORD.
023000     READ PRP-STAGE-FILE
023100         AT END
023200             MOVE 'Y' TO WS-PRPSTG-EOF-SW
023300             GO TO 110-READ-PRP-RECORD-EXIT
023400     END-READ.
023500 110-READ-PRP-RECORD-EXIT.
023600     EXIT.
023700*
023800 120-LOAD-ONE-PRP-RECORD.
023900     ADD 1 TO WS-PRP-RECS-READ.
024000     MOVE SPACES          TO WS-BSRCH-KEY.
024100     MOVE PETPRP-UWI       TO WS-BSRCH-KEY.
024200     MOVE 'I'               TO WS-CALL-FUNCTION.
024300     CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
024400             WS-BSRCH-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
024500             WS-BSRCH-FOUND-INDEX, WS-UWI-KEY-TABLE.
024600     SET WS-PRP-IX TO WS-UWI-TABLE-ROW(WS-BSRCH-FOUND-INDEX).
024700     MOVE PETPRP-OIL-VOLUME TO WS-PRP-OIL-VOLUME(WS-PRP-IX).
024800     MOVE PETPRP-OIL-IND    TO WS-PRP-OIL-IND(WS-PRP-IX).
024900     MOVE PETPRP-GAS-VOLUME TO WS-PRP-GAS-VOLUME(WS-PRP-IX).
025000     MOVE PETPRP-GAS-IND    TO WS-PRP-GAS-IND(WS-PRP-IX).
025100     MOVE PETPRP-PRODUCTION-MONTH
025200             TO WS-PRP-PRODUCTION-MONTH(WS-PRP-IX).
025300     PERFORM 110-READ-PRP-RECORD THRU 110-READ-PRP-RECORD-EXIT.
025400*
025500 200-LOAD-BASE-AND-MATCH-PRODUCTION.
025600     PERFORM 210-READ-NRM-BASE-RECORD THRU 210-READ-NRM-BASE-RECORD-EXIT.
025700     PERFORM 220-PROCESS-ONE-BASE-RECORD
025800         UNTIL WS-NRMBASE-EOF.
025900     IF WS-NRM-COUNT = ZERO
026000         DISPLAY 'WELNRMB2 - BASE FILE IS EMPTY'
026100         MOVE 'Y' TO WS-ABORT-SW
026200     END-IF.
026300*
026400 210-READ-NRM-BASE-RECORD.
026500     READ NRM-BASE-FILE
026600         AT END
026700             MOVE 'Y' TO WS-NRMBASE-EOF-SW
026800             GO TO 210-READ-NRM-BASE-RECORD-EXIT
026900     END-READ.
027000 210-READ-NRM-BASE-RECORD-EXIT.
027100     EXIT.
027200*
027300 220-PROCESS-ONE-BASE-RECORD.
027400     ADD 1 TO WS-NRM-COUNT.
027500     SET WS-NRM-IX TO WS-NRM-COUNT.
027600     MOVE WELNRM-REC TO WS-NRMT-REC(WS-NRM-IX).
027700     MOVE SPACES      TO WS-NRMT-PROD-GROUP(WS-NRM-IX).
027800     MOVE 'N'         TO WS-NRMT-PROD-MATCHED(WS-NRM-IX).
027900     PERFORM 230-MATCH-PRODUCTION-ROW
028000         THRU 230-MATCH-PRODUCTION-ROW-EXIT.
028100     PERFORM 210-READ-NRM-BASE-RECORD THRU 210-READ-NRM-BASE-RECORD-EXIT.
028200*
028300 230-MATCH-PRODUCTION-ROW.
028400     IF WS-NRMT-UWI-DISPLAY(WS-NRM-IX) = SPACES
028500         GO TO 230-MATCH-PRODUCTION-ROW-EXIT
028600     END-IF.
028700     MOVE WS-NRMT-UWI-DISPLAY(WS-NRM-IX) TO WS-UWID-INPUT.
028800     CALL 'WELUWID' USING WS-UWID-INPUT, WS-UWID-OUTPUT.
028900     MOVE WS-UWID-OUTPUT TO WS-BSRCH-KEY.
029000     MOVE 'S'             TO WS-CALL-FUNCTION.
029100     CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
029200             WS-BSRCH-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
029300             WS-BSRCH-FOUND-INDEX, WS-UWI-KEY-TABLE.
029400     IF WS-BSRCH-KEY-FOUND
029500         ADD 1 TO WS-RECS-PROD-MATCHED
029600         SET WS-PRP-IX TO WS-UWI-TABLE-ROW(WS-BSRCH-FOUND-INDEX)
029700         MOVE WS-PRP-OIL-VOLUME(WS-PRP-IX)
029800                 TO WS-NRMT-OIL-VOLUME(WS-NRM-IX)
029900         MOVE WS-PRP-OIL-IND(WS-PRP-IX)
030000                 TO WS-NRMT-OIL-IND(WS-NRM-IX)
030100         MOVE WS-PRP-GAS-VOLUME(WS-PRP-IX)
030200                 TO WS-NRMT-GAS-VOLUME(WS-NRM-IX)
030300         MOVE WS-PRP-GAS-IND(WS-PRP-IX)
030400                 TO WS-NRMT-GAS-IND(WS-NRM-IX)
030500         MOVE WS-PRP-PRODUCTION-MONTH(WS-PRP-IX)
030600                 TO WS-NRMT-PRODUCTION-MONTH(WS-NRM-IX)
030700         MOVE 'Y' TO WS-NRMT-PROD-MATCHED(WS-NRM-IX)
030800     END-IF.
030900 230-MATCH-PRODUCTION-ROW-EXIT.
031000     EXIT.
031100*
031200* REQ 0082 FORWARD FILL - WALK THE TABLE IN FILE ORDER, KEEPING
031300* THE LAST UWI-DISPLAY SEEN FOR EACH STANDARDIZED LICENCE IN
031400* WS-GROUP-FILL-TABLE (ONE SLOT PER LICENCE, LOOKED UP THROUGH
031500* THE SAME WELBSRCH TABLE WELNRMB1 BUILT FOR ITS OWN ST1 MATCH -
031600* REUSED HERE PURELY AS A LICENCE-TO-SLOT-NUMBER MAP).
031700 300-FORWARD-FILL-UWI.
031800     MOVE ZERO TO WS-BSRCH-ENTRY-COUNT.
031900     PERFORM 310-FORWARD-FILL-ONE-ROW
032000         VARYING WS-NRM-IX FROM 1 BY 1
032100         UNTIL WS-NRM-IX > WS-NRM-COUNT.
032200*
032300 310-FORWARD-FILL-ONE-ROW.
032400     PERFORM 320-FIND-OR-INSERT-GROUP-SLOT.
032500     IF WS-NRMT-UWI-DISPLAY(WS-NRM-IX) = SPACES
032600         IF WS-GROUP-HAS-UWI(WS-GRP-IX)
032700             MOVE WS-GROUP-LAST-UWI(WS-GRP-IX)
032800                     TO WS-NRMT-UWI-DISPLAY(WS-NRM-IX)
032900         END-IF
033000     ELSE
033100         MOVE WS-NRMT-UWI-DISPLAY(WS-NRM-IX)
033200                 TO WS-GROUP-LAST-UWI(WS-GRP-IX)
033300         MOVE 'Y' TO WS-GROUP-HAS-UWI-SW(WS-GRP-IX)
033400     END-IF.
033500*
033600 320-FIND-OR-INSERT-GROUP-SLOT.
033700     MOVE SPACES                          TO WS-BSRCH-KEY.
033800     MOVE WS-NRMT-STD-LICENCE(WS-NRM-IX)   TO WS-BSRCH-KEY(1:7).
033900     MOVE 'S'                              TO WS-CALL-FUNCTION.
034000     CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
034100             WS-BSRCH-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
034200             WS-BSRCH-FOUND-INDEX, WS-UWI-KEY-TABLE.
034300     IF NOT WS-BSRCH-KEY-FOUND
034400         MOVE 'I' TO WS-CALL-FUNCTION
034500         CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
034600                 WS-BSRCH-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
034700                 WS-BSRCH-FOUND-INDEX, WS-UWI-KEY-TABLE
034800         SET WS-GRP-IX TO WS-UWI-TABLE-ROW(WS-BSRCH-FOUND-INDEX)
034900         MOVE SPACES TO WS-GROUP-LAST-UWI(WS-GRP-IX)
035000         MOVE 'N'    TO WS-GROUP-HAS-UWI-SW(WS-GRP-IX)
035100     ELSE
035200         SET WS-GRP-IX TO WS-UWI-TABLE-ROW(WS-BSRCH-FOUND-INDEX)
035300     END-IF.
035400*
035500* REQ 0082 BACKWARD FILL - SAME IDEA, WALKED FROM THE LAST
035600* TABLE ROW TO THE FIRST.  THE GROUP-SLOT TABLE ALREADY HOLDS
035700* EVERY LICENCE SEEN IN THE FORWARD PASS, SO THIS PASS REUSES
035800* IT RATHER THAN REBUILDING THE WELBSRCH TABLE A THIRD TIME.
035900 400-BACKWARD-FILL-UWI.
036000     MOVE ZERO TO WS-UWI-FILLED-COUNT.
036100     PERFORM 410-CLEAR-GROUP-FILL-TABLE
036200         VARYING WS-GRP-IX FROM 1 BY 1
036300         UNTIL WS-GRP-IX > WS-BSRCH-ENTRY-COUNT.
036400     PERFORM 420-BACKWARD-FILL-ONE-ROW
036500         VARYING WS-NRM-IX FROM WS-NRM-COUNT BY -1
036600         UNTIL WS-NRM-IX < 1.
036700*
036800 410-CLEAR-GROUP-FILL-TABLE.
036900     MOVE SPACES TO WS-GROUP-LAST-UWI(WS-GRP-IX).
037000     MOVE 'N'    TO WS-GROUP-HAS-UWI-SW(WS-GRP-IX).
037100*
037200 420-BACKWARD-FILL-ONE-ROW.
037300     PERFORM 320-FIND-OR-INSERT-GROUP-SLOT.
037400     IF WS-NRMT-UWI-DISPLAY(WS-NRM-IX) = SPACES
037500         IF WS-GROUP-HAS-UWI(WS-GRP-IX)
037600             MOVE WS-GROUP-LAST-UWI(WS-GRP-IX)
037700                     TO WS-NRMT-UWI-DISPLAY(WS-NRM-IX)
037800         END-IF
037900     ELSE
038000         MOVE WS-NRMT-UWI-DISPLAY(WS-NRM-IX)
038100                 TO WS-GROUP-LAST-UWI(WS-GRP-IX)
038200         MOVE 'Y' TO WS-GROUP-HAS-UWI-SW(WS-GRP-IX)
038300     END-IF.
038400     IF WS-NRMT-UWI-DISPLAY(WS-NRM-IX) NOT = SPACES
038500         ADD 1 TO WS-UWI-FILLED-COUNT
038600     END-IF.
038700*
038800 500-WRITE-FINAL-RECORDS.
038900     PERFORM 510-WRITE-ONE-FINAL-RECORD
039000         VARYING WS-NRM-IX FROM 1 BY 1
039100         UNTIL WS-NRM-IX > WS-NRM-COUNT.
039200*
039300 510-WRITE-ONE-FINAL-RECORD.
039400     MOVE WS-NRMT-REC(WS-NRM-IX) TO WELNRMF-REC.
039500     WRITE WELNRMF-REC.
039600*
039700 700-OPEN-FILES.
039800     OPEN INPUT NRM-BASE-FILE.
039900     IF WS-NRMBASE-STATUS NOT = '00'
040000         DISPLAY 'WELNRMB2 - BASE FILE OPEN FAILED, STATUS '
040100                 WS-NRMBASE-STATUS
040200         MOVE 'Y' TO WS-ABORT-SW
040300     END-IF.
040400     OPEN INPUT PRP-STAGE-FILE.
040500     IF WS-PRPSTG-STATUS NOT = '00'
040600         DISPLAY 'WELNRMB2 - PRODUCTION FILE OPEN FAILED, '
040700                 'STATUS ' WS-PRPSTG-STATUS
040800         MOVE 'Y' TO WS-ABORT-SW
040900     END-IF.
041000     OPEN OUTPUT NRM-FINAL-FILE.
041100     IF WS-NRMOUT-STATUS NOT = '00'
041200         DISPLAY 'WELNRMB2 - FINAL FILE OPEN FAILED, STATUS '
041300                 WS-NRMOUT-STATUS
041400         MOVE 'Y' TO WS-ABORT-SW
041500     END-IF.
041600*
041700 790-CLOSE-FILES.
041800     CLOSE NRM-BASE-FILE.
041900     CLOSE PRP-STAGE-FILE.
042000     CLOSE NRM-FINAL-FILE.
