000100****************************************************************
000200* PROGRAM:  WELQUALB                                          *
000300*                                                               *
000400* AUTHOR :  D. HANCOCK                                         *
000500*                                                               *
000600* READS THE FINAL NORMALIZED WELL FILE (WELNRMCP) WRITTEN BY    *
000700* WELNRMB2 AND PRODUCES THE QUALITY METRICS REPORT (R6) - GRAND *
000800* COUNTS OF ROWS WITH OIL/GAS/ANY PRODUCTION, AND THE SAME      *
000900* BROKEN DOWN BY OPERATING MODE AND BY LICENCE STATUS.  A ROW   *
001000* "HAS" A PRODUCT ONLY WHEN ITS VOLUME IS PRESENT AND GREATER   *
001100* THAN ZERO - A PRESENT-BUT-ZERO VOLUME DOES NOT COUNT, NOR     *
001200* DOES ONE STILL MARKED MISSING AFTER THE U8 GAP FILL.          *
001300*                                                               *
001400* THE MODE AND STATUS BREAKDOWN TABLES ARE BUILT AND SEARCHED   *
001500* BY WELBSRCH, THE SAME SUBPROGRAM THE MERGE STEPS USE FOR      *
001600* THEIR LICENCE AND UWI LOOKUPS - TWO SEPARATE CALLS OF IT, ONE *
001700* PER BREAKDOWN, EACH WITH ITS OWN KEY TABLE AND ENTRY COUNT SO *
001800* THE TWO TALLIES NEVER INTERFERE WITH EACH OTHER.              *
001900****************************************************************
002000*                                                               *
002100*    CHANGE LOG                                                *
002200*    ----------                                                *
002300*    1996-08-12  DAH  REQ 0041  INITIAL QUALITY REPORT.         *
002400*    1999-01-08  KLM  REQ 0911  Y2K REVIEW - NO DATE FIELDS ARE *
002500*                               SUMMARIZED HERE, NO CHANGE      *
002600*                               NEEDED.                        *
002700*    2005-10-03  RTR  REQ 1102  ADDED THE LICENCE-STATUS        *
002800*                               BREAKDOWN ALONGSIDE THE         *
002900*                               EXISTING MODE BREAKDOWN.        *
003000*    2022-03-18  RTR  REQ 0082  PRODUCING TEST NOW REQUIRES THE *
003100*                               IND BYTE TO BE 'P' AND THE      *
003200*                               VOLUME TO BE GREATER THAN ZERO  *
003300*                               - A WELL WITH A ZERO VOLUME WAS *
003400*                               BEING COUNTED AS PRODUCING.     *
003500*    2023-11-27  JPB  REQ 1143  RETROFIT TO READ WELNRMCP OFF   *
003600*                               NRMOUT INSTEAD OF THE OLD        *
003700*                               PRIVATE EXTRACT LAYOUT.          *
003800*    2026-03-11  RTR  REQ 1198  RAISED BOTH BREAKDOWN TABLES     *
003900*                               AND THEIR ATTRIBUTE TABLES FROM *
004000*                               2000 TO 60000 TO MATCH WELBSRCH'*
004100*                               S OWN CEILING INSTEAD OF         *
004200*                               TRAILING IT.                     *
004300*    2026-08-10  RTR  REQ 1204  MOVED WS-MODE-IDX2 AND             *
004400*                               WS-STATUS-IDX2 TO 77-LEVEL ITEMS;  *
004500*                               GAVE THE NRM-RECORD READ A GO TO   *
004600*                               EOF-EXIT SO IT IS PERFORMED THRU;  *
004700*                               AND PUT THE MODE AND STATUS        *
004800*                               BREAKDOWN COUNTS ON COMP-3.        *
004900****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    WELQUALB.
005200 AUTHOR.        D. HANCOCK.
005300 INSTALLATION.  AER DATA SERVICES.
005400 DATE-WRITTEN.  1996-08-12.
005500 DATE-COMPILED.
005600 SECURITY.      NONE.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT NRM-INPUT-FILE   ASSIGN TO NRMOUT
006600         FILE STATUS IS WS-NRMIN-STATUS.
006700*
006800     SELECT QUAL-REPORT-FILE ASSIGN TO QUALRPT
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-QUALRPT-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  NRM-INPUT-FILE.
007500     COPY WELNRMCP.
007600*
007700 FD  QUAL-REPORT-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  QUALRPT-LINE-OUT            PIC X(80).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  WS-FILE-STATUSES.
008400     05  WS-NRMIN-STATUS         PIC X(02) VALUE SPACES.
008500     05  WS-QUALRPT-STATUS       PIC X(02) VALUE SPACES.
008600*
008700 01  WS-SWITCHES.
008800     05  WS-NRMIN-EOF-SW         PIC X(01) VALUE 'N'.
008900         88  WS-NRMIN-EOF               VALUE 'Y'.
009000     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.
009100         88  WS-ABORT-PIPELINE          VALUE 'Y'.
009200*
009300* GRAND COUNTS ACROSS THE WHOLE FINAL FILE.
009400 01  WS-WORK-FIELDS.
009500     05  WS-RECS-READ            PIC S9(08) COMP VALUE ZERO.
009600     05  WS-RECS-READ-D REDEFINES WS-RECS-READ
009700                                 PIC X(04).
009800     05  WS-ROWS-WITH-OIL        PIC S9(08) COMP VALUE ZERO.
009900     05  WS-ROWS-WITH-GAS        PIC S9(08) COMP VALUE ZERO.
010000     05  WS-ROWS-WITH-PROD       PIC S9(08) COMP VALUE ZERO.
010100*
010200* A ROW "HAS" A PRODUCT ONLY WHEN ITS IND BYTE IS 'P' AND ITS
010300* VOLUME IS GREATER THAN ZERO - SET BY 210-TEST-ONE-RECORD BELOW
010400* AND CONSULTED BY THE BREAKDOWN PARAGRAPHS.
010500 01  WS-PRODUCING-SWITCHES.
010600     05  WS-OIL-PRODUCING-SW     PIC X(01).
010700         88  WS-OIL-IS-PRODUCING        VALUE 'Y'.
010800     05  WS-GAS-PRODUCING-SW     PIC X(01).
010900         88  WS-GAS-IS-PRODUCING        VALUE 'Y'.
011000*
011100* WELBSRCH LINKAGE AREA - SHARED BY BOTH BREAKDOWN CALLS, ONE
011200* CALL AT A TIME, EACH PASSING ITS OWN KEY TABLE AND COUNT BELOW.
011300 01  WS-BSRCH-LINKAGE-AREA.
011400     05  WS-CALL-FUNCTION        PIC X(01).
011500     05  WS-BSRCH-KEY            PIC X(16).
011600     05  WS-BSRCH-FOUND-SW       PIC X(01).
011700         88  WS-BSRCH-KEY-FOUND        VALUE 'Y'.
011800         88  WS-BSRCH-KEY-NOT-FOUND    VALUE 'N'.
011900     05  WS-BSRCH-FOUND-INDEX    PIC S9(08) COMP.
012000*
012100* MODE BREAKDOWN - KEYED ON WELNRM-MODE-DESC.
012200 01  WS-MODE-ENTRY-COUNT         PIC S9(08) COMP VALUE ZERO.
012300 01  WS-MODE-ENTRY-COUNT-D REDEFINES WS-MODE-ENTRY-COUNT
012400                                 PIC X(04).
012500 01  WS-MODE-KEY-TABLE.
012600* REQ 1198 - RAISED FROM 2000 TO WELBSRCH'S OWN WELBS-MAX-
012700* ENTRIES CEILING (60000) SO IT CAN NEVER BE OVERRUN BY A KEY
012800* COUNT WELBSRCH ITSELF WOULD STILL ACCEPT.
012900     05  WS-MODE-ENTRY OCCURS 1 TO 60000 TIMES
013000             DEPENDING ON WS-MODE-ENTRY-COUNT
013100             ASCENDING KEY IS WS-MODE-TABLE-KEY
013200             INDEXED BY WS-MODE-IDX.
013300         10  WS-MODE-TABLE-KEY   PIC X(16).
013400         10  WS-MODE-TABLE-ROW   PIC S9(08) COMP.
013500 77  WS-MODE-IDX2                PIC S9(08) COMP.
013600* KEPT THE SAME SIZE AS WS-MODE-KEY-TABLE ABOVE SO A ROW NUMBER
013700* WELBSRCH HANDS BACK CAN NEVER INDEX PAST THE END OF THIS ONE.
013800 01  WS-MODE-ATTR-TABLE.
013900     05  WS-MODE-ATTR-ENTRY OCCURS 60000 TIMES
014000             INDEXED BY WS-MODE-ATTR-IX.
014100         10  WS-MODE-ATTR-DESC   PIC X(12).
014200         10  WS-MODE-ATTR-COUNT  PIC S9(08) COMP-3.
014300         10  WS-MODE-ATTR-OIL    PIC S9(09)V9(01).
014400         10  WS-MODE-ATTR-GAS    PIC S9(09)V9(01).
014500*
014600* LICENCE-STATUS BREAKDOWN - KEYED ON WELNRM-ST1-LICENCE-STATUS,
014700* SAME SHAPE AS THE MODE BREAKDOWN ABOVE.
014800 01  WS-STATUS-ENTRY-COUNT       PIC S9(08) COMP VALUE ZERO.
014900 01  WS-STATUS-ENTRY-COUNT-D REDEFINES WS-STATUS-ENTRY-COUNT
015000                                 PIC X(04).
015100 01  WS-STATUS-KEY-TABLE.
015200* REQ 1198 - RAISED FROM 2000 TO WELBSRCH'S OWN WELBS-MAX-
015300* ENTRIES CEILING (60000) - SAME REASON AS THE MODE TABLE ABOVE.
015400     05  WS-STATUS-ENTRY OCCURS 1 TO 60000 TIMES
015500             DEPENDING ON WS-STATUS-ENTRY-COUNT
015600             ASCENDING KEY IS WS-STATUS-TABLE-KEY
015700             INDEXED BY WS-STATUS-IDX.
015800         10  WS-STATUS-TABLE-KEY PIC X(16).
015900         10  WS-STATUS-TABLE-ROW PIC S9(08) COMP.
016000 77  WS-STATUS-IDX2              PIC S9(08) COMP.
016100* KEPT THE SAME SIZE AS WS-STATUS-KEY-TABLE ABOVE.
016200 01  WS-STATUS-ATTR-TABLE.
016300     05  WS-STATUS-ATTR-ENTRY OCCURS 60000 TIMES
016400             INDEXED BY WS-STATUS-ATTR-IX.
016500         10  WS-STATUS-ATTR-DESC PIC X(12).
016600         10  WS-STATUS-ATTR-COUNT PIC S9(08) COMP-3.
016700         10  WS-STATUS-ATTR-OIL  PIC S9(09)V9(01).
016800         10  WS-STATUS-ATTR-GAS  PIC S9(09)V9(01).
016900*
017000* REPORT PRINT LINES - SAME HEADING/DETAIL/GRAND-TOTAL SHAPE THE
017100* SHOP HAS USED FOR PRINTED REPORTS SINCE THE CREDITS REPORT.
017200 01  WS-TITLE-LINE.
017300     05  FILLER                  PIC X(80) VALUE
017400         'AER WELL DATA NORMALIZATION - QUALITY METRICS REPORT'.
017500*
017600 01  WS-BLANK-LINE.
017700     05  FILLER                  PIC X(80) VALUE SPACES.
017800*
017900 01  WS-GRAND-LINE.
018000     05  WS-GL-LABEL             PIC X(30).
018100     05  WS-GL-COUNT             PIC ZZZ,ZZ9.
018200     05  FILLER                  PIC X(43) VALUE SPACES.
018300*
018400 01  WS-MODE-HEADING-1.
018500     05  FILLER                  PIC X(80) VALUE
018600         'PRODUCTION BY MODE'.
018700*
018800 01  WS-STATUS-HEADING-1.
018900     05  FILLER                  PIC X(80) VALUE
019000         'PRODUCTION BY LICENCE STATUS'.
019100*
019200 01  WS-BREAKDOWN-HEADING-2.
019300     05  FILLER                  PIC X(80) VALUE
019400         'MODE/STATUS   COUNT      TOTAL OIL        TOTAL GAS'.
019500*
019600 01  WS-BREAKDOWN-DETAIL-LINE.
019700     05  WS-BDL-KEY              PIC X(12).
019800     05  FILLER                  PIC X(07) VALUE SPACES.
019900     05  WS-BDL-COUNT            PIC ZZZ,ZZ9.
020000     05  FILLER                  PIC X(03) VALUE SPACES.
020100     05  WS-BDL-OIL              PIC ZZZ,ZZZ,ZZ9.9.
020200     05  FILLER                  PIC X(03) VALUE SPACES.
020300     05  WS-BDL-GAS              PIC ZZZ,ZZZ,ZZ9.9.
020400     05  FILLER                  PIC X(19) VALUE SPACES.
020500*
020600 PROCEDURE DIVISION.
020700*
020800 000-MAIN.
020900     PERFORM 700-OPEN-FILES.
021000     IF NOT WS-ABORT-PIPELINE
021100         PERFORM 100-READ-NRM-RECORD THRU 100-READ-NRM-RECORD-EXIT
021200         PERFORM 200-TEST-ONE-RECORD
021300             UNTIL WS-NRMIN-EOF
021400     END-IF.
021500     IF NOT WS-ABORT-PIPELINE
021600         PERFORM 500-WRITE-GRAND-TOTALS
021700         PERFORM 520-WRITE-MODE-BREAKDOWN
021800         PERFORM 540-WRITE-STATUS-BREAKDOWN
021900     END-IF.
022000     PERFORM 790-CLOSE-FILES.
022100     DISPLAY 'WELQUALB - ROWS READ         : ' WS-RECS-READ.
022200     DISPLAY 'WELQUALB - ROWS WITH OIL     : ' WS-ROWS-WITH-OIL.
022300     DISPLAY 'WELQUALB - ROWS WITH GAS     : ' WS-ROWS-WITH-GAS.
022400     DISPLAY 'WELQUALB - ROWS WITH PRODUCTN: ' WS-ROWS-WITH-PROD.
022500     IF WS-ABORT-PIPELINE
022600         MOVE 16 TO RETURN-CODE
022700     END-IF.
022800     GOBACK.
022900*
023000 100-READ-NRM-RECORD.
023100     READ NRM-INPUT-FILE
023200         AT END
023300             MOVE 'Y' TO WS-NRMIN-EOF-SW
023400             GO TO 100-READ-NRM-RECORD-EXIT
023500     END-READ.
023600 100-READ-NRM-RECORD-EXIT.
023700     EXIT.
023800*
023900 200-TEST-ONE-RECORD.
024000     ADD 1 TO WS-RECS-READ.
024100     MOVE 'N' TO WS-OIL-PRODUCING-SW.
024200     MOVE 'N' TO WS-GAS-PRODUCING-SW.
024300     IF WELNRM-OIL-IND = 'P' AND WELNRM-OIL-VOLUME > ZERO
024400         MOVE 'Y' TO WS-OIL-PRODUCING-SW
024500         ADD 1 TO WS-ROWS-WITH-OIL
024600     END-IF.
024700     IF WELNRM-GAS-IND = 'P' AND WELNRM-GAS-VOLUME > ZERO
024800         MOVE 'Y' TO WS-GAS-PRODUCING-SW
024900         ADD 1 TO WS-ROWS-WITH-GAS
025000     END-IF.
025100     IF WS-OIL-IS-PRODUCING OR WS-GAS-IS-PRODUCING
025200         ADD 1 TO WS-ROWS-WITH-PROD
025300         PERFORM 300-ACCUM-MODE-BREAKDOWN
025400         PERFORM 400-ACCUM-STATUS-BREAKDOWN
025500     END-IF.
025600     PERFORM 100-READ-NRM-RECORD THRU 100-READ-NRM-RECORD-EXIT.
025700*
025800 300-ACCUM-MODE-BREAKDOWN.
025900     MOVE 'S' TO WS-CALL-FUNCTION.
026000     MOVE WELNRM-MODE-DESC TO WS-BSRCH-KEY.
026100     CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
026200          WS-MODE-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
026300          WS-BSRCH-FOUND-INDEX, WS-MODE-KEY-TABLE.
026400     IF WS-BSRCH-KEY-NOT-FOUND
026500         MOVE 'I' TO WS-CALL-FUNCTION
026600         CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
026700              WS-MODE-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
026800              WS-BSRCH-FOUND-INDEX, WS-MODE-KEY-TABLE
026900         MOVE 'S' TO WS-CALL-FUNCTION
027000         CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
027100              WS-MODE-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
027200              WS-BSRCH-FOUND-INDEX, WS-MODE-KEY-TABLE
027300         MOVE WS-MODE-ENTRY-COUNT TO WS-MODE-IDX2
027400         MOVE WELNRM-MODE-DESC
027500                          TO WS-MODE-ATTR-DESC(WS-MODE-IDX2)
027600         MOVE ZERO        TO WS-MODE-ATTR-COUNT(WS-MODE-IDX2)
027700                             WS-MODE-ATTR-OIL(WS-MODE-IDX2)
027800                             WS-MODE-ATTR-GAS(WS-MODE-IDX2)
027900     END-IF.
028000     MOVE WS-MODE-TABLE-ROW(WS-BSRCH-FOUND-INDEX) TO WS-MODE-IDX2.
028100     ADD 1 TO WS-MODE-ATTR-COUNT(WS-MODE-IDX2).
028200     IF WS-OIL-IS-PRODUCING
028300         ADD WELNRM-OIL-VOLUME TO WS-MODE-ATTR-OIL(WS-MODE-IDX2)
028400     END-IF.
028500     IF WS-GAS-IS-PRODUCING
028600         ADD WELNRM-GAS-VOLUME TO WS-MODE-ATTR-GAS(WS-MODE-IDX2)
028700     END-IF.
028800*
028900 400-ACCUM-STATUS-BREAKDOWN.
029000     MOVE 'S' TO WS-CALL-FUNCTION.
029100     MOVE WELNRM-ST1-LICENCE-STATUS TO WS-BSRCH-KEY.
029200     CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
029300          WS-STATUS-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
029400          WS-BSRCH-FOUND-INDEX, WS-STATUS-KEY-TABLE.
029500     IF WS-BSRCH-KEY-NOT-FOUND
029600         MOVE 'I' TO WS-CALL-FUNCTION
029700         CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
029800              WS-STATUS-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
029900              WS-BSRCH-FOUND-INDEX, WS-STATUS-KEY-TABLE
030000         MOVE 'S' TO WS-CALL-FUNCTION
030100         CALL 'WELBSRCH' USING WS-CALL-FUNCTION, WS-BSRCH-KEY,
030200              WS-STATUS-ENTRY-COUNT, WS-BSRCH-FOUND-SW,
030300              WS-BSRCH-FOUND-INDEX, WS-STATUS-KEY-TABLE
030400         MOVE WS-STATUS-ENTRY-COUNT TO WS-STATUS-IDX2
030500         MOVE WELNRM-ST1-LICENCE-STATUS
030600                      TO WS-STATUS-ATTR-DESC(WS-STATUS-IDX2)
030700         MOVE ZERO    TO WS-STATUS-ATTR-COUNT(WS-STATUS-IDX2)
030800                         WS-STATUS-ATTR-OIL(WS-STATUS-IDX2)
030900                         WS-STATUS-ATTR-GAS(WS-STATUS-IDX2)
031000     END-IF.
031100     MOVE WS-STATUS-TABLE-ROW(WS-BSRCH-FOUND-INDEX)
031200                                          TO WS-STATUS-IDX2.
031300     ADD 1 TO WS-STATUS-ATTR-COUNT(WS-STATUS-IDX2).
031400     IF WS-OIL-IS-PRODUCING
031500         ADD WELNRM-OIL-VOLUME
031600                          TO WS-STATUS-ATTR-OIL(WS-STATUS-IDX2)
031700     END-IF.
031800     IF WS-GAS-IS-PRODUCING
031900         ADD WELNRM-GAS-VOLUME
032000                          TO WS-STATUS-ATTR-GAS(WS-STATUS-IDX2)
032100     END-IF.
032200*
032300 500-WRITE-GRAND-TOTALS.
032400     WRITE QUALRPT-LINE-OUT FROM WS-TITLE-LINE
032500         AFTER ADVANCING PAGE.
032600     WRITE QUALRPT-LINE-OUT FROM WS-BLANK-LINE
032700         AFTER ADVANCING 2.
032800     MOVE 'ROWS WITH OIL PRODUCTION:    ' TO WS-GL-LABEL.
032900     MOVE WS-ROWS-WITH-OIL TO WS-GL-COUNT.
033000     WRITE QUALRPT-LINE-OUT FROM WS-GRAND-LINE
033100         AFTER ADVANCING 1.
033200     MOVE 'ROWS WITH GAS PRODUCTION:    ' TO WS-GL-LABEL.
033300     MOVE WS-ROWS-WITH-GAS TO WS-GL-COUNT.
033400     WRITE QUALRPT-LINE-OUT FROM WS-GRAND-LINE
033500         AFTER ADVANCING 1.
033600     MOVE 'ROWS WITH ANY PRODUCTION:    ' TO WS-GL-LABEL.
033700     MOVE WS-ROWS-WITH-PROD TO WS-GL-COUNT.
033800     WRITE QUALRPT-LINE-OUT FROM WS-GRAND-LINE
033900         AFTER ADVANCING 1.
034000*
034100 520-WRITE-MODE-BREAKDOWN.
034200     WRITE QUALRPT-LINE-OUT FROM WS-BLANK-LINE
034300         AFTER ADVANCING 2.
034400     WRITE QUALRPT-LINE-OUT FROM WS-MODE-HEADING-1
034500         AFTER ADVANCING 1.
034600     WRITE QUALRPT-LINE-OUT FROM WS-BREAKDOWN-HEADING-2
034700         AFTER ADVANCING 1.
034800     PERFORM 525-WRITE-ONE-MODE-LINE
034900         VARYING WS-MODE-IDX2 FROM 1 BY 1
035000         UNTIL WS-MODE-IDX2 > WS-MODE-ENTRY-COUNT.
035100*
035200 525-WRITE-ONE-MODE-LINE.
035300     MOVE WS-MODE-ATTR-DESC(WS-MODE-IDX2)  TO WS-BDL-KEY.
035400     MOVE WS-MODE-ATTR-COUNT(WS-MODE-IDX2) TO WS-BDL-COUNT.
035500     MOVE WS-MODE-ATTR-OIL(WS-MODE-IDX2)   TO WS-BDL-OIL.
035600     MOVE WS-MODE-ATTR-GAS(WS-MODE-IDX2)   TO WS-BDL-GAS.
035700     WRITE QUALRPT-LINE-OUT FROM WS-BREAKDOWN-DETAIL-LINE
035800         AFTER ADVANCING 1.
035900*
036000 540-WRITE-STATUS-BREAKDOWN.
036100     WRITE QUALRPT-LINE-OUT FROM WS-BLANK-LINE
036200         AFTER ADVANCING 2.
036300     WRITE QUALRPT-LINE-OUT FROM WS-STATUS-HEADING-1
036400         AFTER ADVANCING 1.
036500     WRITE QUALRPT-LINE-OUT FROM WS-BREAKDOWN-HEADING-2
036600         AFTER ADVANCING 1.
036700     PERFORM 545-WRITE-ONE-STATUS-LINE
036800         VARYING WS-STATUS-IDX2 FROM 1 BY 1
036900         UNTIL WS-STATUS-IDX2 > WS-STATUS-ENTRY-COUNT.
037000*
037100 545-WRITE-ONE-STATUS-LINE.
037200     MOVE WS-STATUS-ATTR-DESC(WS-STATUS-IDX2)  TO WS-BDL-KEY.
037300     MOVE WS-STATUS-ATTR-COUNT(WS-STATUS-IDX2) TO WS-BDL-COUNT.
037400     MOVE WS-STATUS-ATTR-OIL(WS-STATUS-IDX2)   TO WS-BDL-OIL.
037500     MOVE WS-STATUS-ATTR-GAS(WS-STATUS-IDX2)   TO WS-BDL-GAS.
037600     WRITE QUALRPT-LINE-OUT FROM WS-BREAKDOWN-DETAIL-LINE
037700         AFTER ADVANCING 1.
037800*
037900 700-OPEN-FILES.
038000     OPEN INPUT  NRM-INPUT-FILE.
038100     OPEN OUTPUT QUAL-REPORT-FILE.
038200     IF WS-NRMIN-STATUS NOT = '00'
038300         DISPLAY 'WELQUALB - ERROR OPENING NRMOUT, STATUS: '
038400                 WS-NRMIN-STATUS
038500         MOVE 16 TO RETURN-CODE
038600         MOVE 'Y' TO WS-NRMIN-EOF-SW
038700         MOVE 'Y' TO WS-ABORT-SW
038800     END-IF.
038900     IF WS-QUALRPT-STATUS NOT = '00'
039000         DISPLAY 'WELQUALB - ERROR OPENING QUALRPT, STATUS: '
039100                 WS-QUALRPT-STATUS
039200         MOVE 16 TO RETURN-CODE
039300         MOVE 'Y' TO WS-NRMIN-EOF-SW
039400         MOVE 'Y' TO WS-ABORT-SW
039500     END-IF.
039600*
039700 790-CLOSE-FILES.
039800     CLOSE NRM-INPUT-FILE.
039900     CLOSE QUAL-REPORT-FILE.
