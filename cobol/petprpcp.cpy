000100*****************************************************************
000200* PETPRPCP   -  PREPARED PRODUCTION RECORD, ONE PER UWI (R4)
000300*
000400*   BUILT BY WELPTXB2 FROM THE STAGED PETRINEX TRANSACTIONS -
000500*   OIL AND GAS VOLUMES SUMMED ACROSS ALL MONTHS ON FILE, THE
000600*   LATEST PRODUCTION MONTH ATTACHED TO EVERY AGGREGATE ROW.
000700*
000800*   HISTORY
000900*   2018-05-22  DAH  0031  INITIAL LAYOUT.
001000*   2022-01-19  RTR  0071  ADDED OIL/GAS PRESENT INDICATORS SO A
001100*                          WELL WITH ONLY ONE PRODUCT SHOWS THE
001200*                          OTHER VOLUME AS MISSING, NOT ZERO.
001300*****************************************************************
001400 01  PETPRP-REC.
001500     05  PETPRP-UWI                  PIC X(16).
001600     05  PETPRP-OIL-VOLUME           PIC S9(09)V9(01).
001700     05  PETPRP-OIL-IND              PIC X(01).
001800         88  PETPRP-OIL-PRESENT            VALUE 'P'.
001900         88  PETPRP-OIL-MISSING            VALUE 'M'.
002000     05  PETPRP-GAS-VOLUME           PIC S9(09)V9(01).
002100     05  PETPRP-GAS-IND              PIC X(01).
002200         88  PETPRP-GAS-PRESENT            VALUE 'P'.
002300         88  PETPRP-GAS-MISSING            VALUE 'M'.
002400     05  PETPRP-PRODUCTION-MONTH     PIC X(07).
002500     05  FILLER                      PIC X(03).
