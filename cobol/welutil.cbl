000100****************************************************************
000200* MEMBER:   WELUTIL                                            *
000300*                                                               *
000400* THREE SMALL KEY-CONFORMANCE SUBPROGRAMS SHARED BY THE MERGE   *
000500* STEPS, KEPT TOGETHER IN ONE SOURCE MEMBER THE WAY THE OLD     *
000600* VAX SHAREABLE-IMAGE CALLER/CALLEE SETS WERE - EACH ONE IS A   *
000700* SEPARATE PROGRAM-ID, CALLED BY NAME, NONE OF THEM OPENS A     *
000800* FILE OF ITS OWN:                                              *
000900*     WELSTD1 - STANDARDIZES AN ST1 OR ST37 LICENCE NUMBER SO   *
001000*               THE TWO SIDES OF THE ST1/ST37 JOIN LINE UP.     *
001100*     WELUWID - CONVERTS A WELL-STATUS "DISPLAY" UWI TO THE     *
001200*               PETRINEX IDENTIFIER FORMAT USED BY THE          *
001300*               PRODUCTION MERGE.                               *
001400*     WELUWIR - CONVERTS A "RAW NUMERIC" UWI TO THE SAME         *
001500*               PETRINEX FORMAT.  NOT CALLED BY THE MAIN MERGE   *
001600*               LINE TODAY (THE DISPLAY-FORMAT ROUTE IS USED)    *
001700*               BUT KEPT AND EXERCISED BY WELUTLTS FOR THE DAY    *
001800*               THE RAW-NUMERIC FEED COMES BACK INTO USE.        *
001900****************************************************************
002000*                                                               *
002100*    CHANGE LOG (APPLIES TO ALL THREE PROGRAM-IDS BELOW,         *
002200*    EACH ENTRY NOTES WHICH ONE(S) IT TOUCHED)                   *
002300*    ----------                                                 *
002400*    1992-02-10  RTR  REQ 0471  WELSTD1 - INITIAL LICENCE        *
002500*                               STANDARDIZATION ROUTINE, MODE    *
002600*                               FLAG SELECTS THE ST1 2-CHARACTER *
002700*                               DROP OR THE ST37 TRIM-ONLY SIDE. *
002800*    1994-09-21  DAH  REQ 0703  WELUWID - INITIAL DISPLAY-UWI TO  *
002900*                               PETRINEX FORMAT CONVERTER.        *
003000*    1996-03-14  RTR  REQ 0761  WELUWIR - INITIAL RAW-NUMERIC UWI *
003100*                               CONVERTER, OFFSET LOGIC ADDED SO  *
003200*                               A SHORT (13-CHARACTER) INPUT IS   *
003300*                               STILL GIVEN A BEST-EFFORT         *
003400*                               CONVERSION RATHER THAN JUST       *
003500*                               FAILING THE LENGTH TEST.          *
003600*    1999-01-25  KLM  REQ 0911  Y2K REVIEW - NO DATE FIELDS IN     *
003700*                               ANY OF THE THREE ROUTINES, NO      *
003800*                               CHANGE REQUIRED.                  *
003900*    2004-11-08  JPB  REQ 1122  WELUWID - GUARDED THE STRING       *
004000*                               BUILD WITH ON OVERFLOW AFTER A     *
004100*                               BAD SURFACE-LOCATION STRING FROM   *
004200*                               THE NOVEMBER EXTRACT DROVE IT PAST *
004300*                               THE WORK-AREA WIDTH.               *
004400*    2026-08-10  RTR  REQ 1204  WELSTD1 - WS-RANGE-NUM AND          *
004500*                               WS-TOWNSHIP-NUM MOVED TO 77-LEVEL   *
004600*                               ITEMS.  WELUWID - ADDED A NEW        *
004700*                               050-VALIDATE-UWI-INPUT PARAGRAPH     *
004800*                               WITH A GO TO EXIT SO THE EMPTY-      *
004900*                               INPUT TEST IS PERFORMED THRU IT      *
005000*                               INSTEAD OF AN INLINE GOBACK.         *
005100****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    WELSTD1.
005400 AUTHOR.        R. TREMBLAY.
005500 INSTALLATION.  AER DATA SERVICES.
005600 DATE-WRITTEN.  1992-02-10.
005700 DATE-COMPILED.
005800 SECURITY.      NONE.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*
006800* THE ST1 SIDE DROPS EXACTLY 2 CHARACTERS (THE SERIES MARKER) -
006900* THIS VIEW OF THE WORK AREA IS WHAT 100-STANDARDIZE-ST1 USES.
007000 01  WS-TRIM-WORK-AREA.
007100     05  WS-TRIM-WORK-TEXT        PIC X(09).
007200     05  FILLER                   PIC X(01) VALUE SPACE.
007300 01  WS-TRIM-WORK-SPLIT REDEFINES WS-TRIM-WORK-AREA.
007400     05  WS-TRIM-SERIES-MARKER    PIC X(02).
007500     05  WS-TRIM-REMAINDER        PIC X(07).
007600*
007700 01  WS-LEAD-SPACE-COUNT          PIC S9(04) COMP VALUE ZERO.
007800 01  WS-LEAD-SPACE-DSPLY REDEFINES WS-LEAD-SPACE-COUNT
007900                                 PIC X(04).
008000*
008100* DEBUG-DUMP VIEW OF THE STANDARDIZED LICENCE SPLIT IN HALF -
008200* USED ONLY WHEN WS01-TRACE IS TURNED ON UNDER A BAD-DATA ABEND
008300* (SEE THE UPSI-1 SWITCH TEST IN THE CALLING PROGRAMS).
008400 01  WS-OUTPUT-TRACE-AREA.
008500     05  WS-OUTPUT-TRACE-TEXT     PIC X(07).
008600     05  FILLER                   PIC X(01) VALUE SPACE.
008700 01  WS-OUTPUT-TRACE-SPLIT REDEFINES WS-OUTPUT-TRACE-AREA.
008800     05  WS-OUTPUT-TRACE-FIRST-4  PIC X(04).
008900     05  WS-OUTPUT-TRACE-LAST-3   PIC X(03).
009000*
009100 LINKAGE SECTION.
009200 01  WELSTD-MODE                  PIC X(01).
009300     88  WELSTD-MODE-ST1                 VALUE '1'.
009400     88  WELSTD-MODE-ST37                VALUE '7'.
009500 01  WELSTD-INPUT                 PIC X(09).
009600 01  WELSTD-OUTPUT                PIC X(07).
009700*
009800 PROCEDURE DIVISION USING WELSTD-MODE, WELSTD-INPUT,
009900         WELSTD-OUTPUT.
010000*
010100 000-WELSTD1-MAIN.
010200     MOVE WELSTD-INPUT TO WS-TRIM-WORK-TEXT.
010300     MOVE SPACES       TO WELSTD-OUTPUT.
010400     EVALUATE TRUE
010500         WHEN WELSTD-MODE-ST1
010600             PERFORM 100-STANDARDIZE-ST1
010700         WHEN WELSTD-MODE-ST37
010800             PERFORM 200-STANDARDIZE-ST37
010900         WHEN OTHER
011000             DISPLAY 'WELSTD1 - INVALID MODE FLAG: ' WELSTD-MODE
011100     END-EVALUATE.
011200     GOBACK.
011300*
011400 100-STANDARDIZE-ST1.
011500*    DROP THE 2-CHARACTER SERIES MARKER, THEN LEFT-JUSTIFY THE
011600*    REMAINING 7 BYTES TO TRIM ANY LEADING SPACES.
011700     MOVE WS-TRIM-REMAINDER TO WS-TRIM-WORK-TEXT(1:7).
011800     MOVE SPACES             TO WS-TRIM-WORK-TEXT(8:2).
011900     PERFORM 300-COUNT-LEADING-SPACES.
012000     MOVE WS-TRIM-WORK-TEXT(WS-LEAD-SPACE-COUNT + 1: )
012100                             TO WELSTD-OUTPUT.
012200*
012300 200-STANDARDIZE-ST37.
012400*    NO SERIES MARKER ON THE ST37 SIDE - TRIM ONLY.
012500     PERFORM 300-COUNT-LEADING-SPACES.
012600     MOVE WS-TRIM-WORK-TEXT(WS-LEAD-SPACE-COUNT + 1: )
012700                             TO WELSTD-OUTPUT.
012800*
012900 300-COUNT-LEADING-SPACES.
013000     MOVE ZERO TO WS-LEAD-SPACE-COUNT.
013100     INSPECT WS-TRIM-WORK-TEXT TALLYING WS-LEAD-SPACE-COUNT
013200         FOR LEADING SPACE.
013300*
013400 END PROGRAM WELSTD1.
013500****************************************************************
013600 IDENTIFICATION DIVISION.
013700 PROGRAM-ID.    WELUWID.
013800 AUTHOR.        D. HANCOCK.
013900 INSTALLATION.  AER DATA SERVICES.
014000 DATE-WRITTEN.  1994-09-21.
014100 DATE-COMPILED.
014200 SECURITY.      NONE.
014300*
014400 ENVIRONMENT DIVISION.
014500 CONFIGURATION SECTION.
014600 SPECIAL-NAMES.
014700     C01 IS TOP-OF-FORM
014800     CLASS WS-ALNUM-CLASS IS '0' THRU '9', 'A' THRU 'Z'.
014900*
015000 DATA DIVISION.
015100 WORKING-STORAGE SECTION.
015200*
015300* 19-BYTE WORK COPY OF THE DISPLAY UWI, AND A CHARACTER-TABLE
015400* VIEW OF THE SAME BYTES SO 100-STRIP-PUNCTUATION CAN WALK IT
015500* ONE CHARACTER AT A TIME.
015600 01  WS-INPUT-WORK-AREA.
015700     05  WS-INPUT-WORK-TEXT       PIC X(19).
015800     05  FILLER                   PIC X(01) VALUE SPACE.
015900 01  WS-INPUT-WORK-CHARS REDEFINES WS-INPUT-WORK-AREA.
016000     05  WS-INPUT-CHAR OCCURS 19 TIMES
016100                                 PIC X(01).
016200*
016300 01  WS-STRIPPED-AREA.
016400     05  WS-STRIPPED-TEXT         PIC X(19) VALUE SPACES.
016500     05  FILLER                   PIC X(01) VALUE SPACE.
016600 01  WS-RESULT-AREA.
016700     05  WS-RESULT-TEXT           PIC X(17) VALUE SPACES.
016800     05  FILLER                   PIC X(01) VALUE SPACE.
016900 01  WS-PADDED-AREA.
017000     05  WS-PADDED-TEXT           PIC X(17) VALUE SPACES.
017100     05  FILLER                   PIC X(01) VALUE SPACE.
017200*
017300* ALTERNATE HALF-AND-HALF VIEW OF THE PADDED RESULT, KEPT FOR
017400* THE SAME DEBUG-DUMP REASON AS WELSTD1's TRACE AREA ABOVE.
017500 01  WS-PADDED-SPLIT REDEFINES WS-PADDED-AREA.
017600     05  WS-PADDED-FIRST-8        PIC X(08).
017700     05  WS-PADDED-LAST-9         PIC X(09).
017800*
017900 01  WS-WORK-FIELDS.
018000     05  WS-CHAR-IDX              PIC S9(04) COMP.
018100     05  WS-STRIP-PTR             PIC S9(04) COMP.
018200     05  WS-RESULT-LEN            PIC S9(04) COMP.
018300     05  WS-W4-COUNT              PIC S9(04) COMP.
018400     05  WS-STRING-BAD-SW         PIC X(01) VALUE 'N'.
018500         88  WS-STRING-OVERFLOWED       VALUE 'Y'.
018600     05  WS-ALREADY-DONE-SW       PIC X(01) VALUE 'N'.
018700         88  WS-IS-ALREADY-DONE         VALUE 'Y'.
018800     05  WS-EMPTY-INPUT-SW        PIC X(01) VALUE 'N'.
018900         88  WS-INPUT-IS-EMPTY          VALUE 'Y'.
019000     05  WS-RESULT-LEN-DSPLY REDEFINES WS-RESULT-LEN
019100                                 PIC X(04).
019200     05  FILLER                   PIC X(02) VALUE SPACES.
019300*
019400 LINKAGE SECTION.
019500 01  WELUWID-INPUT                PIC X(19).
019600 01  WELUWID-OUTPUT               PIC X(16).
019700*
019800 PROCEDURE DIVISION USING WELUWID-INPUT, WELUWID-OUTPUT.
019900*
020000 000-WELUWID-MAIN.
020100     MOVE SPACES TO WELUWID-OUTPUT.
020200     PERFORM 050-VALIDATE-UWI-INPUT
020300         THRU 050-VALIDATE-UWI-INPUT-EXIT.
020400     IF WS-INPUT-IS-EMPTY
020500         GOBACK
020600     END-IF.
020700     MOVE 'N'            TO WS-STRING-BAD-SW.
020800     MOVE WELUWID-INPUT  TO WS-INPUT-WORK-TEXT.
020900     MOVE SPACES         TO WS-STRIPPED-TEXT.
021000     PERFORM 100-STRIP-PUNCTUATION.
021100     PERFORM 200-TEST-ALREADY-CONVERTED.
021200     PERFORM 300-PAD-EVENT-SEQUENCE.
021300     IF WS-STRING-OVERFLOWED
021400         MOVE WELUWID-INPUT TO WELUWID-OUTPUT
021500     ELSE
021600         MOVE WS-PADDED-TEXT(1:16) TO WELUWID-OUTPUT
021700     END-IF.
021800     GOBACK.
021900*
022000 050-VALIDATE-UWI-INPUT.
022100     MOVE 'N' TO WS-EMPTY-INPUT-SW.
022200     IF WELUWID-INPUT = SPACES
022300         MOVE 'Y' TO WS-EMPTY-INPUT-SW
022400         GO TO 050-VALIDATE-UWI-INPUT-EXIT
022500     END-IF.
022600 050-VALIDATE-UWI-INPUT-EXIT.
022700     EXIT.
022800*
022900 100-STRIP-PUNCTUATION.
023000     MOVE 1 TO WS-STRIP-PTR.
023100     PERFORM 110-STRIP-ONE-CHAR
023200         VARYING WS-CHAR-IDX FROM 1 BY 1
023300         UNTIL WS-CHAR-IDX > 19.
023400*
023500 110-STRIP-ONE-CHAR.
023600     IF WS-INPUT-CHAR(WS-CHAR-IDX) IS WS-ALNUM-CLASS
023700         MOVE WS-INPUT-CHAR(WS-CHAR-IDX)
023800                         TO WS-STRIPPED-TEXT(WS-STRIP-PTR:1)
023900         ADD 1 TO WS-STRIP-PTR
024000     END-IF.
024100*
024200 200-TEST-ALREADY-CONVERTED.
024300     MOVE ZERO   TO WS-W4-COUNT.
024400     MOVE 'N'    TO WS-ALREADY-DONE-SW.
024500     INSPECT WS-STRIPPED-TEXT TALLYING WS-W4-COUNT FOR ALL 'W4'.
024600     MOVE SPACES TO WS-RESULT-TEXT.
024700     IF WS-STRIPPED-TEXT(1:1) = '1' AND WS-W4-COUNT > 0
024800         MOVE WS-STRIPPED-TEXT(1:16) TO WS-PADDED-TEXT
024900         MOVE 16                     TO WS-RESULT-LEN
025000         MOVE 'Y'                    TO WS-ALREADY-DONE-SW
025100     END-IF.
025200*
025300 300-PAD-EVENT-SEQUENCE.
025400     IF WS-IS-ALREADY-DONE
025500         CONTINUE
025600     ELSE
025700         STRING '1' DELIMITED BY SIZE
025800                 WS-STRIPPED-TEXT DELIMITED BY SPACE
025900             INTO WS-RESULT-TEXT
026000             ON OVERFLOW
026100                 MOVE 'Y' TO WS-STRING-BAD-SW
026200         END-STRING
026300         PERFORM 310-COMPUTE-RESULT-LEN
026400         PERFORM 320-INSERT-ZERO-PAD
026500     END-IF.
026600*
026700 310-COMPUTE-RESULT-LEN.
026800     MOVE 1 TO WS-RESULT-LEN.
026900     PERFORM 315-COUNT-RESULT-CHAR
027000         VARYING WS-CHAR-IDX FROM 1 BY 1
027100         UNTIL WS-CHAR-IDX > 17.
027200*
027300 315-COUNT-RESULT-CHAR.
027400     IF WS-RESULT-TEXT(WS-CHAR-IDX:1) NOT = SPACE
027500         MOVE WS-CHAR-IDX TO WS-RESULT-LEN
027600     END-IF.
027700*
027800 320-INSERT-ZERO-PAD.
027900     MOVE SPACES TO WS-PADDED-TEXT.
028000     IF WS-RESULT-LEN < 2
028100         MOVE WS-RESULT-TEXT TO WS-PADDED-TEXT
028200     ELSE
028300         MOVE WS-RESULT-TEXT(1:WS-RESULT-LEN - 1)
028400                         TO WS-PADDED-TEXT(1:WS-RESULT-LEN - 1)
028500         MOVE '0'        TO WS-PADDED-TEXT(WS-RESULT-LEN:1)
028600         MOVE WS-RESULT-TEXT(WS-RESULT-LEN:1)
028700                         TO WS-PADDED-TEXT(WS-RESULT-LEN + 1:1)
028800     END-IF.
028900*
029000 END PROGRAM WELUWID.
029100****************************************************************
029200 IDENTIFICATION DIVISION.
029300 PROGRAM-ID.    WELUWIR.
029400 AUTHOR.        R. TREMBLAY.
029500 INSTALLATION.  AER DATA SERVICES.
029600 DATE-WRITTEN.  1996-03-14.
029700 DATE-COMPILED.
029800 SECURITY.      NONE.
029900*
030000 ENVIRONMENT DIVISION.
030100 CONFIGURATION SECTION.
030200 SPECIAL-NAMES.
030300     C01 IS TOP-OF-FORM
030400     CLASS WS-ALNUM-CLASS IS '0' THRU '9', 'A' THRU 'Z'.
030500*
030600 DATA DIVISION.
030700 WORKING-STORAGE SECTION.
030800*
030900 01  WS-INPUT-WORK-AREA.
031000     05  WS-INPUT-WORK-TEXT       PIC X(19).
031100     05  FILLER                   PIC X(01) VALUE SPACE.
031200 01  WS-INPUT-WORK-CHARS REDEFINES WS-INPUT-WORK-AREA.
031300     05  WS-INPUT-CHAR OCCURS 19 TIMES
031400                                 PIC X(01).
031500*
031600 01  WS-CLEANED-AREA.
031700     05  WS-CLEANED-TEXT          PIC X(19) VALUE SPACES.
031800     05  FILLER                   PIC X(01) VALUE SPACE.
031900*
032000* HALF-AND-HALF DEBUG VIEW, SAME HABIT AS THE OTHER TWO ROUTINES
032100* IN THIS MEMBER.
032200 01  WS-CLEANED-SPLIT REDEFINES WS-CLEANED-AREA.
032300     05  WS-CLEANED-FIRST-10      PIC X(10).
032400     05  WS-CLEANED-LAST-9        PIC X(09).
032500*
032600 01  WS-WORK-FIELDS.
032700     05  WS-CHAR-IDX              PIC S9(04) COMP.
032800     05  WS-CLEAN-PTR             PIC S9(04) COMP.
032900     05  WS-CLEANED-LEN           PIC S9(04) COMP.
033000     05  WS-RAW-LEN               PIC S9(04) COMP.
033100     05  WS-RAW-LEN-DSPLY REDEFINES WS-RAW-LEN PIC X(04).
033200     05  WS-OFFSET                PIC S9(04) COMP.
033300     05  WS-FRAME-POS             PIC S9(04) COMP.
033400     05  WS-SOURCE-POS            PIC S9(04) COMP.
033500     05  WS-W4-COUNT              PIC S9(04) COMP.
033600     05  WS-SHORT-INPUT-SW        PIC X(01) VALUE 'N'.
033700         88  WS-SHORT-INPUT              VALUE 'Y'.
033800     05  FILLER                   PIC X(03) VALUE SPACES.
033900*
034000 01  WS-EXTRACT-FIELDS.
034100     05  WS-MERIDIAN              PIC X(01) VALUE '4'.
034200     05  WS-RANGE-TEXT            PIC X(03) VALUE '000'.
034300     05  WS-TOWNSHIP-TEXT         PIC X(03) VALUE '000'.
034400     05  WS-SECTION-TEXT          PIC X(02) VALUE '00'.
034500     05  WS-LSD-TEXT              PIC X(02) VALUE '00'.
034600     05  WS-EVENT-SEQ-TEXT        PIC X(02) VALUE '00'.
034700     05  FILLER                   PIC X(02) VALUE SPACES.
034800 77  WS-RANGE-NUM                 PIC 9(03).
034900 77  WS-TOWNSHIP-NUM              PIC 9(03).
035000*
035100 01  WS-EMIT-AREA.
035200     05  WS-EMIT-TEXT             PIC X(16) VALUE SPACES.
035300     05  FILLER                   PIC X(01) VALUE SPACE.
035400*
035500 LINKAGE SECTION.
035600 01  WELUWIR-INPUT                PIC X(19).
035700 01  WELUWIR-OUTPUT               PIC X(16).
035800*
035900 PROCEDURE DIVISION USING WELUWIR-INPUT, WELUWIR-OUTPUT.
036000*
036100 000-WELUWIR-MAIN.
036200     MOVE SPACES TO WELUWIR-OUTPUT.
036300     IF WELUWIR-INPUT = SPACES
036400         GOBACK
036500     END-IF.
036600     MOVE WELUWIR-INPUT TO WS-INPUT-WORK-TEXT.
036700     PERFORM 100-MEASURE-RAW-LENGTH.
036800     IF WS-SHORT-INPUT
036900         DISPLAY 'WELUWIR - INPUT SHORTER THAN 14 CHARACTERS, '
037000                 'ATTEMPTING OFFSET CONVERSION ANYWAY'
037100     END-IF.
037200     PERFORM 200-STRIP-PUNCTUATION.
037300     MOVE ZERO TO WS-W4-COUNT.
037400     INSPECT WS-CLEANED-TEXT TALLYING WS-W4-COUNT FOR ALL 'W4'.
037500     IF WS-W4-COUNT > 0
037600         MOVE WS-CLEANED-TEXT(1:16) TO WELUWIR-OUTPUT
037700     ELSE
037800         PERFORM 300-COMPUTE-OFFSET
037900         PERFORM 400-EXTRACT-FRAME-FIELDS
038000         PERFORM 500-EMIT-PETRINEX-UWI
038100         MOVE WS-EMIT-TEXT TO WELUWIR-OUTPUT
038200     END-IF.
038300     GOBACK.
038400*
038500 100-MEASURE-RAW-LENGTH.
038600     MOVE 'N' TO WS-SHORT-INPUT-SW.
038700     MOVE 1   TO WS-RAW-LEN.
038800     PERFORM 110-COUNT-ONE-RAW-CHAR
038900         VARYING WS-CHAR-IDX FROM 1 BY 1
039000         UNTIL WS-CHAR-IDX > 19.
039100     IF WS-RAW-LEN < 14
039200         MOVE 'Y' TO WS-SHORT-INPUT-SW
039300     END-IF.
039400*
039500 110-COUNT-ONE-RAW-CHAR.
039600     IF WS-INPUT-CHAR(WS-CHAR-IDX) NOT = SPACE
039700         MOVE WS-CHAR-IDX TO WS-RAW-LEN
039800     END-IF.
039900*
040000 200-STRIP-PUNCTUATION.
040100     MOVE SPACES TO WS-CLEANED-TEXT.
040200     MOVE 1      TO WS-CLEAN-PTR.
040300     PERFORM 210-STRIP-ONE-CHAR
040400         VARYING WS-CHAR-IDX FROM 1 BY 1
040500         UNTIL WS-CHAR-IDX > 19.
040600     COMPUTE WS-CLEANED-LEN = WS-CLEAN-PTR - 1.
040700*
040800 210-STRIP-ONE-CHAR.
040900     IF WS-INPUT-CHAR(WS-CHAR-IDX) IS WS-ALNUM-CLASS
041000         MOVE WS-INPUT-CHAR(WS-CHAR-IDX)
041100                         TO WS-CLEANED-TEXT(WS-CLEAN-PTR:1)
041200         ADD 1 TO WS-CLEAN-PTR
041300     END-IF.
041400*
041500 300-COMPUTE-OFFSET.
041600     COMPUTE WS-OFFSET = 14 - WS-CLEANED-LEN.
041700     IF WS-OFFSET < 0
041800         MOVE ZERO TO WS-OFFSET
041900     END-IF.
042000*
042100* FRAME POSITIONS 1-2 (THE LEADING "00") ARE NOT USED BY ANY
042200* OUTPUT FIELD - EXTRACTION STARTS AT FRAME POSITION 3.
042300 400-EXTRACT-FRAME-FIELDS.
042400     COMPUTE WS-FRAME-POS = 3.
042500     PERFORM 410-EXTRACT-ONE-FIELD.
042600     MOVE WS-SOURCE-POS TO WS-FRAME-POS.
042700     IF WS-SOURCE-POS > 0 AND WS-SOURCE-POS <= WS-CLEANED-LEN
042800         MOVE WS-CLEANED-TEXT(WS-SOURCE-POS:1) TO WS-MERIDIAN
042900     END-IF.
043000     PERFORM 420-EXTRACT-RANGE.
043100     PERFORM 430-EXTRACT-TOWNSHIP.
043200     PERFORM 440-EXTRACT-SECTION.
043300     PERFORM 450-EXTRACT-LSD.
043400     PERFORM 460-EXTRACT-EVENT-SEQ.
043500*
043600 410-EXTRACT-ONE-FIELD.
043700     COMPUTE WS-SOURCE-POS = WS-FRAME-POS - WS-OFFSET.
043800*
043900 420-EXTRACT-RANGE.
044000     COMPUTE WS-SOURCE-POS = 4 - WS-OFFSET.
044100     IF WS-SOURCE-POS > 0
044200             AND WS-SOURCE-POS + 2 <= WS-CLEANED-LEN
044300         MOVE WS-CLEANED-TEXT(WS-SOURCE-POS:3) TO WS-RANGE-TEXT
044400     END-IF.
044500*
044600 430-EXTRACT-TOWNSHIP.
044700     COMPUTE WS-SOURCE-POS = 7 - WS-OFFSET.
044800     IF WS-SOURCE-POS > 0
044900             AND WS-SOURCE-POS + 2 <= WS-CLEANED-LEN
045000         MOVE WS-CLEANED-TEXT(WS-SOURCE-POS:3)
045100                                 TO WS-TOWNSHIP-TEXT
045200     END-IF.
045300*
045400 440-EXTRACT-SECTION.
045500     COMPUTE WS-SOURCE-POS = 10 - WS-OFFSET.
045600     IF WS-SOURCE-POS > 0
045700             AND WS-SOURCE-POS + 1 <= WS-CLEANED-LEN
045800         MOVE WS-CLEANED-TEXT(WS-SOURCE-POS:2)
045900                                 TO WS-SECTION-TEXT
046000     END-IF.
046100*
046200 450-EXTRACT-LSD.
046300     COMPUTE WS-SOURCE-POS = 12 - WS-OFFSET.
046400     IF WS-SOURCE-POS > 0
046500             AND WS-SOURCE-POS + 1 <= WS-CLEANED-LEN
046600         MOVE WS-CLEANED-TEXT(WS-SOURCE-POS:2) TO WS-LSD-TEXT
046700     END-IF.
046800*
046900 460-EXTRACT-EVENT-SEQ.
047000     COMPUTE WS-SOURCE-POS = 14 - WS-OFFSET.
047100     IF WS-SOURCE-POS > 0 AND WS-SOURCE-POS <= WS-CLEANED-LEN
047200         MOVE WS-CLEANED-TEXT(WS-SOURCE-POS:2)
047300                                 TO WS-EVENT-SEQ-TEXT
047400     END-IF.
047500*
047600 500-EMIT-PETRINEX-UWI.
047700     MOVE WS-RANGE-TEXT    TO WS-RANGE-NUM.
047800     MOVE WS-TOWNSHIP-TEXT TO WS-TOWNSHIP-NUM.
047900     STRING '1'                      DELIMITED BY SIZE
048000             WS-LSD-TEXT              DELIMITED BY SIZE
048100             WS-SECTION-TEXT          DELIMITED BY SIZE
048200             WS-TOWNSHIP-NUM          DELIMITED BY SIZE
048300             WS-RANGE-NUM             DELIMITED BY SIZE
048400             WS-MERIDIAN              DELIMITED BY SIZE
048500             'W4'                     DELIMITED BY SIZE
048600             WS-EVENT-SEQ-TEXT        DELIMITED BY SIZE
048700         INTO WS-EMIT-TEXT
048800     END-STRING.
048900*
049000 END PROGRAM WELUWIR.
