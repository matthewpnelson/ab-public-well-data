000100*****************************************************************
000200* PETRNXCP   -  PETRINEX PRODUCTION TRANSACTION - STAGED (R3)
000300*
000400*   ONE RECORD PER PETRINEX VOLUMETRIC TRANSACTION LINE.  VOLUME
000500*   SENTINELS ('***','---','NA','N/A','NULL','None', SPACES) ARE
000600*   MAPPED TO MISSING BY WELPTXB1 BEFORE THE RECORD IS WRITTEN
000700*   HERE - PETRNX-VOLUME-IND TELLS WELPTXB2 WHICH IS WHICH.
000800*
000900*   HISTORY
001000*   2018-05-22  DAH  0031  INITIAL LAYOUT.
001100*   2021-09-14  KLM  0063  ADDED VOLUME-IND IN PLACE OF A MAGIC
001200*                          NUMBER FOR MISSING VOLUME.
001300*****************************************************************
001400 01  PETRNX-REC.
001500     05  PETRNX-PRODUCTION-MONTH     PIC X(07).
001600     05  PETRNX-ACTIVITY-ID          PIC X(08).
001700         88  PETRNX-ACTIVITY-IS-PROD      VALUE 'PROD'.
001800     05  PETRNX-PRODUCT-ID           PIC X(08).
001900         88  PETRNX-PRODUCT-IS-OIL        VALUE 'OIL'.
002000         88  PETRNX-PRODUCT-IS-GAS        VALUE 'GAS'.
002100     05  PETRNX-FROM-TO-ID-TYPE      PIC X(04).
002200         88  PETRNX-FROM-TO-IS-WELL        VALUE 'WI'.
002300     05  PETRNX-FROM-TO-IDENTIFIER   PIC X(16).
002400     05  PETRNX-VOLUME               PIC S9(09)V9(01).
002500     05  PETRNX-VOLUME-IND           PIC X(01).
002600         88  PETRNX-VOLUME-PRESENT          VALUE 'P'.
002700         88  PETRNX-VOLUME-MISSING          VALUE 'M'.
002800     05  FILLER                      PIC X(05).
